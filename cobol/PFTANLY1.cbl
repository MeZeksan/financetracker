000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PFTANLY1.
000120 AUTHOR.         M K OTERO.
000130 INSTALLATION.   GREAT PLAINS STATE BANK - INFORMATION SYSTEMS DIV.
000140 DATE-WRITTEN.   03/02/88.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
000170***********************************************************************
000180*  PFTANLY1  -  FINANCIAL ANALYTICS ENGINE                           *
000190*                                                                     *
000200*  LOADS THE CATEGORY MASTER AND THE POSTED LEDGER INTO WORKING       *
000210*  STORAGE TABLES, THEN SWEEPS THE LEDGER TABLE (OPTIONALLY BOUNDED   *
000220*  BY A START AND END DATE) TO ACCUMULATE GRAND INCOME AND EXPENSE    *
000230*  TOTALS, PER-CATEGORY AMOUNT AND COUNT BUCKETS SPLIT BY TYPE, AND   *
000240*  A DAY-BY-DAY EXPENSE TOTAL.  PRINTS THE ANALYTICS REPORT - TOTALS  *
000250*  BLOCK, INCOME-BY-CATEGORY, EXPENSE-BY-CATEGORY, AND EXPENSE        *
000260*  DYNAMICS - APPENDING TO THE RUN'S SHARED REPORT FILE.              *
000270*                                                                     *
000280*  THIS IS THE THIRD PROGRAM OF THE NIGHTLY SUITE (POST, BUDGET,      *
000290*  ANALYTICS, GOAL).  IT ONLY READS THE LEDGER PFTPOST1 WROTE - IT    *
000300*  NEVER WRITES TO IT, AND IT HAS NO REJECT LISTING OF ITS OWN        *
000310*  SINCE IT DOES NOT VALIDATE INPUT RECORDS THE WAY POSTING, BUDGET   *
000320*  AND GOAL DO.                                                       *
000330*                                                                     *
000340*  CHANGE LOG                                                         *
000350*  ------------------------------------------------------------------ *
000360*  03/02/88  MKO  CR0190  INITIAL VERSION, TOTALS BLOCK ONLY.     TK0190
000370*  08/14/89  MKO  CR0260  ADDED INCOME/EXPENSE CATEGORY BREAKDOWN TK0260
000380*  01/22/91  TJR  CR0330  ADDED DAY-BY-DAY EXPENSE DYNAMICS BLOCK TK0330
000390*  07/19/92  TJR  CR0377  CATEGORY LISTS SORTED AMOUNT DESCENDING TK0377
000400*  11/03/93  SJP  CR0414  ADDED OPTIONAL START/END DATE WINDOW.   TK0414
000410*  04/28/95  SJP  CR0488  SKIP BUCKETS WHOSE CATEGORY NO LONGER   TK0488
000420*                 EXISTS INSTEAD OF SHOWING ZEROS.                TK0488
000430*  10/15/96  MKO  CR0531  DYNAMICS LINE NOW ONE PER DISTINCT DATE TK0531
000440*  12/02/98  MTO  CR0622  Y2K - DATE WINDOW COMPARE NOW USES THE  TK0622
000450*                 FULL 10-CHARACTER YYYY-MM-DD STRING, NOT MM-DD- TK0622
000460*  03/17/99  MTO  CR0636  Y2K - REPORT DATE HEADING EXPANDED CCYY TK0636
000470*  11/05/05  RGV  CR0762  REPORT NOW APPENDS TO THE SHARED RUN-BO TK0762
000480*                 PRINT FILE INSTEAD OF OPENING ITS OWN COPY.     TK0762
000490*  04/04/12  RGV  CR0844  RAISED CATEGORY AND LEDGER TABLE SIZES. TK0844
000500*  03/05/14  NDP  CR0881  REPORT HAD NO PER-ACCOUNT BREAK - TOTALS TK0881
000510*                 AND BUCKETS WERE GRAND FIGURES ACROSS EVERY      TK0881
000520*                 ACCOUNT IN THE RUN.  NOW ONE BLOCK PER ACCOUNT,   TK0881
000530*                 HEADED BY USER ID, PCT OF THAT ACCOUNT'S TOTAL.   TK0881
000540***********************************************************************
000550*  ENVIRONMENT DIVISION - SPECIAL-NAMES CARRIES THE TOP-OF-FORM
000560*  CHANNEL FOR THE SHARED PRINT FILE AND THE OPERATOR RERUN SWITCH.
000570*  VALID-LEDGER-TYPE IS DECLARED FOR CONSISTENCY WITH THE OTHER
000580*  THREE PROGRAMS BUT THIS PROGRAM TESTS LEDGER TYPE AGAINST THE
000590*  LITERALS "I" AND "E" DIRECTLY THROUGHOUT THE PROCEDURE DIVISION.
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     UPSI-0 ON STATUS IS RERUN-REQUESTED
000650            OFF STATUS IS NORMAL-RUN
000660     CLASS VALID-LEDGER-TYPE IS "E" "I".
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700
000710*  CATEGORY MASTER - LOADED WHOLE AT INIT, SAME TABLE SHAPE AS THE
000720*  OTHER THREE PROGRAMS' COPY OF THIS FILE.
000730     SELECT CAT-MASTER ASSIGN TO "CATMAST"
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-CATMAST.
000760
000770*  POSTED LEDGER - WRITTEN BY PFTPOST1 EARLIER IN THE NIGHTLY RUN,
000780*  READ INPUT-ONLY HERE AND LOADED INTO A TABLE FOR REPEATED
000790*  IN-MEMORY SWEEPS - NOTHING IN THIS PROGRAM EVER REREADS THE
000800*  FILE FROM DISK ONCE THE TABLE IS BUILT.
000810     SELECT LED-INPUT ASSIGN TO "LEDGER"
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS FS-LEDGER.
000840
000850*  SHARED PRINT FILE - THIS PROGRAM RUNS THIRD IN THE SUITE, SO IT
000860*  OPENS EXTEND AND APPENDS BEHIND POSTING AND BUDGET'S PAGES
000870*  (PER CR0762).
000880     SELECT RPT-OUTPUT ASSIGN TO "RPTOUT"
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-RPTOUT.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950*  CATEGORY MASTER RECORD - SAME LAYOUT AS THE OTHER THREE
000960*  PROGRAMS' COPY OF THIS FILE.
000970 FD  CAT-MASTER
000980     LABEL RECORD IS STANDARD
000990     DATA RECORD IS CAT-REC
001000     RECORD CONTAINS 41 CHARACTERS.
001010
001020 01  CAT-REC.
001030*    UNIQUE CATEGORY NUMBER ASSIGNED WHEN THE CATEGORY WAS FIRST
001040*    SET UP ON THE ACCOUNT - NEVER REUSED, EVEN IF THE CATEGORY
001050*    IS LATER DELETED.
001060     05  CAT-ID                  PIC 9(05).
001070*    OWNING ACCOUNT - A CATEGORY BELONGS TO EXACTLY ONE ACCOUNT.
001080     05  CAT-USER-ID             PIC 9(05).
001090*    FREE-TEXT CATEGORY DESCRIPTION, E.G. "GROCERIES".
001100     05  CAT-NAME                PIC X(30).
001110*    "I" INCOME OR "E" EXPENSE - MUST MATCH THE TYPE OF EVERY
001120*    LEDGER ROW FILED AGAINST THIS CATEGORY.
001130     05  CAT-TYPE                PIC X(01).
001140
001150*  POSTED LEDGER RECORD - WRITTEN AS LED-REC BY PFTPOST1, READ
001160*  HERE UNDER THE SAME LAYOUT.  LED-DATE IS BROKEN OUT FOR
001170*  PARITY WITH THE OTHER PROGRAMS BUT THIS PROGRAM ALWAYS MOVES
001180*  THE WHOLE GROUP INTO ITS TABLE ROW RATHER THAN THE PIECES.
001190 FD  LED-INPUT
001200     LABEL RECORD IS STANDARD
001210     DATA RECORD IS LED-REC
001220     RECORD CONTAINS 77 CHARACTERS.
001230
001240 01  LED-REC.
001250*    SEQUENCE NUMBER ASSIGNED BY PFTPOST1 AT POSTING TIME.
001260     05  LED-ID                  PIC 9(05).
001270*    OWNING ACCOUNT OF THIS POSTED TRANSACTION.
001280     05  LED-USER-ID             PIC 9(05).
001290*    CATEGORY THIS TRANSACTION WAS FILED UNDER AT POSTING TIME -
001300*    MAY NO LONGER MATCH A ROW ON THE CURRENT CATEGORY MASTER IF
001310*    THE CATEGORY HAS SINCE BEEN DELETED (SEE CR0488).
001320     05  LED-CAT-ID              PIC 9(05).
001330*    SIGNED DOLLAR AMOUNT - ALWAYS POSITIVE PAST PFTPOST1'S OWN
001340*    VALIDATION, CARRIED SIGNED FOR CONSISTENCY WITH THE OTHER
001350*    PROGRAMS' COPY OF THIS FIELD.
001360     05  LED-AMOUNT              PIC S9(09)V99.
001370*    "I" INCOME OR "E" EXPENSE.
001380     05  LED-TYPE                PIC X(01).
001390*    POSTING DATE, CR0619/CR0620 Y2K FORMAT - FULL 4-DIGIT YEAR.
001400     05  LED-DATE.
001410         10  LED-DATE-YYYY       PIC 9(04).
001420         10  FILLER              PIC X(01)     VALUE "-".
001430         10  LED-DATE-MM         PIC 9(02).
001440         10  FILLER              PIC X(01)     VALUE "-".
001450         10  LED-DATE-DD         PIC 9(02).
001460*    FREE-TEXT MEMO CARRIED FROM THE ORIGINAL TRANSACTION - NOT
001470*    PRINTED ANYWHERE ON THIS REPORT.
001480     05  LED-DESC                PIC X(40).
001490
001500*  SHARED PRINT FILE - SAME LINAGE AS THE OTHER THREE PROGRAMS SO
001510*  PAGE BREAKS STAY CONSISTENT ACROSS THE WHOLE PRINTED REPORT.
001520 FD  RPT-OUTPUT
001530     LABEL RECORD IS OMITTED
001540     RECORD CONTAINS 132 CHARACTERS
001550     DATA RECORD IS PRTLINE
001560     LINAGE IS 60 WITH FOOTING AT 56.
001570
001580 01  PRTLINE                     PIC X(132).
001590
001600 WORKING-STORAGE SECTION.
001610
001620*  WS-EOJ-SW IS THE SUITE'S USUAL "YES"/"NO" ROUTING SWITCH, BUT
001630*  THIS PROGRAM ALSO BORROWS IT INSIDE 2100-IN-WINDOW AS A
001640*  "SKIP THIS LEDGER ROW" FLAG - SEE THE COMMENT ON THAT PARAGRAPH.
001650*  WS-WINDOW-START/END HOLD THE OPTIONAL DATE WINDOW FROM CR0414;
001660*  THIS RELEASE LEAVES THEM SPACES (UNBOUNDED) SINCE NO JOB-
001670*  PARAMETER ACCEPT HAS EVER BEEN WIRED UP FOR THEM.
001680 77  WS-EOJ-SW                   PIC X(03)     VALUE "NO ".
001690 77  WS-WINDOW-START              PIC X(10)     VALUE SPACES.
001700 77  WS-WINDOW-END                PIC X(10)     VALUE SPACES.
001710
001720*  FILE STATUS BYTES - "00" IS SUCCESSFUL COMPLETION, "10" IS AT
001730*  END ON A SEQUENTIAL READ.
001740 01  FS-STATUS.
001750*    BOTH INPUT FILES MUST OPEN CLEAN - THERE IS NO RECOVERY PATH
001760*    IF EITHER IS MISSING.
001770     05  FS-CATMAST              PIC X(02).
001780         88  FS-CATMAST-OK                     VALUE "00".
001790         88  FS-CATMAST-EOF                    VALUE "10".
001800     05  FS-LEDGER                PIC X(02).
001810         88  FS-LEDGER-OK                      VALUE "00".
001820         88  FS-LEDGER-EOF                     VALUE "10".
001830*    NO EOF CONDITION ON THE SHARED OUTPUT FILE - ONLY THE
001840*    SUCCESSFUL-OPEN STATUS IS EVER TESTED.
001850     05  FS-RPTOUT                 PIC X(02).
001860         88  FS-RPTOUT-OK                      VALUE "00".
001870
001880*  TABLE SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
001890 01  WS-SUBSCRIPTS.
001900*    SET BY 2110-FIND-CATEGORY; LEFT AT ZERO WHEN A LEDGER ROW'S
001910*    CATEGORY IS NO LONGER ON THE MASTER (CR0488 - THAT BUCKET IS
001920*    THEN SKIPPED RATHER THAN SHOWN WITH ZEROS).
001930     05  WS-SUB-CAT               PIC S9(04)   COMP.
001940*    DRIVES THE TABLE-SUBSCRIPT SWEEP OF THE LEDGER IN
001950*    2000-MAINLINE - THIS PROGRAM HAS NO SEQUENTIAL READ PARAGRAPH
001960*    SINCE THE LEDGER IS ALREADY A TABLE BY THE TIME IT RUNS.
001970     05  WS-SUB-LED               PIC S9(04)   COMP.
001980*    CURRENT SLOT IN THE INCOME/EXPENSE/DYNAMICS CATEGORY-
001990*    STATISTICS TABLES BEING BUILT.  ZERO MEANS NOT-FOUND UNTIL
002000*    THE RELEVANT FIND-OR-ADD PARAGRAPH PROVES OTHERWISE.
002010     05  WS-SUB-INC               PIC S9(04)   COMP.
002020     05  WS-SUB-EXP               PIC S9(04)   COMP.
002030     05  WS-SUB-DYN               PIC S9(04)   COMP.
002040*    CURRENT SLOT IN THE PER-ACCOUNT TOTALS TABLE.
002050     05  WS-SUB-USR               PIC S9(04)   COMP.
002060*    OUTER/INNER LOOP CONTROLS SHARED BY ALL FOUR EXCHANGE SORTS -
002070*    ONLY ONE SORT RUNS AT A TIME SO SHARING IS SAFE.
002080     05  WS-SUB-SORT-I             PIC S9(04)   COMP.
002090     05  WS-SUB-SORT-J             PIC S9(04)   COMP.
002100*    NUMERIC MONTH, USED DIRECTLY AS THE MONTH-NAME SUBSCRIPT.
002110     05  WS-SUB-MON               PIC S9(04)   COMP.
002120
002130*  RUNNING POINTERS INTO THE USER-ID-SEQUENCED INC/EXP/DYN TABLES -
002140*  SET TO 1 ONCE BEFORE THE PER-USER PRINT LOOP AND ADVANCED AS
002150*  EACH ACCOUNT'S ROWS ARE PRINTED, NEVER RESET BETWEEN ACCOUNTS.
002160     05  WS-SUB-INC-RUN            PIC S9(04)   COMP.
002170     05  WS-SUB-EXP-RUN            PIC S9(04)   COMP.
002180     05  WS-SUB-DYN-RUN             PIC S9(04)   COMP.
002190
002200*  RUN COUNTERS - SIZE THE SIX IN-MEMORY TABLES AS THEY BUILD.
002210 01  WS-CONTROL-COUNTERS.
002220     05  WS-CAT-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002230     05  WS-LED-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002240     05  WS-INC-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002250     05  WS-EXP-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002260     05  WS-DYN-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002270     05  WS-USR-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002280     05  WS-PAGE-CTR              PIC S9(03)   COMP  VALUE ZERO.
002290
002300*  WS-HIS-LAST-USER-ID HOLDS THE USER ID OF THE ACCOUNT BLOCK
002310*  CURRENTLY BEING PRINTED - SET BY 3205-PRINT-USER-BLOCK AND
002320*  TESTED BY THE INC/EXP/DYN LINE SCANS SO EACH BLOCK PRINTS ONLY
002330*  THAT ACCOUNT'S ROWS FROM THE (NOW USER-ID-SEQUENCED) TABLES.
002340 01  WS-HIS-LAST-USER-ID          PIC 9(05)    VALUE ZERO.
002350
002360*  RUN DATE/TIME BROKEN OUT OF FUNCTION CURRENT-DATE FOR THE
002370*  REPORT HEADING - ONLY THE DATE PORTION IS ACTUALLY USED.
002380 01  WS-CURRENT-DATE-FIELDS.
002390     05  WS-CURRENT-DATE.
002400         10  WS-CURRENT-YEAR      PIC 9(04).
002410         10  WS-CURRENT-MONTH     PIC 9(02).
002420         10  WS-CURRENT-DAY       PIC 9(02).
002430*    TIME-OF-DAY PORTION - CARRIED FOR COMPLETENESS, NEVER MOVED
002440*    TO THE REPORT HEADING.
002450     05  WS-CURRENT-TIME.
002460         10  WS-CURRENT-HH        PIC 9(02).
002470         10  WS-CURRENT-MN        PIC 9(02).
002480         10  WS-CURRENT-SS        PIC 9(02).
002490         10  WS-CURRENT-HS        PIC 9(02).
002500*    GMT OFFSET FROM THE INTRINSIC FUNCTION - UNUSED.
002510     05  WS-CURR-GMT-DIFF         PIC S9(04).
002520
002530*  CATEGORY MASTER LOADED AT 1000-INIT, SEARCHED SEQUENTIALLY.
002540*  500-ENTRY CAP RAISED BY CR0844 AS THE CATEGORY COUNT GREW.
002550 01  WS-CAT-TABLE.
002560     05  WS-CAT-ENTRY OCCURS 500 TIMES
002570                       INDEXED BY WS-CAT-IDX.
002580         10  WS-CAT-T-ID          PIC 9(05).
002590         10  WS-CAT-T-USER-ID     PIC 9(05).
002600         10  WS-CAT-T-NAME        PIC X(30).
002610         10  WS-CAT-T-TYPE        PIC X(01).
002620
002630*  POSTED LEDGER LOADED INTO A TABLE FOR REPEATED IN-MEMORY
002640*  SWEEPS.  3000-ENTRY CAP ALSO RAISED BY CR0844.
002650 01  WS-LED-TABLE.
002660     05  WS-LED-ENTRY OCCURS 3000 TIMES
002670                       INDEXED BY WS-LED-IDX.
002680         10  WS-LED-T-USER-ID     PIC 9(05).
002690         10  WS-LED-T-CAT-ID      PIC 9(05).
002700         10  WS-LED-T-AMOUNT      PIC S9(09)V99.
002710         10  WS-LED-T-TYPE        PIC X(01).
002720         10  WS-LED-T-DATE        PIC X(10).
002730
002740*  INCOME AND EXPENSE CATEGORY-STATISTICS TABLES - ONE ENTRY PER
002750*  USER/CATEGORY PAIR ENCOUNTERED, BUILT BY LINEAR SEARCH/INSERT
002760*  AND SORTED BY USER ID THEN TOTAL AMOUNT (DESCENDING) BEFORE
002770*  PRINTING.
002780 01  WS-CST-TABLES.
002790*    ONE ROW PER USER/CATEGORY PAIR SEEN AMONG THE "I" LEDGER
002800*    ROWS.  BUILT BY 2210-FIND-OR-ADD-INC.
002810     05  WS-INC-ENTRY OCCURS 500 TIMES
002820                       INDEXED BY WS-INC-IDX.
002830*        OWNING ACCOUNT - ALSO THE PRIMARY SORT KEY (3100).
002840         10  WS-INC-USER-ID       PIC 9(05).
002850*        CATEGORY ID AS IT APPEARED ON THE LEDGER ROW.
002860         10  WS-INC-CAT-ID        PIC 9(05).
002870*        CATEGORY NAME, COPIED FROM THE MASTER AT INSERT TIME.
002880         10  WS-INC-CAT-NAME      PIC X(30).
002890*        RUNNING TOTAL FOR THIS USER/CATEGORY PAIR.
002900         10  WS-INC-TOTAL         PIC S9(09)V99.
002910*        NUMBER OF LEDGER ROWS ROLLED INTO THIS BUCKET.
002920         10  WS-INC-COUNT         PIC 9(05).
002930*        PERCENT OF THIS OWNING ACCOUNT'S TOTAL INCOME, NOT THE
002940*        WHOLE RUN'S - SEE 3052-CALC-INC-PCT.
002950         10  WS-INC-PCT           PIC S9(03)V99.
002960*    SAME SHAPE AS WS-INC-ENTRY, FOR THE "E" LEDGER ROWS.  BUILT
002970*    BY 2220-FIND-OR-ADD-EXP.
002980     05  WS-EXP-ENTRY OCCURS 500 TIMES
002990                       INDEXED BY WS-EXP-IDX.
003000         10  WS-EXP-USER-ID       PIC 9(05).
003010         10  WS-EXP-CAT-ID        PIC 9(05).
003020         10  WS-EXP-CAT-NAME      PIC X(30).
003030         10  WS-EXP-TOTAL         PIC S9(09)V99.
003040         10  WS-EXP-COUNT         PIC 9(05).
003050*        SEE 3054-CALC-EXP-PCT.
003060         10  WS-EXP-PCT           PIC S9(03)V99.
003070*    SCRATCH GROUP SHARED BY BOTH CATEGORY TABLES' EXCHANGE
003080*    SORTS - FIELD-FOR-FIELD IDENTICAL TO EITHER ENTRY SHAPE.
003090     05  WS-CST-WORK.
003100         10  WS-CST-W-USER-ID     PIC 9(05).
003110         10  WS-CST-W-CAT-ID      PIC 9(05).
003120         10  WS-CST-W-CAT-NAME    PIC X(30).
003130         10  WS-CST-W-TOTAL       PIC S9(09)V99.
003140         10  WS-CST-W-COUNT       PIC 9(05).
003150         10  WS-CST-W-PCT         PIC S9(03)V99.
003160
003170*  EXPENSE-DYNAMICS TABLE - ONE ENTRY PER USER/DATE PAIR, SORTED
003180*  USER ID THEN DATE ASCENDING BEFORE PRINTING (CR0531 - ONE LINE
003190*  PER DISTINCT DATE, NOT ONE LINE PER LEDGER ROW).
003200 01  WS-DYN-TABLE.
003210*    ONE ROW PER USER/DATE PAIR SEEN AMONG THE "E" LEDGER ROWS.
003220*    BUILT BY 2300-BUCKET-DATE.
003230     05  WS-DYN-ENTRY OCCURS 400 TIMES
003240                       INDEXED BY WS-DYN-IDX.
003250         10  WS-DYN-USER-ID       PIC 9(05).
003260*        YYYY-MM-DD STRING, COPIED STRAIGHT FROM THE LEDGER ROW.
003270         10  WS-DYN-DATE          PIC X(10).
003280*        SUM OF EVERY EXPENSE POSTED ON THIS DATE FOR THIS USER.
003290         10  WS-DYN-AMOUNT        PIC S9(09)V99.
003300*    SCRATCH GROUP FOR THE DYNAMICS TABLE'S EXCHANGE SORT.
003310     05  WS-DYN-WORK.
003320         10  WS-DYN-W-USER-ID     PIC 9(05).
003330         10  WS-DYN-W-DATE        PIC X(10).
003340         10  WS-DYN-W-AMOUNT      PIC S9(09)V99.
003350
003360*  ONE ENTRY PER ACCOUNT SEEN IN THE LEDGER TABLE - BUILT BY
003370*  LINEAR SEARCH/INSERT THE SAME AS THE CATEGORY-STATISTICS
003380*  TABLES, SORTED USER ID ASCENDING BEFORE PRINTING.  DRIVES THE
003390*  OUTER PER-ACCOUNT CONTROL BREAK ON THE ANALYTICS REPORT
003400*  (CR0881 - SEE CHANGE LOG).
003410 01  WS-USR-TABLE.
003420*    ONE ROW PER ACCOUNT FOUND IN THE LEDGER TABLE - BUILT BY
003430*    2205-FIND-OR-ADD-USR AS THE LEDGER SWEEP RUNS.
003440     05  WS-USR-ENTRY OCCURS 200 TIMES
003450                       INDEXED BY WS-USR-IDX.
003460         10  WS-USR-ID            PIC 9(05).
003470*        GRAND TOTAL OF EVERY "I" LEDGER ROW FOR THIS ACCOUNT.
003480         10  WS-USR-TOT-INCOME    PIC S9(09)V99.
003490*        GRAND TOTAL OF EVERY "E" LEDGER ROW FOR THIS ACCOUNT.
003500         10  WS-USR-TOT-EXPENSE   PIC S9(09)V99.
003510*        INCOME LESS EXPENSE - SET BY 3047-CALC-ONE-BALANCE.
003520         10  WS-USR-BALANCE       PIC S9(09)V99.
003530         10  WS-USR-INC-COUNT     PIC S9(07)   COMP.
003540         10  WS-USR-EXP-COUNT     PIC S9(07)   COMP.
003550*    SCRATCH GROUP FOR THE ACCOUNT TOTALS TABLE'S EXCHANGE SORT.
003560     05  WS-USR-WORK.
003570         10  WS-USR-W-ID          PIC 9(05).
003580         10  WS-USR-W-TOT-INCOME  PIC S9(09)V99.
003590         10  WS-USR-W-TOT-EXPENSE PIC S9(09)V99.
003600         10  WS-USR-W-BALANCE     PIC S9(09)V99.
003610         10  WS-USR-W-INC-COUNT   PIC S9(07)   COMP.
003620         10  WS-USR-W-EXP-COUNT   PIC S9(07)   COMP.
003630
003640*  MONTH NAMES FOR THE REPORT-HEADING RUN-DATE.
003650 01  MONTH-NAME-INFO.
003660     05  FILLER                  PIC X(09)  VALUE "JANUARY  ".
003670     05  FILLER                  PIC X(09)  VALUE "FEBRUARY ".
003680     05  FILLER                  PIC X(09)  VALUE "MARCH    ".
003690     05  FILLER                  PIC X(09)  VALUE "APRIL    ".
003700     05  FILLER                  PIC X(09)  VALUE "MAY      ".
003710     05  FILLER                  PIC X(09)  VALUE "JUNE     ".
003720     05  FILLER                  PIC X(09)  VALUE "JULY     ".
003730     05  FILLER                  PIC X(09)  VALUE "AUGUST   ".
003740     05  FILLER                  PIC X(09)  VALUE "SEPTEMBER".
003750     05  FILLER                  PIC X(09)  VALUE "OCTOBER  ".
003760     05  FILLER                  PIC X(09)  VALUE "NOVEMBER ".
003770     05  FILLER                  PIC X(09)  VALUE "DECEMBER ".
003780
003790 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-INFO.
003800     05  T-MONTH-NAME             PIC X(09)  OCCURS 12.
003810
003820*  INCOME/EXPENSE WORD LABELS - DECLARED FOR PARITY WITH THE
003830*  OTHER THREE PROGRAMS BUT NOT CURRENTLY MOVED ANYWHERE ON THIS
003840*  REPORT SINCE EACH CATEGORY BLOCK IS ALREADY TITLED BY TYPE.
003850 01  TYPE-LABEL-INFO.
003860     05  FILLER                  PIC X(07)  VALUE "INCOME ".
003870     05  FILLER                  PIC X(07)  VALUE "EXPENSE".
003880
003890 01  TYPE-LABEL-TABLE REDEFINES TYPE-LABEL-INFO.
003900     05  T-TYPE-LABEL             PIC X(07)  OCCURS 2.
003910
003920*  BLOCK TITLES PRINTED OVER THE TWO CATEGORY-STATISTICS SECTIONS
003930*  OF EACH ACCOUNT'S BLOCK.
003940 01  BLOCK-TITLE-INFO.
003950     05  FILLER                  PIC X(22)  VALUE "INCOME BY CATEGORY   ".
003960     05  FILLER                  PIC X(22)  VALUE "EXPENSE BY CATEGORY  ".
003970
003980 01  BLOCK-TITLE-TABLE REDEFINES BLOCK-TITLE-INFO.
003990     05  T-BLOCK-TITLE            PIC X(22)  OCCURS 2.
004000
004010*  REPORT HEADING LINE - RUN DATE, TITLE, AND PAGE NUMBER.  PAGE
004020*  IS MOVED IN BY 9100-HEADINGS EACH TIME A NEW PAGE IS STARTED.
004030*  03/17/99  MTO  CR0636  YEAR FIELD WIDENED TO 4 DIGITS (Y2K).
004040 01  REPORT-HEADING-DATE.
004050     05  FILLER                  PIC X(06)  VALUE "DATE: ".
004060*    MONTH NAME LOOKED UP FROM MONTH-NAME-TABLE IN 1000-INIT.
004070     05  RH-MONTH-NAME            PIC X(09).
004080     05  FILLER                  PIC X(01)  VALUE SPACE.
004090     05  RH-DAY                   PIC Z9.
004100     05  FILLER                  PIC X(02)  VALUE ", ".
004110     05  RH-YEAR                  PIC 9(04).
004120     05  FILLER                  PIC X(26)  VALUE SPACES.
004130     05  FILLER                  PIC X(24)  VALUE
004140                                   "ANALYTICS REPORT".
004150     05  FILLER                  PIC X(43)  VALUE SPACES.
004160     05  FILLER                  PIC X(06)  VALUE "PAGE: ".
004170*    BUMPED BY 9100-HEADINGS EVERY TIME A NEW PAGE STARTS.
004180     05  RH-PAGE                  PIC Z9.
004190
004200*  PER-ACCOUNT CONTROL-BREAK HEADING WRITTEN BY 3205-PRINT-USER-
004210*  BLOCK AT THE START OF EVERY ACCOUNT'S BLOCK (CR0881).
004220 01  USER-HEADING-LINE.
004230     05  FILLER                  PIC X(10)  VALUE "ACCOUNT:  ".
004240*    MOVED IN BY 3205-PRINT-USER-BLOCK FOR EACH ACCOUNT BLOCK.
004250     05  RH-USER-ID               PIC 9(05).
004260     05  FILLER                  PIC X(117) VALUE SPACES.
004270
004280*  SPACER LINE REUSED THROUGHOUT THE REPORT ON THIS FILE.
004290 01  BLANK-LINE.
004300     05  FILLER                  PIC X(132) VALUE SPACES.
004310
004320*  ONE LINE PER TOTALS-BLOCK FIGURE - LABEL ON THE LEFT, SIGNED
004330*  AMOUNT ON THE RIGHT.  TB-VALUE DOUBLES AS A PLAIN COUNT FIELD
004340*  FOR THE TWO TRANSACTION-COUNT LINES.
004350 01  TOTALS-BLOCK-LINE.
004360     05  FILLER                  PIC X(04)  VALUE SPACES.
004370*    LITERAL SUCH AS "TOTAL INCOME" OR "BALANCE" MOVED IN BY
004380*    3205-PRINT-USER-BLOCK FOR EACH OF THE FIVE TOTALS LINES.
004390     05  TB-LABEL                 PIC X(30).
004400     05  TB-VALUE                 PIC Z,ZZZ,ZZ9.99-.
004410     05  FILLER                  PIC X(92)  VALUE SPACES.
004420
004430*  TITLE LINE PRINTED AHEAD OF EACH CATEGORY-STATISTICS SECTION.
004440 01  BLOCK-TITLE-LINE.
004450     05  FILLER                  PIC X(02)  VALUE SPACES.
004460*    MOVED IN FROM T-BLOCK-TITLE(1) OR (2).
004470     05  BL-TITLE                 PIC X(22).
004480     05  FILLER                  PIC X(108) VALUE SPACES.
004490
004500*  COLUMN HEADINGS SHARED BY THE INCOME AND EXPENSE SECTIONS.
004510 01  CAT-COLUMN-HEADINGS.
004520     05  FILLER                  PIC X(08)  VALUE "CATEGORY".
004530     05  FILLER                  PIC X(24)  VALUE SPACES.
004540     05  FILLER                  PIC X(06)  VALUE "AMOUNT".
004550     05  FILLER                  PIC X(09)  VALUE SPACES.
004560     05  FILLER                  PIC X(05)  VALUE "COUNT".
004570     05  FILLER                  PIC X(05)  VALUE SPACES.
004580     05  FILLER                  PIC X(03)  VALUE "PCT".
004590     05  FILLER                  PIC X(69)  VALUE SPACES.
004600
004610*  ONE DETAIL LINE PER CATEGORY BUCKET, SHARED BY BOTH THE INCOME
004620*  AND EXPENSE SECTIONS (3212/3222 BOTH WRITE FROM THIS LAYOUT).
004630 01  CAT-DETAIL-LINE.
004640*    CATEGORY NAME COPIED FROM THE CATEGORY MASTER AT BUCKET-
004650*    INSERT TIME - NEVER RELOOKED UP AT PRINT TIME.
004660     05  CD-CAT-NAME                PIC X(30).
004670     05  FILLER                  PIC X(02)  VALUE SPACES.
004680*    RUNNING TOTAL ACCUMULATED OVER EVERY LEDGER ROW IN THIS
004690*    BUCKET.
004700     05  CD-TOTAL                   PIC Z,ZZZ,ZZ9.99-.
004710     05  FILLER                  PIC X(03)  VALUE SPACES.
004720*    NUMBER OF LEDGER ROWS ROLLED INTO THIS BUCKET.
004730     05  CD-COUNT                   PIC ZZZZ9.
004740     05  FILLER                  PIC X(05)  VALUE SPACES.
004750*    PERCENT OF THE OWNING ACCOUNT'S TYPE TOTAL - SEE
004760*    3052-CALC-INC-PCT / 3054-CALC-EXP-PCT.
004770     05  CD-PCT                     PIC ZZ9.99-.
004780     05  FILLER                  PIC X(66)  VALUE SPACES.
004790
004800*  COLUMN HEADINGS FOR THE EXPENSE-DYNAMICS SECTION.
004810 01  DYN-COLUMN-HEADINGS.
004820     05  FILLER                  PIC X(04)  VALUE "DATE".
004830     05  FILLER                  PIC X(06)  VALUE SPACES.
004840     05  FILLER                  PIC X(06)  VALUE "AMOUNT".
004850     05  FILLER                  PIC X(102) VALUE SPACES.
004860
004870*  ONE DETAIL LINE PER DISTINCT EXPENSE DATE (CR0531).
004880 01  DYN-DETAIL-LINE.
004890*    YYYY-MM-DD STRING, NOT RE-EDITED FOR DISPLAY.
004900     05  DD-DATE                    PIC X(10).
004910     05  FILLER                  PIC X(04)  VALUE SPACES.
004920*    SUM OF EVERY EXPENSE LEDGER ROW POSTED ON THIS DATE FOR
004930*    THIS ACCOUNT.
004940     05  DD-AMOUNT                  PIC Z,ZZZ,ZZ9.99-.
004950     05  FILLER                  PIC X(103) VALUE SPACES.
004960
004970 PROCEDURE DIVISION.
004980
004990*  MAINLINE - LOAD THE CATEGORY AND LEDGER TABLES, SWEEP THE
005000*  LEDGER TABLE BY SUBSCRIPT UNTIL EXHAUSTED, THEN SORT/PRINT THE
005010*  ANALYTICS REPORT.  SAME THREE-STEP SHAPE (INIT, PROCESS-UNTIL-
005020*  EOF, CLOSING) AS THE OTHER THREE PROGRAMS IN THE NIGHTLY SUITE.
005030 0000-MAIN.
005040     PERFORM 1000-INIT
005050         THRU 1000-INIT-X.
005060     PERFORM 2000-MAINLINE
005070         THRU 2000-MAINLINE-X
005080         UNTIL WS-EOJ-SW = "YES".
005090     PERFORM 3000-CLOSING
005100         THRU 3000-CLOSING-X.
005110     STOP RUN.
005120
005130*  OPEN THE FILES, CHECK EACH MASTER/LEDGER OPEN'S FILE STATUS,
005140*  BUILD THE REPORT HEADING DATE, AND LOAD THE CATEGORY AND
005150*  LEDGER TABLES.  THE WINDOW-START AND WINDOW-END FIELDS ARE SET
005160*  HERE FROM JOB PARAMETERS IN A PRODUCTION RUN; THIS VERSION
005170*  LEAVES THEM SPACES (UNBOUNDED) UNLESS A FUTURE RELEASE ADDS AN
005180*  ACCEPT-FROM-SYSIN.
005190 1000-INIT.
005200*    UPSI-0 IS SET AT THE CONSOLE WHEN OPERATIONS IS RERUNNING A
005210*    PRIOR STEP - NOTED ON THE CONSOLE LOG ONLY.
005220     IF RERUN-REQUESTED
005230         DISPLAY "PFTANLY1 - RERUN SWITCH UPSI-0 IS ON"
005240     END-IF.
005250
005260*    BOTH INPUT FILES MUST OPEN CLEAN - THERE IS NO RECOVERY PATH
005270*    IF EITHER IS MISSING.
005280     OPEN INPUT CAT-MASTER.
005290     IF NOT FS-CATMAST-OK
005300         DISPLAY "PFTANLY1 - ERROR OPENING CATMAST " FS-CATMAST
005310         STOP RUN
005320     END-IF.
005330     OPEN INPUT LED-INPUT.
005340     IF NOT FS-LEDGER-OK
005350         DISPLAY "PFTANLY1 - ERROR OPENING LEDGER " FS-LEDGER
005360         STOP RUN
005370     END-IF.
005380*    THIS PROGRAM RUNS THIRD IN THE NIGHTLY SUITE, SO THE SHARED
005390*    REPORT FILE IS OPENED EXTEND TO APPEND BEHIND POSTING AND
005400*    BUDGET'S PAGES (CR0762).
005410     OPEN EXTEND RPT-OUTPUT.
005420
005430*    BREAK THE SYSTEM DATE INTO THE HEADING FIELDS AND LOOK UP
005440*    THE MONTH NAME FROM THE CONSTANT TABLE.
005450     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
005460     MOVE WS-CURRENT-YEAR  TO RH-YEAR.
005470     MOVE WS-CURRENT-DAY   TO RH-DAY.
005480     MOVE WS-CURRENT-MONTH TO WS-SUB-MON.
005490     MOVE T-MONTH-NAME(WS-SUB-MON) TO RH-MONTH-NAME.
005500
005510     PERFORM 1100-LOAD-CATEGORIES
005520         THRU 1100-LOAD-CATEGORIES-X.
005530     PERFORM 1200-LOAD-LEDGER
005540         THRU 1200-LOAD-LEDGER-X.
005550
005560 1000-INIT-X.
005570     EXIT.
005580
005590*  SELF-PERFORM-UNTIL-EOF LOAD OF THE CATEGORY MASTER - SAME SHAPE
005600*  USED BY EVERY PROGRAM IN THE SUITE THAT LOADS THIS FILE.
005610 1100-LOAD-CATEGORIES.
005620     READ CAT-MASTER
005630         AT END
005640             GO TO 1100-LOAD-CATEGORIES-X
005650     END-READ.
005660     ADD 1 TO WS-CAT-TABLE-CTR.
005670     SET WS-CAT-IDX TO WS-CAT-TABLE-CTR.
005680*    STRAIGHT COPY - NO EDITING IS DONE ON THE CATEGORY MASTER.
005690     MOVE CAT-ID        TO WS-CAT-T-ID(WS-CAT-IDX).
005700     MOVE CAT-USER-ID   TO WS-CAT-T-USER-ID(WS-CAT-IDX).
005710     MOVE CAT-NAME      TO WS-CAT-T-NAME(WS-CAT-IDX).
005720     MOVE CAT-TYPE      TO WS-CAT-T-TYPE(WS-CAT-IDX).
005730     PERFORM 1100-LOAD-CATEGORIES
005740         THRU 1100-LOAD-CATEGORIES-X
005750         UNTIL FS-CATMAST-EOF.
005760
005770 1100-LOAD-CATEGORIES-X.
005780     EXIT.
005790
005800*  SELF-PERFORM-UNTIL-EOF LOAD OF THE POSTED LEDGER.  LOADING THE
005810*  WHOLE LEDGER ONCE IS CHEAPER THAN RE-READING IT FROM DISK FOR
005820*  EVERY SWEEP THIS PROGRAM NEEDS TO MAKE OVER IT.
005830 1200-LOAD-LEDGER.
005840     READ LED-INPUT
005850         AT END
005860             GO TO 1200-LOAD-LEDGER-X
005870     END-READ.
005880     ADD 1 TO WS-LED-TABLE-CTR.
005890     SET WS-LED-IDX TO WS-LED-TABLE-CTR.
005900     MOVE LED-USER-ID   TO WS-LED-T-USER-ID(WS-LED-IDX).
005910     MOVE LED-CAT-ID    TO WS-LED-T-CAT-ID(WS-LED-IDX).
005920     MOVE LED-AMOUNT    TO WS-LED-T-AMOUNT(WS-LED-IDX).
005930     MOVE LED-TYPE      TO WS-LED-T-TYPE(WS-LED-IDX).
005940     MOVE LED-DATE      TO WS-LED-T-DATE(WS-LED-IDX).
005950     PERFORM 1200-LOAD-LEDGER
005960         THRU 1200-LOAD-LEDGER-X
005970         UNTIL FS-LEDGER-EOF.
005980
005990 1200-LOAD-LEDGER-X.
006000     EXIT.
006010
006020*  NO SEQUENTIAL READ HERE - THE LEDGER IS ALREADY A TABLE, SO
006030*  2000-MAINLINE STEPS THROUGH IT BY SUBSCRIPT INSTEAD OF A 9000-
006040*  READ PARAGRAPH THE WAY PFTPOST1 AND PFTBUDG1 DO OVER THEIR
006050*  SEQUENTIAL FILES.
006060 2000-MAINLINE.
006070     ADD 1 TO WS-SUB-LED.
006080     IF WS-SUB-LED > WS-LED-TABLE-CTR
006090         MOVE "YES" TO WS-EOJ-SW
006100         GO TO 2000-MAINLINE-X
006110     END-IF.
006120*    2100-IN-WINDOW MAY SET WS-EOJ-SW TO "YES" TO MEAN "SKIP THIS
006130*    ROW", NOT "END OF RUN" - THE TEST BELOW READS THAT SIGNAL.
006140     PERFORM 2100-IN-WINDOW
006150         THRU 2100-IN-WINDOW-X.
006160     IF WS-EOJ-SW NOT = "YES"
006170         PERFORM 2200-BUCKET-CATEGORY
006180             THRU 2200-BUCKET-CATEGORY-X
006190*        ONLY EXPENSE ROWS FEED THE DAY-BY-DAY DYNAMICS BLOCK -
006200*        INCOME HAS NO DYNAMICS SECTION ON THIS REPORT.
006210         IF WS-LED-T-TYPE(WS-SUB-LED) = "E"
006220             PERFORM 2300-BUCKET-DATE
006230                 THRU 2300-BUCKET-DATE-X
006240         END-IF
006250     END-IF.
006260*    RESET THE BORROWED SKIP FLAG BEFORE THE NEXT PASS SO END-OF-
006270*    TABLE STILL GOES THROUGH THE SAME FIELD CLEANLY.
006280     MOVE "NO" TO WS-EOJ-SW.
006290
006300 2000-MAINLINE-X.
006310     EXIT.
006320
006330*  WS-EOJ-SW IS BORROWED HERE AS A "SKIP THIS RECORD" FLAG - IT IS
006340*  RESET TO "NO" AT THE BOTTOM OF 2000-MAINLINE BEFORE THE NEXT
006350*  PASS, SO END-OF-TABLE STILL GOES THROUGH THE SAME FIELD.  A
006360*  SPACES WINDOW BOUND MEANS THAT SIDE OF THE WINDOW IS OPEN
006370*  (CR0414); THE CR0622 Y2K FIX COMPARES THE FULL 10-CHARACTER
006380*  YYYY-MM-DD STRING RATHER THAN JUST MM-DD SO CENTURY BOUNDARIES
006390*  SORT CORRECTLY.
006400 2100-IN-WINDOW.
006410     MOVE "NO" TO WS-EOJ-SW.
006420     IF WS-WINDOW-START NOT = SPACES
006430         IF WS-LED-T-DATE(WS-SUB-LED) < WS-WINDOW-START
006440             MOVE "YES" TO WS-EOJ-SW
006450             GO TO 2100-IN-WINDOW-X
006460         END-IF
006470     END-IF.
006480     IF WS-WINDOW-END NOT = SPACES
006490         IF WS-LED-T-DATE(WS-SUB-LED) > WS-WINDOW-END
006500             MOVE "YES" TO WS-EOJ-SW
006510         END-IF
006520     END-IF.
006530
006540 2100-IN-WINDOW-X.
006550     EXIT.
006560
006570*  ACCUMULATE THE PER-ACCOUNT TOTAL AND THE CATEGORY BUCKET FOR
006580*  THIS LEDGER ENTRY - A LINEAR SEARCH/INSERT OVER THE ACCOUNT
006590*  AND INC/EXP TABLES, THE SAME SHAPE AS THE STATE AND TEAM TABLE
006600*  LOOKUPS THIS SHOP HAS ALWAYS USED FOR SMALL REFERENCE TABLES.
006610*  03/05/14  NDP  CR0881  TOTALS AND BUCKETS WERE GRAND FIGURES    TK0881
006620*                 ACROSS EVERY ACCOUNT IN THE RUN - NOW KEPT PER   TK0881
006630*                 ACCOUNT SO THE REPORT CAN BREAK ON USER ID.      TK0881
006640 2200-BUCKET-CATEGORY.
006650     PERFORM 2205-FIND-OR-ADD-USR
006660         THRU 2205-FIND-OR-ADD-USR-X.
006670*    TYPE "I" ROLLS INTO THE INCOME SIDE OF THE ACCOUNT TOTALS AND
006680*    THE INCOME CATEGORY TABLE; ANYTHING ELSE (ALWAYS "E" PAST
006690*    POSTING'S OWN VALIDATION) ROLLS INTO THE EXPENSE SIDE.
006700     IF WS-LED-T-TYPE(WS-SUB-LED) = "I"
006710         ADD WS-LED-T-AMOUNT(WS-SUB-LED)
006720             TO WS-USR-TOT-INCOME(WS-SUB-USR)
006730         ADD 1 TO WS-USR-INC-COUNT(WS-SUB-USR)
006740         PERFORM 2210-FIND-OR-ADD-INC
006750             THRU 2210-FIND-OR-ADD-INC-X
006760     ELSE
006770         ADD WS-LED-T-AMOUNT(WS-SUB-LED)
006780             TO WS-USR-TOT-EXPENSE(WS-SUB-USR)
006790         ADD 1 TO WS-USR-EXP-COUNT(WS-SUB-USR)
006800         PERFORM 2220-FIND-OR-ADD-EXP
006810             THRU 2220-FIND-OR-ADD-EXP-X
006820     END-IF.
006830
006840 2200-BUCKET-CATEGORY-X.
006850     EXIT.
006860
006870*  FIND-OR-ADD IDIOM FOR THE PER-ACCOUNT TOTALS TABLE - SCAN FIRST,
006880*  AND ONLY INSERT A NEW ROW WHEN THE SCAN CAME BACK EMPTY.
006890*  A NEW ROW'S FIVE ACCUMULATOR FIELDS ARE ZEROED HERE SO
006900*  2200-BUCKET-CATEGORY CAN ADD INTO THEM UNCONDITIONALLY.
006910 2205-FIND-OR-ADD-USR.
006920     MOVE ZERO TO WS-SUB-USR.
006930     PERFORM 2207-SCAN-USR
006940         VARYING WS-USR-IDX FROM 1 BY 1
006950             UNTIL WS-USR-IDX > WS-USR-TABLE-CTR.
006960     IF WS-SUB-USR = ZERO
006970         ADD 1 TO WS-USR-TABLE-CTR
006980         SET WS-USR-IDX TO WS-USR-TABLE-CTR
006990         MOVE WS-LED-T-USER-ID(WS-SUB-LED) TO WS-USR-ID(WS-USR-IDX)
007000         MOVE ZERO TO WS-USR-TOT-INCOME(WS-USR-IDX)
007010         MOVE ZERO TO WS-USR-TOT-EXPENSE(WS-USR-IDX)
007020         MOVE ZERO TO WS-USR-BALANCE(WS-USR-IDX)
007030         MOVE ZERO TO WS-USR-INC-COUNT(WS-USR-IDX)
007040         MOVE ZERO TO WS-USR-EXP-COUNT(WS-USR-IDX)
007050         SET WS-SUB-USR TO WS-USR-IDX
007060     END-IF.
007070
007080 2205-FIND-OR-ADD-USR-X.
007090     EXIT.
007100
007110*  STOPS THE SCAN EARLY BY DRIVING THE INDEX TO THE TABLE END THE
007120*  MOMENT A MATCH IS FOUND.  WS-SUB-USR STAYS ZERO IF NO ROW
007130*  MATCHES, WHICH IS HOW 2205 KNOWS TO INSERT A NEW ONE.
007140 2207-SCAN-USR.
007150     IF WS-USR-ID(WS-USR-IDX) = WS-LED-T-USER-ID(WS-SUB-LED)
007160         SET WS-SUB-USR TO WS-USR-IDX
007170*        FORCE THE VARYING LOOP TO END ON THE NEXT TEST.
007180         SET WS-USR-IDX TO WS-USR-TABLE-CTR
007190     END-IF.
007200
007210*  FIND-OR-ADD IDIOM FOR THE INCOME CATEGORY TABLE.  CR0488 -
007220*  WHEN THE CATEGORY NO LONGER RESOLVES ON THE MASTER, THE
007230*  BUCKET IS SKIPPED ENTIRELY (NOT SHOWN WITH ZEROS) SINCE THERE
007240*  IS NO CATEGORY NAME TO PRINT AGAINST IT ON THIS REPORT.
007250 2210-FIND-OR-ADD-INC.
007260*    RESOLVE THE CATEGORY FIRST - CR0488 SKIPS THE BUCKET
007270*    ENTIRELY WHEN IT NO LONGER EXISTS.
007280     PERFORM 2110-FIND-CATEGORY
007290         THRU 2110-FIND-CATEGORY-X.
007300     IF WS-SUB-CAT = ZERO
007310         GO TO 2210-FIND-OR-ADD-INC-X
007320     END-IF.
007330*    SCAN FOR AN EXISTING BUCKET FOR THIS USER/CATEGORY PAIR.
007340     MOVE ZERO TO WS-SUB-INC.
007350     PERFORM 2212-SCAN-INC
007360         VARYING WS-INC-IDX FROM 1 BY 1
007370             UNTIL WS-INC-IDX > WS-INC-TABLE-CTR.
007380     IF WS-SUB-INC = ZERO
007390*        NO BUCKET YET - INSERT A NEW ZERO-FILLED ROW.
007400         ADD 1 TO WS-INC-TABLE-CTR
007410         SET WS-INC-IDX TO WS-INC-TABLE-CTR
007420         MOVE WS-LED-T-USER-ID(WS-SUB-LED) TO WS-INC-USER-ID(WS-INC-IDX)
007430         MOVE WS-LED-T-CAT-ID(WS-SUB-LED)  TO WS-INC-CAT-ID(WS-INC-IDX)
007440         MOVE WS-CAT-T-NAME(WS-SUB-CAT)    TO WS-INC-CAT-NAME(WS-INC-IDX)
007450         MOVE ZERO                         TO WS-INC-TOTAL(WS-INC-IDX)
007460         MOVE ZERO                         TO WS-INC-COUNT(WS-INC-IDX)
007470     ELSE
007480*        BUCKET ALREADY EXISTS - JUST POINT AT IT.
007490         SET WS-INC-IDX TO WS-SUB-INC
007500     END-IF.
007510*    ROLL THIS LEDGER ROW INTO THE BUCKET EITHER WAY.
007520     ADD WS-LED-T-AMOUNT(WS-SUB-LED) TO WS-INC-TOTAL(WS-INC-IDX).
007530     ADD 1 TO WS-INC-COUNT(WS-INC-IDX).
007540
007550 2210-FIND-OR-ADD-INC-X.
007560     EXIT.
007570
007580*  MATCHES ON BOTH CATEGORY ID AND USER ID SINCE TWO DIFFERENT
007590*  ACCOUNTS MAY HAPPEN TO REUSE THE SAME CATEGORY ID.
007600 2212-SCAN-INC.
007610     IF WS-INC-CAT-ID(WS-INC-IDX) = WS-LED-T-CAT-ID(WS-SUB-LED)
007620     AND WS-INC-USER-ID(WS-INC-IDX) = WS-LED-T-USER-ID(WS-SUB-LED)
007630         SET WS-SUB-INC TO WS-INC-IDX
007640*        FORCE THE VARYING LOOP TO END ON THE NEXT TEST.
007650         SET WS-INC-IDX TO WS-INC-TABLE-CTR
007660     END-IF.
007670
007680*  FIND-OR-ADD IDIOM FOR THE EXPENSE CATEGORY TABLE - SAME SHAPE
007690*  AS 2210-FIND-OR-ADD-INC, INCLUDING THE CR0488 SKIP-ON-UNKNOWN-
007700*  CATEGORY BEHAVIOR.
007710*  SAME FIND-OR-ADD SHAPE AS 2210-FIND-OR-ADD-INC, OVER THE
007720*  EXPENSE TABLE.
007730 2220-FIND-OR-ADD-EXP.
007740     PERFORM 2110-FIND-CATEGORY
007750         THRU 2110-FIND-CATEGORY-X.
007760     IF WS-SUB-CAT = ZERO
007770         GO TO 2220-FIND-OR-ADD-EXP-X
007780     END-IF.
007790     MOVE ZERO TO WS-SUB-EXP.
007800     PERFORM 2222-SCAN-EXP
007810         VARYING WS-EXP-IDX FROM 1 BY 1
007820             UNTIL WS-EXP-IDX > WS-EXP-TABLE-CTR.
007830     IF WS-SUB-EXP = ZERO
007840*        NO BUCKET YET - INSERT A NEW ZERO-FILLED ROW.
007850         ADD 1 TO WS-EXP-TABLE-CTR
007860         SET WS-EXP-IDX TO WS-EXP-TABLE-CTR
007870         MOVE WS-LED-T-USER-ID(WS-SUB-LED) TO WS-EXP-USER-ID(WS-EXP-IDX)
007880         MOVE WS-LED-T-CAT-ID(WS-SUB-LED)  TO WS-EXP-CAT-ID(WS-EXP-IDX)
007890         MOVE WS-CAT-T-NAME(WS-SUB-CAT)    TO WS-EXP-CAT-NAME(WS-EXP-IDX)
007900         MOVE ZERO                         TO WS-EXP-TOTAL(WS-EXP-IDX)
007910         MOVE ZERO                         TO WS-EXP-COUNT(WS-EXP-IDX)
007920     ELSE
007930*        BUCKET ALREADY EXISTS - JUST POINT AT IT.
007940         SET WS-EXP-IDX TO WS-SUB-EXP
007950     END-IF.
007960*    ROLL THIS LEDGER ROW INTO THE BUCKET EITHER WAY.
007970     ADD WS-LED-T-AMOUNT(WS-SUB-LED) TO WS-EXP-TOTAL(WS-EXP-IDX).
007980     ADD 1 TO WS-EXP-COUNT(WS-EXP-IDX).
007990
008000 2220-FIND-OR-ADD-EXP-X.
008010     EXIT.
008020
008030*  SAME MATCH RULE AS 2212-SCAN-INC, OVER THE EXPENSE TABLE.
008040 2222-SCAN-EXP.
008050     IF WS-EXP-CAT-ID(WS-EXP-IDX) = WS-LED-T-CAT-ID(WS-SUB-LED)
008060     AND WS-EXP-USER-ID(WS-EXP-IDX) = WS-LED-T-USER-ID(WS-SUB-LED)
008070         SET WS-SUB-EXP TO WS-EXP-IDX
008080*        FORCE THE VARYING LOOP TO END ON THE NEXT TEST.
008090         SET WS-EXP-IDX TO WS-EXP-TABLE-CTR
008100     END-IF.
008110
008120*  SEQUENTIAL SEARCH OF THE SMALL CATEGORY TABLE - LEAVES WS-SUB-
008130*  CAT AT ZERO WHEN THE CATEGORY ID IS NOT (OR NO LONGER) ON FILE.
008140 2110-FIND-CATEGORY.
008150*    ZERO MEANS NOT FOUND UNTIL THE SCAN PROVES OTHERWISE.
008160     MOVE ZERO TO WS-SUB-CAT.
008170     PERFORM 2112-SCAN-CATEGORY
008180         VARYING WS-CAT-IDX FROM 1 BY 1
008190             UNTIL WS-CAT-IDX > WS-CAT-TABLE-CTR.
008200
008210 2110-FIND-CATEGORY-X.
008220     EXIT.
008230
008240*  STOPS THE SCAN EARLY BY DRIVING THE INDEX TO THE TABLE END THE
008250*  MOMENT A MATCH IS FOUND.
008260 2112-SCAN-CATEGORY.
008270     IF WS-CAT-T-ID(WS-CAT-IDX) = WS-LED-T-CAT-ID(WS-SUB-LED)
008280         SET WS-SUB-CAT TO WS-CAT-IDX
008290         SET WS-CAT-IDX TO WS-CAT-TABLE-CTR
008300     END-IF.
008310
008320*  ACCUMULATE THE DAY-BY-DAY EXPENSE TOTAL - LINEAR SEARCH/INSERT
008330*  OVER THE DYNAMICS TABLE BY USER AND DATE (CR0531 - ONE ROW PER
008340*  DISTINCT DATE, NOT ONE ROW PER LEDGER ENTRY).
008350 2300-BUCKET-DATE.
008360*    SCAN FOR AN EXISTING ROW FOR THIS USER/DATE PAIR.
008370     MOVE ZERO TO WS-SUB-DYN.
008380     PERFORM 2302-SCAN-DYNAMICS
008390         VARYING WS-DYN-IDX FROM 1 BY 1
008400             UNTIL WS-DYN-IDX > WS-DYN-TABLE-CTR.
008410     IF WS-SUB-DYN = ZERO
008420*        NO ROW YET FOR THIS DATE - INSERT A NEW ZERO-FILLED ONE.
008430         ADD 1 TO WS-DYN-TABLE-CTR
008440         SET WS-DYN-IDX TO WS-DYN-TABLE-CTR
008450         MOVE WS-LED-T-USER-ID(WS-SUB-LED) TO WS-DYN-USER-ID(WS-DYN-IDX)
008460         MOVE WS-LED-T-DATE(WS-SUB-LED)    TO WS-DYN-DATE(WS-DYN-IDX)
008470         MOVE ZERO                         TO WS-DYN-AMOUNT(WS-DYN-IDX)
008480     ELSE
008490*        ROW ALREADY EXISTS - JUST POINT AT IT.
008500         SET WS-DYN-IDX TO WS-SUB-DYN
008510     END-IF.
008520*    ROLL THIS EXPENSE INTO THE DAY'S RUNNING TOTAL.
008530     ADD WS-LED-T-AMOUNT(WS-SUB-LED) TO WS-DYN-AMOUNT(WS-DYN-IDX).
008540
008550 2300-BUCKET-DATE-X.
008560     EXIT.
008570
008580*  MATCHES ON BOTH DATE AND USER ID SO TWO ACCOUNTS SPENDING ON
008590*  THE SAME CALENDAR DAY DO NOT SHARE A DYNAMICS ROW.
008600 2302-SCAN-DYNAMICS.
008610     IF WS-DYN-DATE(WS-DYN-IDX) = WS-LED-T-DATE(WS-SUB-LED)
008620     AND WS-DYN-USER-ID(WS-DYN-IDX) = WS-LED-T-USER-ID(WS-SUB-LED)
008630         SET WS-SUB-DYN TO WS-DYN-IDX
008640*        FORCE THE VARYING LOOP TO END ON THE NEXT TEST.
008650         SET WS-DYN-IDX TO WS-DYN-TABLE-CTR
008660     END-IF.
008670
008680*  END OF RUN - COMPUTE EVERY ACCOUNT'S NET BALANCE AND EVERY
008690*  CATEGORY BUCKET'S PERCENTAGE, SORT ALL FOUR TABLES, PUT UP
008700*  PAGE ONE'S HEADING, AND PRINT THE ANALYTICS REPORT.
008710 3000-CLOSING.
008720     PERFORM 3045-CALC-USER-BALANCES
008730         THRU 3045-CALC-USER-BALANCES-X.
008740     PERFORM 3050-CALC-PERCENTAGES
008750         THRU 3050-CALC-PERCENTAGES-X.
008760     PERFORM 3100-SORT-CATEGORIES
008770         THRU 3100-SORT-CATEGORIES-X.
008780     PERFORM 3150-SORT-DYNAMICS
008790         THRU 3150-SORT-DYNAMICS-X.
008800     PERFORM 3180-SORT-USERS
008810         THRU 3180-SORT-USERS-X.
008820     PERFORM 9100-HEADINGS
008830         THRU 9100-HEADINGS-X.
008840     PERFORM 3200-PRINT-ANALYTICS-REPORT
008850         THRU 3200-PRINT-ANALYTICS-REPORT-X.
008860
008870     CLOSE CAT-MASTER LED-INPUT RPT-OUTPUT.
008880
008890 3000-CLOSING-X.
008900     EXIT.
008910
008920*  DRIVES 3047 ACROSS EVERY ROW OF THE ACCOUNT TOTALS TABLE.
008930 3045-CALC-USER-BALANCES.
008940     PERFORM 3047-CALC-ONE-BALANCE
008950         VARYING WS-USR-IDX FROM 1 BY 1
008960             UNTIL WS-USR-IDX > WS-USR-TABLE-CTR.
008970
008980 3045-CALC-USER-BALANCES-X.
008990     EXIT.
009000
009010*  NET BALANCE FOR ONE ACCOUNT - INCOME LESS EXPENSE.  THIS IS A
009020*  REPORTING FIGURE ONLY; IT HAS NO BEARING ON THE ACCOUNT'S
009030*  ACTUAL AVAILABLE-FUNDS BALANCE MAINTAINED ELSEWHERE.
009040 3047-CALC-ONE-BALANCE.
009050     COMPUTE WS-USR-BALANCE(WS-USR-IDX) =
009060         WS-USR-TOT-INCOME(WS-USR-IDX) - WS-USR-TOT-EXPENSE(WS-USR-IDX).
009070
009080*  DRIVES THE PCT CALCULATION ACROSS BOTH CATEGORY TABLES.
009090 3050-CALC-PERCENTAGES.
009100     PERFORM 3052-CALC-INC-PCT
009110         VARYING WS-INC-IDX FROM 1 BY 1
009120             UNTIL WS-INC-IDX > WS-INC-TABLE-CTR.
009130     PERFORM 3054-CALC-EXP-PCT
009140         VARYING WS-EXP-IDX FROM 1 BY 1
009150             UNTIL WS-EXP-IDX > WS-EXP-TABLE-CTR.
009160
009170 3050-CALC-PERCENTAGES-X.
009180     EXIT.
009190
009200*  PERCENTAGE IS OF THE OWNING ACCOUNT'S TYPE TOTAL, NOT THE
009210*  WHOLE RUN'S - 3051 FINDS THAT ACCOUNT'S WS-USR-TABLE ROW.  A
009220*  ZERO INCOME TOTAL LEAVES PCT AT ZERO RATHER THAN DIVIDING BY
009230*  ZERO.
009240 3052-CALC-INC-PCT.
009250     PERFORM 3051-FIND-USR-FOR-INC
009260         THRU 3051-FIND-USR-FOR-INC-X.
009270     IF WS-SUB-USR = ZERO
009280         MOVE ZERO TO WS-INC-PCT(WS-INC-IDX)
009290     ELSE
009300         IF WS-USR-TOT-INCOME(WS-SUB-USR) > ZERO
009310             COMPUTE WS-INC-PCT(WS-INC-IDX) ROUNDED =
009320                 WS-INC-TOTAL(WS-INC-IDX) /
009330                     WS-USR-TOT-INCOME(WS-SUB-USR) * 100
009340         ELSE
009350             MOVE ZERO TO WS-INC-PCT(WS-INC-IDX)
009360         END-IF
009370     END-IF.
009380
009390 3051-FIND-USR-FOR-INC.
009400     MOVE ZERO TO WS-SUB-USR.
009410     PERFORM 3053-SCAN-USR-INC
009420         VARYING WS-USR-IDX FROM 1 BY 1
009430             UNTIL WS-USR-IDX > WS-USR-TABLE-CTR.
009440
009450 3051-FIND-USR-FOR-INC-X.
009460     EXIT.
009470
009480 3053-SCAN-USR-INC.
009490     IF WS-USR-ID(WS-USR-IDX) = WS-INC-USER-ID(WS-INC-IDX)
009500         SET WS-SUB-USR TO WS-USR-IDX
009510         SET WS-USR-IDX TO WS-USR-TABLE-CTR
009520     END-IF.
009530
009540*  SAME PERCENTAGE LOGIC AS 3052-CALC-INC-PCT, FOR THE EXPENSE
009550*  SIDE AGAINST THE ACCOUNT'S TOTAL EXPENSE.
009560 3054-CALC-EXP-PCT.
009570     PERFORM 3055-FIND-USR-FOR-EXP
009580         THRU 3055-FIND-USR-FOR-EXP-X.
009590     IF WS-SUB-USR = ZERO
009600         MOVE ZERO TO WS-EXP-PCT(WS-EXP-IDX)
009610     ELSE
009620         IF WS-USR-TOT-EXPENSE(WS-SUB-USR) > ZERO
009630             COMPUTE WS-EXP-PCT(WS-EXP-IDX) ROUNDED =
009640                 WS-EXP-TOTAL(WS-EXP-IDX) /
009650                     WS-USR-TOT-EXPENSE(WS-SUB-USR) * 100
009660         ELSE
009670             MOVE ZERO TO WS-EXP-PCT(WS-EXP-IDX)
009680         END-IF
009690     END-IF.
009700
009710 3055-FIND-USR-FOR-EXP.
009720     MOVE ZERO TO WS-SUB-USR.
009730     PERFORM 3057-SCAN-USR-EXP
009740         VARYING WS-USR-IDX FROM 1 BY 1
009750             UNTIL WS-USR-IDX > WS-USR-TABLE-CTR.
009760
009770 3055-FIND-USR-FOR-EXP-X.
009780     EXIT.
009790
009800 3057-SCAN-USR-EXP.
009810     IF WS-USR-ID(WS-USR-IDX) = WS-EXP-USER-ID(WS-EXP-IDX)
009820         SET WS-SUB-USR TO WS-USR-IDX
009830         SET WS-USR-IDX TO WS-USR-TABLE-CTR
009840     END-IF.
009850
009860*  HAND-ROLLED EXCHANGE SORT, USER ID ASCENDING (SO THE REPORT
009870*  PRINTS ONE ACCOUNT BLOCK AT A TIME) THEN AMOUNT DESCENDING
009880*  WITHIN THE ACCOUNT, FOR BOTH CATEGORY TABLES - SAME TECHNIQUE
009890*  AS THE BUDGET AND GOAL SORTS.
009900*  03/05/14  NDP  CR0881  SORT KEY WAS AMOUNT ONLY - ADDED USER    TK0881
009910*                 ID AS THE PRIMARY KEY SO ACCOUNTS DO NOT MIX.    TK0881
009920 3100-SORT-CATEGORIES.
009930*    ZERO OR ONE ROW IN EITHER TABLE IS ALREADY IN ORDER.
009940     IF WS-INC-TABLE-CTR < 2
009950         GO TO 3100-SORT-INC-DONE
009960     END-IF.
009970     PERFORM 3110-SORT-INC-OUTER
009980         VARYING WS-SUB-SORT-I FROM 1 BY 1
009990             UNTIL WS-SUB-SORT-I > WS-INC-TABLE-CTR - 1.
010000
010010 3100-SORT-INC-DONE.
010020     IF WS-EXP-TABLE-CTR < 2
010030         GO TO 3100-SORT-CATEGORIES-X
010040     END-IF.
010050     PERFORM 3130-SORT-EXP-OUTER
010060         VARYING WS-SUB-SORT-I FROM 1 BY 1
010070             UNTIL WS-SUB-SORT-I > WS-EXP-TABLE-CTR - 1.
010080
010090 3100-SORT-CATEGORIES-X.
010100     EXIT.
010110
010120*  OUTER PASS OF THE INCOME-TABLE BUBBLE SORT.
010130 3110-SORT-INC-OUTER.
010140     PERFORM 3120-SORT-INC-INNER
010150         VARYING WS-SUB-SORT-J FROM 1 BY 1
010160             UNTIL WS-SUB-SORT-J > WS-INC-TABLE-CTR - WS-SUB-SORT-I.
010170
010180*  COMPARE TWO ADJACENT INCOME ROWS - USER ID IS THE PRIMARY KEY,
010190*  TOTAL AMOUNT IS THE SECONDARY KEY (DESCENDING) WITHIN A USER.
010200 3120-SORT-INC-INNER.
010210     IF WS-INC-USER-ID(WS-SUB-SORT-J) >
010220        WS-INC-USER-ID(WS-SUB-SORT-J + 1)
010230         MOVE WS-INC-ENTRY(WS-SUB-SORT-J) TO WS-CST-WORK
010240         MOVE WS-INC-ENTRY(WS-SUB-SORT-J + 1)
010250             TO WS-INC-ENTRY(WS-SUB-SORT-J)
010260         MOVE WS-CST-WORK
010270             TO WS-INC-ENTRY(WS-SUB-SORT-J + 1)
010280     ELSE
010290         IF WS-INC-USER-ID(WS-SUB-SORT-J) =
010300            WS-INC-USER-ID(WS-SUB-SORT-J + 1)
010310         AND WS-INC-TOTAL(WS-SUB-SORT-J) <
010320             WS-INC-TOTAL(WS-SUB-SORT-J + 1)
010330             MOVE WS-INC-ENTRY(WS-SUB-SORT-J) TO WS-CST-WORK
010340             MOVE WS-INC-ENTRY(WS-SUB-SORT-J + 1)
010350                 TO WS-INC-ENTRY(WS-SUB-SORT-J)
010360             MOVE WS-CST-WORK
010370                 TO WS-INC-ENTRY(WS-SUB-SORT-J + 1)
010380         END-IF
010390     END-IF.
010400
010410*  OUTER PASS OF THE EXPENSE-TABLE BUBBLE SORT - SAME SHAPE AS
010420*  THE INCOME SORT ABOVE, OVER THE SEPARATE EXPENSE TABLE.
010430 3130-SORT-EXP-OUTER.
010440     PERFORM 3140-SORT-EXP-INNER
010450         VARYING WS-SUB-SORT-J FROM 1 BY 1
010460             UNTIL WS-SUB-SORT-J > WS-EXP-TABLE-CTR - WS-SUB-SORT-I.
010470
010480 3140-SORT-EXP-INNER.
010490     IF WS-EXP-USER-ID(WS-SUB-SORT-J) >
010500        WS-EXP-USER-ID(WS-SUB-SORT-J + 1)
010510         MOVE WS-EXP-ENTRY(WS-SUB-SORT-J) TO WS-CST-WORK
010520         MOVE WS-EXP-ENTRY(WS-SUB-SORT-J + 1)
010530             TO WS-EXP-ENTRY(WS-SUB-SORT-J)
010540         MOVE WS-CST-WORK
010550             TO WS-EXP-ENTRY(WS-SUB-SORT-J + 1)
010560     ELSE
010570         IF WS-EXP-USER-ID(WS-SUB-SORT-J) =
010580            WS-EXP-USER-ID(WS-SUB-SORT-J + 1)
010590         AND WS-EXP-TOTAL(WS-SUB-SORT-J) <
010600             WS-EXP-TOTAL(WS-SUB-SORT-J + 1)
010610             MOVE WS-EXP-ENTRY(WS-SUB-SORT-J) TO WS-CST-WORK
010620             MOVE WS-EXP-ENTRY(WS-SUB-SORT-J + 1)
010630                 TO WS-EXP-ENTRY(WS-SUB-SORT-J)
010640             MOVE WS-CST-WORK
010650                 TO WS-EXP-ENTRY(WS-SUB-SORT-J + 1)
010660         END-IF
010670     END-IF.
010680
010690*  HAND-ROLLED EXCHANGE SORT, USER ID ASCENDING THEN DATE
010700*  ASCENDING WITHIN THE ACCOUNT, FOR THE DYNAMICS TABLE.
010710*  03/05/14  NDP  CR0881  ADDED USER ID AS THE PRIMARY SORT KEY.   TK0881
010720 3150-SORT-DYNAMICS.
010730     IF WS-DYN-TABLE-CTR < 2
010740         GO TO 3150-SORT-DYNAMICS-X
010750     END-IF.
010760     PERFORM 3160-SORT-DYN-OUTER
010770         VARYING WS-SUB-SORT-I FROM 1 BY 1
010780             UNTIL WS-SUB-SORT-I > WS-DYN-TABLE-CTR - 1.
010790
010800 3150-SORT-DYNAMICS-X.
010810     EXIT.
010820
010830 3160-SORT-DYN-OUTER.
010840     PERFORM 3170-SORT-DYN-INNER
010850         VARYING WS-SUB-SORT-J FROM 1 BY 1
010860             UNTIL WS-SUB-SORT-J > WS-DYN-TABLE-CTR - WS-SUB-SORT-I.
010870
010880*  COMPARE TWO ADJACENT DYNAMICS ROWS - USER ID IS THE PRIMARY
010890*  KEY, DATE ASCENDING IS THE SECONDARY KEY (EARLIEST DATE FIRST,
010900*  UNLIKE THE HISTORY REPORT'S DATE-DESCENDING ORDER).
010910 3170-SORT-DYN-INNER.
010920     IF WS-DYN-USER-ID(WS-SUB-SORT-J) >
010930        WS-DYN-USER-ID(WS-SUB-SORT-J + 1)
010940         MOVE WS-DYN-ENTRY(WS-SUB-SORT-J) TO WS-DYN-WORK
010950         MOVE WS-DYN-ENTRY(WS-SUB-SORT-J + 1)
010960             TO WS-DYN-ENTRY(WS-SUB-SORT-J)
010970         MOVE WS-DYN-WORK
010980             TO WS-DYN-ENTRY(WS-SUB-SORT-J + 1)
010990     ELSE
011000         IF WS-DYN-USER-ID(WS-SUB-SORT-J) =
011010            WS-DYN-USER-ID(WS-SUB-SORT-J + 1)
011020         AND WS-DYN-DATE(WS-SUB-SORT-J) >
011030             WS-DYN-DATE(WS-SUB-SORT-J + 1)
011040             MOVE WS-DYN-ENTRY(WS-SUB-SORT-J) TO WS-DYN-WORK
011050             MOVE WS-DYN-ENTRY(WS-SUB-SORT-J + 1)
011060                 TO WS-DYN-ENTRY(WS-SUB-SORT-J)
011070             MOVE WS-DYN-WORK
011080                 TO WS-DYN-ENTRY(WS-SUB-SORT-J + 1)
011090         END-IF
011100     END-IF.
011110
011120*  HAND-ROLLED EXCHANGE SORT, USER ID ASCENDING, FOR THE ACCOUNT
011130*  TOTALS TABLE THAT DRIVES THE REPORT'S OUTER CONTROL BREAK.
011140 3180-SORT-USERS.
011150     IF WS-USR-TABLE-CTR < 2
011160         GO TO 3180-SORT-USERS-X
011170     END-IF.
011180     PERFORM 3182-SORT-USR-OUTER
011190         VARYING WS-SUB-SORT-I FROM 1 BY 1
011200             UNTIL WS-SUB-SORT-I > WS-USR-TABLE-CTR - 1.
011210
011220 3180-SORT-USERS-X.
011230     EXIT.
011240
011250 3182-SORT-USR-OUTER.
011260     PERFORM 3184-SORT-USR-INNER
011270         VARYING WS-SUB-SORT-J FROM 1 BY 1
011280             UNTIL WS-SUB-SORT-J > WS-USR-TABLE-CTR - WS-SUB-SORT-I.
011290
011300*  SINGLE-KEY COMPARE - THIS TABLE HAS ONLY ONE ROW PER USER ID SO
011310*  THERE IS NO SECONDARY KEY TO FALL BACK ON.  THE WHOLE ENTRY
011320*  (ALL SIX FIELDS) MOVES AS ONE GROUP THROUGH WS-USR-WORK.
011330 3184-SORT-USR-INNER.
011340     IF WS-USR-ID(WS-SUB-SORT-J) >
011350        WS-USR-ID(WS-SUB-SORT-J + 1)
011360         MOVE WS-USR-ENTRY(WS-SUB-SORT-J) TO WS-USR-WORK
011370         MOVE WS-USR-ENTRY(WS-SUB-SORT-J + 1)
011380             TO WS-USR-ENTRY(WS-SUB-SORT-J)
011390         MOVE WS-USR-WORK
011400             TO WS-USR-ENTRY(WS-SUB-SORT-J + 1)
011410     END-IF.
011420
011430*  THE REPORT BREAKS ON USER ID - ONE TOTALS/CATEGORY/DYNAMICS
011440*  BLOCK PER ACCOUNT, DRIVEN BY THE USER-ID-SEQUENCED WS-USR-
011450*  TABLE.  03/05/14 NDP CR0881 - SEE 3205/3212/3222/3232 BELOW.
011460*  THE RUNNING POINTERS ARE RESET TO 1 ONCE, HERE, BEFORE THE
011470*  LOOP STARTS - NOT INSIDE 3205 - SINCE THEY MUST KEEP ADVANCING
011480*  ACROSS ACCOUNT BOUNDARIES RATHER THAN RESTARTING EACH TIME.
011490 3200-PRINT-ANALYTICS-REPORT.
011500     MOVE 1 TO WS-SUB-INC-RUN.
011510     MOVE 1 TO WS-SUB-EXP-RUN.
011520     MOVE 1 TO WS-SUB-DYN-RUN.
011530     PERFORM 3205-PRINT-USER-BLOCK
011540         VARYING WS-USR-IDX FROM 1 BY 1
011550             UNTIL WS-USR-IDX > WS-USR-TABLE-CTR.
011560
011570 3200-PRINT-ANALYTICS-REPORT-X.
011580     EXIT.
011590
011600*  ONE FULL ACCOUNT BLOCK - ACCOUNT HEADING, FIVE TOTALS LINES,
011610*  THE INCOME-BY-CATEGORY SECTION, THE EXPENSE-BY-CATEGORY
011620*  SECTION, AND THE EXPENSE-DYNAMICS SECTION, IN THAT ORDER.
011630 3205-PRINT-USER-BLOCK.
011640*    REMEMBER WHICH ACCOUNT THIS BLOCK BELONGS TO - THE THREE
011650*    RUNNING-POINTER PARAGRAPHS BELOW TEST THIS FIELD TO KNOW
011660*    WHEN TO STOP.
011670     MOVE WS-USR-ID(WS-USR-IDX) TO WS-HIS-LAST-USER-ID.
011680     MOVE WS-USR-ID(WS-USR-IDX) TO RH-USER-ID.
011690     WRITE PRTLINE FROM USER-HEADING-LINE
011700         AFTER ADVANCING 2 LINES.
011710
011720*    FIVE TOTALS LINES, EACH SHARING THE SAME TOTALS-BLOCK-LINE
011730*    LAYOUT WITH A DIFFERENT LABEL AND VALUE MOVED IN.
011740     MOVE "TOTAL INCOME" TO TB-LABEL.
011750     MOVE WS-USR-TOT-INCOME(WS-USR-IDX) TO TB-VALUE.
011760     WRITE PRTLINE FROM TOTALS-BLOCK-LINE
011770         AFTER ADVANCING 1 LINE.
011780
011790     MOVE "TOTAL EXPENSE" TO TB-LABEL.
011800     MOVE WS-USR-TOT-EXPENSE(WS-USR-IDX) TO TB-VALUE.
011810     WRITE PRTLINE FROM TOTALS-BLOCK-LINE
011820         AFTER ADVANCING 1 LINE.
011830
011840     MOVE "BALANCE (INCOME LESS EXPENSE)" TO TB-LABEL.
011850     MOVE WS-USR-BALANCE(WS-USR-IDX) TO TB-VALUE.
011860     WRITE PRTLINE FROM TOTALS-BLOCK-LINE
011870         AFTER ADVANCING 1 LINE.
011880
011890*    TB-VALUE IS A SIGNED-AMOUNT EDIT PICTURE, BUT IT PRINTS A
011900*    PLAIN TRANSACTION COUNT CLEANLY FOR THESE TWO LINES.
011910     MOVE "INCOME TRANSACTION COUNT" TO TB-LABEL.
011920     MOVE WS-USR-INC-COUNT(WS-USR-IDX) TO TB-VALUE.
011930     WRITE PRTLINE FROM TOTALS-BLOCK-LINE
011940         AFTER ADVANCING 1 LINE.
011950
011960     MOVE "EXPENSE TRANSACTION COUNT" TO TB-LABEL.
011970     MOVE WS-USR-EXP-COUNT(WS-USR-IDX) TO TB-VALUE.
011980     WRITE PRTLINE FROM TOTALS-BLOCK-LINE
011990         AFTER ADVANCING 1 LINE.
012000
012010*    INCOME-BY-CATEGORY SECTION - TITLE, COLUMN HEADINGS, THEN
012020*    EVERY BUCKET FOR THIS ACCOUNT OFF THE RUNNING POINTER.
012030     MOVE T-BLOCK-TITLE(1) TO BL-TITLE.
012040     WRITE PRTLINE FROM BLOCK-TITLE-LINE
012050         AFTER ADVANCING 2 LINES.
012060     WRITE PRTLINE FROM CAT-COLUMN-HEADINGS
012070         AFTER ADVANCING 1 LINE.
012080
012090     PERFORM 3212-PRINT-INC-LINE
012100         THRU 3212-PRINT-INC-LINE-X.
012110
012120*    EXPENSE-BY-CATEGORY SECTION - SAME SHAPE AS THE INCOME
012130*    SECTION ABOVE.
012140     MOVE T-BLOCK-TITLE(2) TO BL-TITLE.
012150     WRITE PRTLINE FROM BLOCK-TITLE-LINE
012160         AFTER ADVANCING 2 LINES.
012170     WRITE PRTLINE FROM CAT-COLUMN-HEADINGS
012180         AFTER ADVANCING 1 LINE.
012190
012200     PERFORM 3222-PRINT-EXP-LINE
012210         THRU 3222-PRINT-EXP-LINE-X.
012220
012230*    EXPENSE-DYNAMICS SECTION - NO BLOCK TITLE LINE OF ITS OWN,
012240*    JUST A BLANK SPACER AND THE COLUMN HEADINGS.
012250     WRITE PRTLINE FROM BLANK-LINE
012260         AFTER ADVANCING 2 LINES.
012270     WRITE PRTLINE FROM DYN-COLUMN-HEADINGS
012280         AFTER ADVANCING 1 LINE.
012290
012300     PERFORM 3232-PRINT-DYN-LINE
012310         THRU 3232-PRINT-DYN-LINE-X.
012320
012330 3205-PRINT-USER-BLOCK-X.
012340     EXIT.
012350
012360*  RUNS THE INCOME CATEGORY LINES FOR THE ACCOUNT IN
012370*  WS-HIS-LAST-USER-ID OFF THE RUNNING POINTER WS-SUB-INC-RUN -
012380*  THE SAME SELF-PERFORM-UNTIL-EOF SHAPE AS 1100-LOAD-CATEGORIES,
012390*  EXCEPT THE STOPPING CONDITION IS A USER ID CHANGE, NOT AT END.
012400*  THE POINTER IS LEFT SITTING ON THE FIRST ROW OF THE NEXT
012410*  ACCOUNT (OR PAST THE TABLE END) FOR THE NEXT ACCOUNT'S CALL.
012420 3212-PRINT-INC-LINE.
012430*    TABLE EXHAUSTED - NOTHING LEFT FOR ANY ACCOUNT.
012440     IF WS-SUB-INC-RUN > WS-INC-TABLE-CTR
012450         GO TO 3212-PRINT-INC-LINE-X
012460     END-IF.
012470*    NEXT ROW BELONGS TO A DIFFERENT ACCOUNT - STOP HERE AND
012480*    LEAVE THE POINTER SITTING ON IT FOR THAT ACCOUNT'S CALL.
012490     IF WS-INC-USER-ID(WS-SUB-INC-RUN) NOT = WS-HIS-LAST-USER-ID
012500         GO TO 3212-PRINT-INC-LINE-X
012510     END-IF.
012520     MOVE WS-INC-CAT-NAME(WS-SUB-INC-RUN) TO CD-CAT-NAME.
012530     MOVE WS-INC-TOTAL(WS-SUB-INC-RUN)    TO CD-TOTAL.
012540     MOVE WS-INC-COUNT(WS-SUB-INC-RUN)    TO CD-COUNT.
012550     MOVE WS-INC-PCT(WS-SUB-INC-RUN)      TO CD-PCT.
012560     WRITE PRTLINE FROM CAT-DETAIL-LINE
012570         AFTER ADVANCING 1 LINE
012580             AT EOP
012590                 PERFORM 9100-HEADINGS
012600                     THRU 9100-HEADINGS-X.
012610     ADD 1 TO WS-SUB-INC-RUN.
012620     PERFORM 3212-PRINT-INC-LINE
012630         THRU 3212-PRINT-INC-LINE-X.
012640
012650 3212-PRINT-INC-LINE-X.
012660     EXIT.
012670
012680*  SAME RUNNING-POINTER SHAPE AS 3212-PRINT-INC-LINE, OVER THE
012690*  EXPENSE CATEGORY TABLE AND WS-SUB-EXP-RUN.
012700 3222-PRINT-EXP-LINE.
012710     IF WS-SUB-EXP-RUN > WS-EXP-TABLE-CTR
012720         GO TO 3222-PRINT-EXP-LINE-X
012730     END-IF.
012740     IF WS-EXP-USER-ID(WS-SUB-EXP-RUN) NOT = WS-HIS-LAST-USER-ID
012750         GO TO 3222-PRINT-EXP-LINE-X
012760     END-IF.
012770     MOVE WS-EXP-CAT-NAME(WS-SUB-EXP-RUN) TO CD-CAT-NAME.
012780     MOVE WS-EXP-TOTAL(WS-SUB-EXP-RUN)    TO CD-TOTAL.
012790     MOVE WS-EXP-COUNT(WS-SUB-EXP-RUN)    TO CD-COUNT.
012800     MOVE WS-EXP-PCT(WS-SUB-EXP-RUN)      TO CD-PCT.
012810     WRITE PRTLINE FROM CAT-DETAIL-LINE
012820         AFTER ADVANCING 1 LINE
012830             AT EOP
012840                 PERFORM 9100-HEADINGS
012850                     THRU 9100-HEADINGS-X.
012860     ADD 1 TO WS-SUB-EXP-RUN.
012870     PERFORM 3222-PRINT-EXP-LINE
012880         THRU 3222-PRINT-EXP-LINE-X.
012890
012900 3222-PRINT-EXP-LINE-X.
012910     EXIT.
012920
012930*  SAME RUNNING-POINTER SHAPE AGAIN, OVER THE EXPENSE-DYNAMICS
012940*  TABLE AND WS-SUB-DYN-RUN (CR0531 - ONE LINE PER DISTINCT DATE).
012950 3232-PRINT-DYN-LINE.
012960     IF WS-SUB-DYN-RUN > WS-DYN-TABLE-CTR
012970         GO TO 3232-PRINT-DYN-LINE-X
012980     END-IF.
012990     IF WS-DYN-USER-ID(WS-SUB-DYN-RUN) NOT = WS-HIS-LAST-USER-ID
013000         GO TO 3232-PRINT-DYN-LINE-X
013010     END-IF.
013020     MOVE WS-DYN-DATE(WS-SUB-DYN-RUN)   TO DD-DATE.
013030     MOVE WS-DYN-AMOUNT(WS-SUB-DYN-RUN) TO DD-AMOUNT.
013040     WRITE PRTLINE FROM DYN-DETAIL-LINE
013050         AFTER ADVANCING 1 LINE
013060             AT EOP
013070                 PERFORM 9100-HEADINGS
013080                     THRU 9100-HEADINGS-X.
013090     ADD 1 TO WS-SUB-DYN-RUN.
013100     PERFORM 3232-PRINT-DYN-LINE
013110         THRU 3232-PRINT-DYN-LINE-X.
013120
013130 3232-PRINT-DYN-LINE-X.
013140     EXIT.
013150
013160*  STANDARD PAGE HEADING PARAGRAPH - BUMPS THE PAGE COUNTER AND
013170*  WRITES THE HEADING DATE LINE FOLLOWED BY A BLANK LINE.  CALLED
013180*  ONCE AT CLOSING FOR PAGE ONE AND AGAIN AT EVERY AT-EOP.
013190 9100-HEADINGS.
013200*    BUMP BEFORE MOVING SO PAGE ONE PRINTS AS "1", NOT "0".
013210     ADD 1 TO WS-PAGE-CTR.
013220     MOVE WS-PAGE-CTR TO RH-PAGE.
013230*    C01 IS THE SPECIAL-NAMES TOP-OF-FORM CHANNEL.
013240     WRITE PRTLINE FROM REPORT-HEADING-DATE
013250         AFTER ADVANCING C01.
013260     WRITE PRTLINE FROM BLANK-LINE
013270         AFTER ADVANCING 1 LINE.
013280
013290 9100-HEADINGS-X.
013300     EXIT.
013310
013320 END PROGRAM PFTANLY1.
