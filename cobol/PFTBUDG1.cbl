000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PFTBUDG1.
000120 AUTHOR.         D R KOWALSKI.
000130 INSTALLATION.   GREAT PLAINS STATE BANK - INFORMATION SYSTEMS DIV.
000140 DATE-WRITTEN.   06/02/86.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
000170***********************************************************************
000180*  PFTBUDG1  -  MONTHLY BUDGET STATUS ENGINE                         *
000190*                                                                     *
000200*  LOADS THE CATEGORY MASTER AND THE POSTED LEDGER (WRITTEN BY       *
000210*  PFTPOST1 EARLIER IN THE RUN) INTO WORKING STORAGE TABLES, THEN     *
000220*  READS THE BUDGET MASTER AND, FOR EACH VALID BUDGET, ACCUMULATES    *
000230*  SPENDING FOR THE BUDGET'S CATEGORY AND PERIOD.  COMPUTES AMOUNT    *
000240*  REMAINING AND PERCENT OF LIMIT USED, THEN PRINTS THE BUDGET        *
000250*  STATUS REPORT SORTED PERCENT-USED DESCENDING.  APPENDS TO THE      *
000260*  RUN'S SHARED REPORT FILE (OPENED EXTEND - PFTPOST1 RUNS FIRST).    *
000270*                                                                     *
000280*  CHANGE LOG                                                         *
000290*  ------------------------------------------------------------------ *
000300*  06/02/86  DRK  CR0095  INITIAL VERSION, ONE BUDGET PER CATEGOR TK0095
000310*  10/11/87  DRK  CR0171  REJECT BUDGETS AGAINST INCOME CATEGORIE TK0171
000320*  03/02/89  TJR  CR0248  PERIOD FORMAT EDIT ADDED (YYYY-MM).     TK0248
000330*  07/14/90  TJR  CR0312  PCT USED NOW ROUNDED, WAS TRUNCATED.    TK0312
000340*  01/09/92  MKO  CR0366  SORT BUDGETS HIGH TO LOW PCT FOR REVIEW TK0366
000350*  08/30/93  MKO  CR0409  ADDED PER-USER LIMIT/SPENT GRAND TOTALS TK0409
000360*  02/17/95  SJP  CR0481  ZERO OR NEGATIVE LIMIT NO LONGER ABENDS TK0481
000370*  09/06/96  SJP  CR0528  UNKNOWN CATEGORY NAME SHOWS ON REPORT.  TK0528
000380*  12/02/98  MTO  CR0620  Y2K - PERIOD EDIT NOW REQUIRES A 4-DIGI TK0620
000390*                 CENTURY-AND-YEAR PREFIX, NOT A 2-DIGIT YEAR.    TK0620
000400*  03/17/99  MTO  CR0634  Y2K - REPORT DATE HEADING EXPANDED CCYY TK0634
000410*  11/05/05  RGV  CR0760  REPORT NOW APPENDS TO THE SHARED RUN-BO TK0760
000420*                 PRINT FILE INSTEAD OF OPENING ITS OWN COPY.     TK0760
000430*  04/04/12  RGV  CR0842  RAISED CATEGORY AND LEDGER TABLE SIZES. TK0842
000440*  02/20/14  NDP  CR0877  PERIOD EDIT DID NOT TEST THE HYPHEN BYTE TK0877
000450*                 OF BUD-PERIOD, ONLY THE TWO DIGIT GROUPS - A      TK0877
000460*                 PERIOD LIKE 2013X09 WAS PASSING.  ADDED THE TEST. TK0877
000470*  05/19/14  NDP  CR0890  WS-BST-TABLE DROPPED THE BUDGET ID COMING TK0890
000480*                 OFF BUD-REC - ADDED WS-BST-ID SO THE STATUS TABLE TK0890
000490*                 CARRIES THE SAME FIELDS AS THE BUDGET MASTER.     TK0890
000500*  08/09/26  JWH  CR0931  CR0528 CLAIMED A BUDGET WHOSE CATEGORY    TK0931
000510*                 WAS DELETED WOULD SHOW "UNKNOWN CATEGORY" ON THE  TK0931
000520*                 REPORT, BUT 2100-VALIDATE-BUD WAS REJECTING THE   TK0931
000530*                 BUDGET OUTRIGHT BEFORE A STATUS ROW COULD EVER BE TK0931
000540*                 BUILT, SO THE TEXT NEVER PRINTED.  A BUDGET WHOSE TK0931
000550*                 CATEGORY NO LONGER RESOLVES NOW SKIPS THE         TK0931
000560*                 OWNERSHIP AND CATEGORY-TYPE EDITS (THERE IS       TK0931
000570*                 NOTHING LEFT TO CHECK THEM AGAINST) AND STILL     TK0931
000580*                 PRODUCES A STATUS ROW, WITH BST-CAT-NAME SET TO   TK0931
000590*                 "UNKNOWN CATEGORY".  THE PERIOD FORMAT EDIT STILL TK0931
000600*                 APPLIES REGARDLESS OF WHETHER THE CATEGORY        TK0931
000610*                 RESOLVED.                                         TK0931
000620***********************************************************************
000630*  ENVIRONMENT DIVISION - SPECIAL-NAMES CARRIES THE TOP-OF-FORM
000640*  CHANNEL FOR THE SHARED PRINT FILE AND THE OPERATOR RERUN SWITCH.
000650*  VALID-LEDGER-TYPE IS DECLARED HERE FOR CONSISTENCY WITH THE
000660*  OTHER THREE PROGRAMS BUT THIS PROGRAM ONLY EVER TESTS LEDGER
000670*  TYPE AGAINST THE LITERAL "E" DIRECTLY (SEE 2210-ADD-LEDGER-
000680*  AMOUNT) SINCE A BUDGET IS ALWAYS AN EXPENSE-SIDE CONTROL.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     UPSI-0 ON STATUS IS RERUN-REQUESTED
000740            OFF STATUS IS NORMAL-RUN
000750     CLASS VALID-LEDGER-TYPE IS "E" "I".
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790
000800*  CATEGORY MASTER - LOADED WHOLE AT INIT, SAME TABLE SHAPE AS
000810*  PFTPOST1 AND PFTGOAL1 USE FOR THEIR OWN COPIES OF THE MASTER.
000820     SELECT CAT-MASTER ASSIGN TO "CATMAST"
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS FS-CATMAST.
000850
000860*  POSTED LEDGER - WRITTEN BY PFTPOST1 EARLIER IN THE NIGHTLY RUN,
000870*  READ HERE INPUT-ONLY AND LOADED INTO A WORKING-STORAGE TABLE SO
000880*  EACH BUDGET CAN SCAN IT REPEATEDLY WITHOUT GOING BACK TO DISK.
000890     SELECT LED-INPUT ASSIGN TO "LEDGER"
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS FS-LEDGER.
000920
000930*  BUDGET MASTER - ONE ROW PER BUDGET LIMIT SET UP BY AN ACCOUNT
000940*  HOLDER, READ SEQUENTIALLY AND VALIDATED ONE AT A TIME.
000950     SELECT BUD-MASTER ASSIGN TO "BUDGMAST"
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         FILE STATUS IS FS-BUDGMAST.
000980
000990*  REJECT LISTING - SHARED ACROSS THE NIGHTLY SUITE.  PFTPOST1
001000*  RUNS FIRST AND OPENS THIS FRESH, SO THIS PROGRAM OPENS EXTEND
001010*  AND APPENDS BEHIND WHATEVER POSTING ALREADY REJECTED.
001020     SELECT REJ-OUTPUT ASSIGN TO "REJECTS"
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS FS-REJECTS.
001050
001060*  SHARED PRINT FILE - SAME OUTPUT/EXTEND RELATIONSHIP AS THE
001070*  REJECT FILE ABOVE (PER CR0760 - SEE CHANGE LOG).
001080     SELECT RPT-OUTPUT ASSIGN TO "RPTOUT"
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS FS-RPTOUT.
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140
001150*  CATEGORY MASTER RECORD - SAME LAYOUT AS THE OTHER THREE
001160*  PROGRAMS' COPY OF THIS FILE.
001170 FD  CAT-MASTER
001180     LABEL RECORD IS STANDARD
001190     DATA RECORD IS CAT-REC
001200     RECORD CONTAINS 41 CHARACTERS.
001210
001220 01  CAT-REC.
001230     05  CAT-ID                  PIC 9(05).
001240     05  CAT-USER-ID             PIC 9(05).
001250     05  CAT-NAME                PIC X(30).
001260     05  CAT-TYPE                PIC X(01).
001270
001280*  POSTED LEDGER RECORD - WRITTEN AS LED-REC BY PFTPOST1, READ
001290*  HERE UNDER THE SAME LAYOUT.  LED-DATE IS BROKEN OUT SO THE
001300*  PERIOD COMPARISON IN 2210-ADD-LEDGER-AMOUNT CAN MATCH THE
001310*  FIRST 7 BYTES (YYYY-MM) AGAINST BUD-PERIOD WITHOUT ANY EDITING.
001320 FD  LED-INPUT
001330     LABEL RECORD IS STANDARD
001340     DATA RECORD IS LED-REC
001350     RECORD CONTAINS 77 CHARACTERS.
001360
001370 01  LED-REC.
001380     05  LED-ID                  PIC 9(05).
001390     05  LED-USER-ID             PIC 9(05).
001400     05  LED-CAT-ID              PIC 9(05).
001410     05  LED-AMOUNT              PIC S9(09)V99.
001420     05  LED-TYPE                PIC X(01).
001430     05  LED-DATE.
001440         10  LED-DATE-YYYY       PIC 9(04).
001450         10  FILLER              PIC X(01)     VALUE "-".
001460         10  LED-DATE-MM         PIC 9(02).
001470         10  FILLER              PIC X(01)     VALUE "-".
001480         10  LED-DATE-DD         PIC 9(02).
001490     05  LED-DESC                PIC X(40).
001500
001510*  BUDGET MASTER RECORD - BUD-PERIOD IS KEPT ALPHANUMERIC RATHER
001520*  THAN BROKEN INTO NUMERIC GROUPS SO AN INCOMING BAD PERIOD (A
001530*  NON-NUMERIC MONTH, A MISSING HYPHEN) CAN STILL BE READ AND
001540*  EDITED BY 2150-CHECK-PERIOD-FMT WITHOUT AN INVALID DATA ABEND.
001550 FD  BUD-MASTER
001560     LABEL RECORD IS STANDARD
001570     DATA RECORD IS BUD-REC
001580     RECORD CONTAINS 33 CHARACTERS.
001590
001600 01  BUD-REC.
001610     05  BUD-ID                  PIC 9(05).
001620     05  BUD-USER-ID             PIC 9(05).
001630     05  BUD-CAT-ID              PIC 9(05).
001640     05  BUD-LIMIT               PIC S9(09)V99.
001650     05  BUD-PERIOD.
001660         10  BUD-PERIOD-YYYY     PIC X(04).
001670         10  FILLER              PIC X(01)     VALUE "-".
001680         10  BUD-PERIOD-MM       PIC X(02).
001690
001700*  REJECT LISTING RECORD - THE FULL 33-BYTE BUDGET IMAGE FOLLOWED
001710*  BY ONE OF THE FOUR REASON TEXTS IN T-REASON-MSG.
001720 FD  REJ-OUTPUT
001730     LABEL RECORD IS STANDARD
001740     DATA RECORD IS REJ-LINE
001750     RECORD CONTAINS 63 CHARACTERS.
001760
001770 01  REJ-LINE.
001780     05  REJ-BUD-IMAGE            PIC X(33).
001790     05  FILLER                  PIC X(01)     VALUE SPACE.
001800     05  REJ-REASON               PIC X(29).
001810
001820*  SHARED PRINT FILE - SAME LINAGE AS THE OTHER THREE PROGRAMS SO
001830*  PAGE BREAKS STAY CONSISTENT ACROSS THE WHOLE PRINTED REPORT.
001840 FD  RPT-OUTPUT
001850     LABEL RECORD IS OMITTED
001860     RECORD CONTAINS 132 CHARACTERS
001870     DATA RECORD IS PRTLINE
001880     LINAGE IS 60 WITH FOOTING AT 56.
001890
001900 01  PRTLINE                     PIC X(132).
001910
001920 WORKING-STORAGE SECTION.
001930
001940*  WS-VALID-SW/WS-EOJ-SW ARE THE USUAL "NO"/"YES" ROUTING SWITCHES
001950*  USED THROUGHOUT THE SUITE.
001960 77  WS-VALID-SW                 PIC X(03)     VALUE "YES".
001970 77  WS-EOJ-SW                   PIC X(03)     VALUE "NO ".
001980
001990*  FILE STATUS BYTES - "00" IS SUCCESSFUL COMPLETION, "10" IS AT
002000*  END ON A SEQUENTIAL READ.
002010 01  FS-STATUS.
002020*    THE TWO MASTERS AND THE LEDGER MUST OPEN CLEAN - THERE IS NO
002030*    RECOVERY PATH IF ANY OF THE THREE IS MISSING.
002040     05  FS-CATMAST              PIC X(02).
002050         88  FS-CATMAST-OK                     VALUE "00".
002060         88  FS-CATMAST-EOF                    VALUE "10".
002070     05  FS-LEDGER                PIC X(02).
002080         88  FS-LEDGER-OK                      VALUE "00".
002090         88  FS-LEDGER-EOF                     VALUE "10".
002100     05  FS-BUDGMAST              PIC X(02).
002110         88  FS-BUDGMAST-OK                    VALUE "00".
002120         88  FS-BUDGMAST-EOF                   VALUE "10".
002130*    NO EOF CONDITION ON THE TWO SHARED OUTPUT FILES - ONLY THE
002140*    SUCCESSFUL-OPEN STATUS IS EVER TESTED.
002150     05  FS-REJECTS                PIC X(02).
002160         88  FS-REJECTS-OK                     VALUE "00".
002170     05  FS-RPTOUT                 PIC X(02).
002180         88  FS-RPTOUT-OK                      VALUE "00".
002190
002200*  TABLE SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
002210 01  WS-SUBSCRIPTS.
002220*    SET BY 2110-FIND-CATEGORY; LEFT AT ZERO WHEN THE BUDGET'S
002230*    CATEGORY IS NO LONGER ON THE MASTER (CR0931 - SEE ABOVE).
002240     05  WS-SUB-CAT               PIC S9(04)   COMP.
002250*    DRIVES THE LEDGER SCAN IN 2210-ADD-LEDGER-AMOUNT.
002260     05  WS-SUB-LED               PIC S9(04)   COMP.
002270*    CURRENT SLOT IN THE BUDGET STATUS TABLE BEING BUILT/PRINTED.
002280     05  WS-SUB-BST               PIC S9(04)   COMP.
002290*    OUTER/INNER LOOP CONTROLS FOR THE EXCHANGE SORT.
002300     05  WS-SUB-SORT-I             PIC S9(04)   COMP.
002310     05  WS-SUB-SORT-J             PIC S9(04)   COMP.
002320*    NUMERIC MONTH, USED DIRECTLY AS THE MONTH-NAME SUBSCRIPT.
002330     05  WS-SUB-MON               PIC S9(04)   COMP.
002340
002350*  RUN COUNTERS - SIZE THE THREE IN-MEMORY TABLES AS THEY LOAD.
002360 01  WS-CONTROL-COUNTERS.
002370     05  WS-CAT-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002380     05  WS-LED-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002390     05  WS-BST-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002400     05  WS-PAGE-CTR              PIC S9(03)   COMP  VALUE ZERO.
002410
002420*  HOLDS THE USER ID OF THE ACCOUNT BLOCK CURRENTLY BEING PRINTED
002430*  ON THE BUDGET REPORT SO THE CONTROL BREAK CAN BE DETECTED.
002440 01  WS-HIS-LAST-USER-ID          PIC 9(05)    VALUE ZERO.
002450
002460*  PER-USER RUNNING TOTALS PRINTED ON THE USER TOTAL LINE AT EACH
002470*  CONTROL BREAK (CR0409 - SEE CHANGE LOG).
002480 01  WS-USER-GRAND-TOTALS.
002490     05  WS-GT-LIMIT               PIC S9(09)V99 VALUE ZERO.
002500     05  WS-GT-SPENT               PIC S9(09)V99 VALUE ZERO.
002510
002520*  RUN DATE/TIME BROKEN OUT OF FUNCTION CURRENT-DATE FOR THE
002530*  REPORT HEADING - ONLY THE DATE PORTION IS ACTUALLY USED.
002540 01  WS-CURRENT-DATE-FIELDS.
002550     05  WS-CURRENT-DATE.
002560         10  WS-CURRENT-YEAR      PIC 9(04).
002570         10  WS-CURRENT-MONTH     PIC 9(02).
002580         10  WS-CURRENT-DAY       PIC 9(02).
002590*    TIME-OF-DAY PORTION - CARRIED FOR COMPLETENESS, NEVER MOVED
002600*    TO THE REPORT HEADING.
002610     05  WS-CURRENT-TIME.
002620         10  WS-CURRENT-HH        PIC 9(02).
002630         10  WS-CURRENT-MN        PIC 9(02).
002640         10  WS-CURRENT-SS        PIC 9(02).
002650         10  WS-CURRENT-HS        PIC 9(02).
002660*    GMT OFFSET FROM THE INTRINSIC FUNCTION - UNUSED.
002670     05  WS-CURR-GMT-DIFF         PIC S9(04).
002680
002690*  CATEGORY MASTER LOADED AT 1000-INIT, SEARCHED SEQUENTIALLY.
002700*  500-ENTRY CAP RAISED BY CR0842 AS THE CATEGORY COUNT GREW.
002710 01  WS-CAT-TABLE.
002720     05  WS-CAT-ENTRY OCCURS 500 TIMES
002730                       INDEXED BY WS-CAT-IDX.
002740         10  WS-CAT-T-ID          PIC 9(05).
002750         10  WS-CAT-T-USER-ID     PIC 9(05).
002760         10  WS-CAT-T-NAME        PIC X(30).
002770         10  WS-CAT-T-TYPE        PIC X(01).
002780
002790*  POSTED LEDGER LOADED INTO A TABLE SO EACH BUDGET CAN SCAN IT
002800*  REPEATEDLY WITHOUT REREADING LEDGER FROM DISK.  3000-ENTRY CAP
002810*  ALSO RAISED BY CR0842.
002820 01  WS-LED-TABLE.
002830     05  WS-LED-ENTRY OCCURS 3000 TIMES
002840                       INDEXED BY WS-LED-IDX.
002850         10  WS-LED-T-USER-ID     PIC 9(05).
002860         10  WS-LED-T-CAT-ID      PIC 9(05).
002870         10  WS-LED-T-AMOUNT      PIC S9(09)V99.
002880         10  WS-LED-T-TYPE        PIC X(01).
002890         10  WS-LED-T-DATE        PIC X(10).
002900
002910*  BUDGET STATUS TABLE - ONE ENTRY PER VALID BUDGET, BUILT BY
002920*  2200-CALC-BUDGET AND SORTED BY PERCENT USED (DESCENDING) WITHIN
002930*  EACH USER BEFORE PRINTING.
002940*  05/19/14  NDP  CR0890  WS-BST-ID ADDED - BUD-ID WAS BEING READ   TK0890
002950*                 OFF BUD-REC BUT NEVER CARRIED INTO THIS TABLE.    TK0890
002960 01  WS-BST-TABLE.
002970     05  WS-BST-ENTRY OCCURS 500 TIMES
002980                       INDEXED BY WS-BST-IDX.
002990         10  WS-BST-ID            PIC 9(05).
003000         10  WS-BST-USER-ID       PIC 9(05).
003010         10  WS-BST-CAT-ID        PIC 9(05).
003020*        HOLDS "UNKNOWN CATEGORY" WHEN THE CATEGORY NO LONGER
003030*        RESOLVES ON THE MASTER (CR0931).
003040         10  WS-BST-CAT-NAME      PIC X(30).
003050         10  WS-BST-PERIOD        PIC X(07).
003060         10  WS-BST-LIMIT         PIC S9(09)V99.
003070         10  WS-BST-SPENT         PIC S9(09)V99.
003080         10  WS-BST-REMAINING     PIC S9(09)V99.
003090         10  WS-BST-PCT-USED      PIC S9(03)V99.
003100*    SCRATCH GROUP FOR THE 3110-SWAP-BUDGETS EXCHANGE - FIELD-FOR-
003110*    FIELD IDENTICAL TO WS-BST-ENTRY SO A SINGLE GROUP MOVE CAN
003120*    PARK AN ENTIRE ROW HERE DURING THE SWAP.
003130     05  WS-BST-WORK.
003140         10  WS-BST-W-ID          PIC 9(05).
003150         10  WS-BST-W-USER-ID     PIC 9(05).
003160         10  WS-BST-W-CAT-ID      PIC 9(05).
003170         10  WS-BST-W-CAT-NAME    PIC X(30).
003180         10  WS-BST-W-PERIOD      PIC X(07).
003190         10  WS-BST-W-LIMIT       PIC S9(09)V99.
003200         10  WS-BST-W-SPENT       PIC S9(09)V99.
003210         10  WS-BST-W-REMAINING   PIC S9(09)V99.
003220         10  WS-BST-W-PCT-USED    PIC S9(03)V99.
003230
003240*  CONSTANT TABLE OF REJECT REASON TEXT, SAME "LOAD-A-LITERAL-THEN-
003250*  REDEFINE-AS-A-TABLE" IDIOM USED THROUGHOUT THE SUITE.  REASON 1
003260*  WAS RETIRED BY CR0931 - A CATEGORY THAT WILL NOT RESOLVE NO
003270*  LONGER REJECTS THE BUDGET - BUT THE SLOT IS LEFT IN PLACE SO
003280*  THE SUBSCRIPTS OF REASONS 2 THROUGH 4 DO NOT SHIFT.
003290 01  REASON-MSG-INFO.
003300*    RETIRED BY CR0931 - NO LONGER MOVED BY 2100-VALIDATE-BUD.
003310     05 FILLER        PIC X(29) VALUE "CATEGORY NOT FOUND          ".
003320*    RULE - BUDGET'S USER DOES NOT OWN THE RESOLVED CATEGORY.
003330     05 FILLER        PIC X(29) VALUE "NO ACCESS TO CATEGORY       ".
003340*    RULE - A BUDGET MAY ONLY BE SET AGAINST AN EXPENSE CATEGORY.
003350     05 FILLER        PIC X(29) VALUE "BUDGETS ONLY FOR EXPENSE CATS".
003360*    RULE - BUD-PERIOD IS NOT A VALID YYYY-MM.
003370     05 FILLER        PIC X(29) VALUE "BAD PERIOD FORMAT            ".
003380
003390 01  REASON-MSG-TABLE REDEFINES REASON-MSG-INFO.
003400     05  T-REASON-MSG            PIC X(29)  OCCURS 4.
003410
003420*  MONTH NAMES FOR THE REPORT-HEADING RUN-DATE.
003430 01  MONTH-NAME-INFO.
003440     05  FILLER                  PIC X(09)  VALUE "JANUARY  ".
003450     05  FILLER                  PIC X(09)  VALUE "FEBRUARY ".
003460     05  FILLER                  PIC X(09)  VALUE "MARCH    ".
003470     05  FILLER                  PIC X(09)  VALUE "APRIL    ".
003480     05  FILLER                  PIC X(09)  VALUE "MAY      ".
003490     05  FILLER                  PIC X(09)  VALUE "JUNE     ".
003500     05  FILLER                  PIC X(09)  VALUE "JULY     ".
003510     05  FILLER                  PIC X(09)  VALUE "AUGUST   ".
003520     05  FILLER                  PIC X(09)  VALUE "SEPTEMBER".
003530     05  FILLER                  PIC X(09)  VALUE "OCTOBER  ".
003540     05  FILLER                  PIC X(09)  VALUE "NOVEMBER ".
003550     05  FILLER                  PIC X(09)  VALUE "DECEMBER ".
003560
003570 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-INFO.
003580     05  T-MONTH-NAME             PIC X(09)  OCCURS 12.
003590
003600*  OVER-BUDGET / UNDER-BUDGET FLAG WORDS PRINTED NEXT TO PCT USED.
003610*  ENTRY 1 IS BLANK (UNDER OR AT LIMIT), ENTRY 2 IS "OVER LIMIT".
003620 01  PCT-FLAG-INFO.
003630     05  FILLER                  PIC X(10)  VALUE "          ".
003640     05  FILLER                  PIC X(10)  VALUE "OVER LIMIT".
003650
003660 01  PCT-FLAG-TABLE REDEFINES PCT-FLAG-INFO.
003670     05  T-PCT-FLAG               PIC X(10)  OCCURS 2.
003680
003690*  REPORT HEADING LINE - RUN DATE, TITLE, AND PAGE NUMBER.
003700 01  REPORT-HEADING-DATE.
003710     05  FILLER                  PIC X(06)  VALUE "DATE: ".
003720     05  RH-MONTH-NAME            PIC X(09).
003730     05  FILLER                  PIC X(01)  VALUE SPACE.
003740     05  RH-DAY                   PIC Z9.
003750     05  FILLER                  PIC X(02)  VALUE ", ".
003760     05  RH-YEAR                  PIC 9(04).
003770     05  FILLER                  PIC X(26)  VALUE SPACES.
003780     05  FILLER                  PIC X(24)  VALUE
003790                                   "BUDGET STATUS REPORT".
003800     05  FILLER                  PIC X(43)  VALUE SPACES.
003810     05  FILLER                  PIC X(06)  VALUE "PAGE: ".
003820     05  RH-PAGE                  PIC Z9.
003830
003840*  PER-ACCOUNT CONTROL-BREAK HEADING WRITTEN BY 3210-PRINT-USER-
003850*  BREAK EVERY TIME THE SORTED STATUS TABLE MOVES TO A NEW USER.
003860 01  USER-HEADING-LINE.
003870     05  FILLER                  PIC X(10)  VALUE "ACCOUNT:  ".
003880     05  RH-USER-ID               PIC 9(05).
003890     05  FILLER                  PIC X(117) VALUE SPACES.
003900
003910*  SPACER LINE REUSED THROUGHOUT THE REPORT ON THIS FILE.
003920 01  BLANK-LINE.
003930     05  FILLER                  PIC X(132) VALUE SPACES.
003940
003950*  COLUMN HEADINGS PRINTED UNDER EACH USER-HEADING-LINE.
003960 01  BUDGET-COLUMN-HEADINGS.
003970     05  FILLER                  PIC X(06)  VALUE "PERIOD".
003980     05  FILLER                  PIC X(02)  VALUE SPACES.
003990     05  FILLER                  PIC X(08)  VALUE "CATEGORY".
004000     05  FILLER                  PIC X(24)  VALUE SPACES.
004010     05  FILLER                  PIC X(05)  VALUE "LIMIT".
004020     05  FILLER                  PIC X(08)  VALUE SPACES.
004030     05  FILLER                  PIC X(05)  VALUE "SPENT".
004040     05  FILLER                  PIC X(08)  VALUE SPACES.
004050     05  FILLER                  PIC X(09)  VALUE "REMAINING".
004060     05  FILLER                  PIC X(05)  VALUE SPACES.
004070     05  FILLER                  PIC X(08)  VALUE "PCT USED".
004080     05  FILLER                  PIC X(35)  VALUE SPACES.
004090
004100*  ONE DETAIL LINE PER VALID BUDGET.  BD-CAT-NAME CARRIES THE
004110*  LITERAL "UNKNOWN CATEGORY" RATHER THAN A BLANK WHEN THE
004120*  CATEGORY HAS BEEN DELETED FROM THE MASTER (CR0528/CR0931).
004130 01  BUDGET-DETAIL-LINE.
004140     05  BD-PERIOD                 PIC X(07).
004150     05  FILLER                  PIC X(03)  VALUE SPACES.
004160     05  BD-CAT-NAME                PIC X(30).
004170     05  FILLER                  PIC X(02)  VALUE SPACES.
004180     05  BD-LIMIT                   PIC Z,ZZZ,ZZ9.99-.
004190     05  FILLER                  PIC X(02)  VALUE SPACES.
004200     05  BD-SPENT                   PIC Z,ZZZ,ZZ9.99-.
004210     05  FILLER                  PIC X(02)  VALUE SPACES.
004220     05  BD-REMAINING                PIC Z,ZZZ,ZZ9.99-.
004230     05  FILLER                  PIC X(02)  VALUE SPACES.
004240     05  BD-PCT-USED                 PIC ZZ9.99-.
004250     05  FILLER                  PIC X(02)  VALUE SPACES.
004260     05  BD-FLAG                    PIC X(10).
004270
004280*  PER-USER TOTAL LINE PRINTED AT EACH CONTROL BREAK (CR0409).
004290 01  BUDGET-TOTAL-LINE.
004300     05  FILLER                  PIC X(10)  VALUE "USER TOTAL".
004310     05  FILLER                  PIC X(30)  VALUE SPACES.
004320     05  BT-LIMIT                   PIC Z,ZZZ,ZZ9.99-.
004330     05  FILLER                  PIC X(02)  VALUE SPACES.
004340     05  BT-SPENT                   PIC Z,ZZZ,ZZ9.99-.
004350     05  FILLER                  PIC X(49)  VALUE SPACES.
004360
004370 PROCEDURE DIVISION.
004380
004390*  MAINLINE - LOAD THE CATEGORY AND LEDGER TABLES, WORK THE BUDGET
004400*  MASTER ONE RECORD AT A TIME, THEN SORT/PRINT THE STATUS REPORT.
004410*  SAME THREE-STEP SHAPE (INIT, PROCESS-UNTIL-EOF, CLOSING) AS THE
004420*  OTHER THREE PROGRAMS IN THE NIGHTLY SUITE.
004430 0000-MAIN.
004440     PERFORM 1000-INIT
004450         THRU 1000-INIT-X.
004460     PERFORM 2000-MAINLINE
004470         THRU 2000-MAINLINE-X
004480         UNTIL WS-EOJ-SW = "YES".
004490     PERFORM 3000-CLOSING
004500         THRU 3000-CLOSING-X.
004510     STOP RUN.
004520
004530*  OPEN THE FILES, CHECK EACH MASTER/LEDGER OPEN'S FILE STATUS,
004540*  BUILD THE REPORT HEADING DATE, AND LOAD THE CATEGORY AND
004550*  LEDGER TABLES.
004560 1000-INIT.
004570*    UPSI-0 IS SET AT THE CONSOLE WHEN OPERATIONS IS RERUNNING A
004580*    PRIOR STEP - NOTED ON THE CONSOLE LOG ONLY.
004590     IF RERUN-REQUESTED
004600         DISPLAY "PFTBUDG1 - RERUN SWITCH UPSI-0 IS ON"
004610     END-IF.
004620
004630*    THE CATEGORY MASTER, LEDGER, AND BUDGET MASTER MUST ALL OPEN
004640*    CLEAN - THERE IS NO RECOVERY PATH IF ANY IS MISSING.
004650     OPEN INPUT CAT-MASTER.
004660     IF NOT FS-CATMAST-OK
004670         DISPLAY "PFTBUDG1 - ERROR OPENING CATMAST " FS-CATMAST
004680         STOP RUN
004690     END-IF.
004700     OPEN INPUT LED-INPUT.
004710     IF NOT FS-LEDGER-OK
004720         DISPLAY "PFTBUDG1 - ERROR OPENING LEDGER " FS-LEDGER
004730         STOP RUN
004740     END-IF.
004750     OPEN INPUT BUD-MASTER.
004760     IF NOT FS-BUDGMAST-OK
004770         DISPLAY "PFTBUDG1 - ERROR OPENING BUDGMAST " FS-BUDGMAST
004780         STOP RUN
004790     END-IF.
004800*    THIS PROGRAM RUNS SECOND IN THE NIGHTLY SUITE, BEHIND
004810*    PFTPOST1, SO THE SHARED REJECT AND REPORT FILES ARE OPENED
004820*    EXTEND TO APPEND BEHIND WHAT POSTING ALREADY WROTE (CR0760).
004830     OPEN EXTEND REJ-OUTPUT.
004840     OPEN EXTEND RPT-OUTPUT.
004850
004860*    BREAK THE SYSTEM DATE INTO THE HEADING FIELDS AND LOOK UP
004870*    THE MONTH NAME FROM THE CONSTANT TABLE.
004880     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
004890     MOVE WS-CURRENT-YEAR  TO RH-YEAR.
004900     MOVE WS-CURRENT-DAY   TO RH-DAY.
004910     MOVE WS-CURRENT-MONTH TO WS-SUB-MON.
004920     MOVE T-MONTH-NAME(WS-SUB-MON) TO RH-MONTH-NAME.
004930
004940     PERFORM 1100-LOAD-CATEGORIES
004950         THRU 1100-LOAD-CATEGORIES-X.
004960     PERFORM 1200-LOAD-LEDGER
004970         THRU 1200-LOAD-LEDGER-X.
004980
004990 1000-INIT-X.
005000     EXIT.
005010
005020*  SELF-PERFORM-UNTIL-EOF LOAD OF THE CATEGORY MASTER - SAME SHAPE
005030*  USED BY EVERY PROGRAM IN THE SUITE THAT LOADS THIS FILE.
005040 1100-LOAD-CATEGORIES.
005050     READ CAT-MASTER
005060         AT END
005070             GO TO 1100-LOAD-CATEGORIES-X
005080     END-READ.
005090     ADD 1 TO WS-CAT-TABLE-CTR.
005100     SET WS-CAT-IDX TO WS-CAT-TABLE-CTR.
005110*    STRAIGHT COPY - NO EDITING IS DONE ON THE CATEGORY MASTER.
005120     MOVE CAT-ID        TO WS-CAT-T-ID(WS-CAT-IDX).
005130     MOVE CAT-USER-ID   TO WS-CAT-T-USER-ID(WS-CAT-IDX).
005140     MOVE CAT-NAME      TO WS-CAT-T-NAME(WS-CAT-IDX).
005150     MOVE CAT-TYPE      TO WS-CAT-T-TYPE(WS-CAT-IDX).
005160     PERFORM 1100-LOAD-CATEGORIES
005170         THRU 1100-LOAD-CATEGORIES-X
005180         UNTIL FS-CATMAST-EOF.
005190
005200 1100-LOAD-CATEGORIES-X.
005210     EXIT.
005220
005230*  SELF-PERFORM-UNTIL-EOF LOAD OF THE POSTED LEDGER.  LOADING THE
005240*  WHOLE LEDGER ONCE IS CHEAPER THAN RE-READING IT FROM DISK FOR
005250*  EVERY BUDGET, SINCE ONE NIGHT'S RUN MAY HAVE HUNDREDS OF
005260*  BUDGETS TO SPEND-CHECK AGAINST THE SAME LEDGER.
005270 1200-LOAD-LEDGER.
005280     READ LED-INPUT
005290         AT END
005300             GO TO 1200-LOAD-LEDGER-X
005310     END-READ.
005320     ADD 1 TO WS-LED-TABLE-CTR.
005330     SET WS-LED-IDX TO WS-LED-TABLE-CTR.
005340     MOVE LED-USER-ID   TO WS-LED-T-USER-ID(WS-LED-IDX).
005350     MOVE LED-CAT-ID    TO WS-LED-T-CAT-ID(WS-LED-IDX).
005360     MOVE LED-AMOUNT    TO WS-LED-T-AMOUNT(WS-LED-IDX).
005370     MOVE LED-TYPE      TO WS-LED-T-TYPE(WS-LED-IDX).
005380     MOVE LED-DATE      TO WS-LED-T-DATE(WS-LED-IDX).
005390     PERFORM 1200-LOAD-LEDGER
005400         THRU 1200-LOAD-LEDGER-X
005410         UNTIL FS-LEDGER-EOF.
005420
005430 1200-LOAD-LEDGER-X.
005440     EXIT.
005450
005460*  ONE PASS PER BUDGET RECORD - READ, VALIDATE, THEN ROUTE TO
005470*  EITHER THE STATUS-BUILD PARAGRAPH OR THE REJECT PARAGRAPH BASED
005480*  ON WS-VALID-SW.  RETURNS TO 0000-MAIN'S PERFORM UNTIL EOF.
005490 2000-MAINLINE.
005500     READ BUD-MASTER
005510         AT END
005520             MOVE "YES" TO WS-EOJ-SW
005530             GO TO 2000-MAINLINE-X
005540     END-READ.
005550     PERFORM 2100-VALIDATE-BUD
005560         THRU 2100-VALIDATE-BUD-X.
005570     IF WS-VALID-SW = "YES"
005580         PERFORM 2200-CALC-BUDGET
005590             THRU 2200-CALC-BUDGET-X
005600     ELSE
005610         PERFORM 2400-REJECT-BUD
005620             THRU 2400-REJECT-BUD-X
005630     END-IF.
005640
005650 2000-MAINLINE-X.
005660     EXIT.
005670
005680*  2100-VALIDATE-BUD FOLLOWS THE SHOP'S USUAL "SET THE SWITCH BAD,
005690*  TEST EACH RULE, GO TO THE EXIT ON THE FIRST FAILURE" VALIDATION
005700*  SHAPE (SEE PFTPOST1'S 2100-VALIDATE-TRN).  AS OF CR0931 A
005710*  CATEGORY THAT WILL NOT RESOLVE NO LONGER REJECTS THE BUDGET -
005720*  THE OWNERSHIP AND CATEGORY-TYPE RULES ONLY RUN WHEN THE
005730*  CATEGORY WAS ACTUALLY FOUND; THE PERIOD FORMAT RULE ALWAYS
005740*  RUNS REGARDLESS.
005750 2100-VALIDATE-BUD.
005760*    ASSUME BAD UNTIL EVERY APPLICABLE RULE PASSES.
005770     MOVE "NO" TO WS-VALID-SW.
005780     PERFORM 2110-FIND-CATEGORY
005790         THRU 2110-FIND-CATEGORY-X.
005800
005810*    CR0931 - WS-SUB-CAT = ZERO MEANS THE CATEGORY IS GONE FROM
005820*    THE MASTER.  OWNERSHIP AND TYPE CANNOT BE CHECKED AGAINST A
005830*    CATEGORY THAT NO LONGER EXISTS, SO BOTH RULES ARE SKIPPED AND
005840*    2200-CALC-BUDGET WILL BUILD THE STATUS ROW WITH AN UNKNOWN
005850*    CATEGORY NAME INSTEAD.
005860     IF WS-SUB-CAT NOT = ZERO
005870*        RULE - THE BUDGET'S USER MUST OWN THE RESOLVED CATEGORY.
005880         IF WS-CAT-T-USER-ID(WS-SUB-CAT) NOT = BUD-USER-ID
005890             MOVE T-REASON-MSG(2) TO REJ-REASON
005900             GO TO 2100-VALIDATE-BUD-X
005910         END-IF
005920*        RULE - A BUDGET MAY ONLY BE SET AGAINST AN EXPENSE
005930*        CATEGORY (CR0171 - INCOME CATEGORIES CANNOT BE BUDGETED).
005940         IF WS-CAT-T-TYPE(WS-SUB-CAT) NOT = "E"
005950             MOVE T-REASON-MSG(3) TO REJ-REASON
005960             GO TO 2100-VALIDATE-BUD-X
005970         END-IF
005980     END-IF.
005990
006000*    PERIOD FORMAT EDIT APPLIES WHETHER OR NOT THE CATEGORY
006010*    RESOLVED - A BAD PERIOD IS A BAD PERIOD EITHER WAY.
006020     PERFORM 2150-CHECK-PERIOD-FMT
006030         THRU 2150-CHECK-PERIOD-FMT-X.
006040     IF WS-VALID-SW NOT = "YES"
006050         MOVE T-REASON-MSG(4) TO REJ-REASON
006060         GO TO 2100-VALIDATE-BUD-X
006070     END-IF.
006080*    EVERY APPLICABLE RULE PASSED.
006090     MOVE "YES" TO WS-VALID-SW.
006100
006110 2100-VALIDATE-BUD-X.
006120     EXIT.
006130
006140*  SEQUENTIAL SEARCH OF THE SMALL CATEGORY TABLE - LEAVES WS-SUB-
006150*  CAT AT ZERO WHEN THE CATEGORY ID IS NOT (OR NO LONGER) ON FILE.
006160 2110-FIND-CATEGORY.
006170*    ZERO MEANS NOT FOUND UNTIL THE SCAN PROVES OTHERWISE.
006180     MOVE ZERO TO WS-SUB-CAT.
006190     PERFORM 2112-SCAN-CATEGORY
006200         VARYING WS-CAT-IDX FROM 1 BY 1
006210             UNTIL WS-CAT-IDX > WS-CAT-TABLE-CTR.
006220
006230 2110-FIND-CATEGORY-X.
006240     EXIT.
006250
006260*  STOPS THE SCAN EARLY BY DRIVING THE INDEX TO THE TABLE END THE
006270*  MOMENT A MATCH IS FOUND.
006280 2112-SCAN-CATEGORY.
006290     IF WS-CAT-T-ID(WS-CAT-IDX) = BUD-CAT-ID
006300         SET WS-SUB-CAT TO WS-CAT-IDX
006310         SET WS-CAT-IDX TO WS-CAT-TABLE-CTR
006320     END-IF.
006330
006340*  BUD-PERIOD MUST BE 4 NUMERIC DIGITS, A HYPHEN, AND 2 NUMERIC
006350*  DIGITS (YYYY-MM).  WS-VALID-SW IS LEFT "YES" ONLY WHEN IT IS.
006360*  02/20/14  NDP  CR0877  BYTE 5 NEVER TESTED FOR THE HYPHEN - ITS  TK0877
006370*                 VALUE CLAUSE ONLY SETS THE COMPILE-TIME INITIAL   TK0877
006380*                 VALUE, OVERWRITTEN BY WHATEVER IS READ.           TK0877
006390 2150-CHECK-PERIOD-FMT.
006400     MOVE "NO" TO WS-VALID-SW.
006410*    4-DIGIT CENTURY-AND-YEAR REQUIRED SINCE CR0620 (Y2K).
006420     IF BUD-PERIOD-YYYY NOT NUMERIC
006430         GO TO 2150-CHECK-PERIOD-FMT-X
006440     END-IF.
006450     IF BUD-PERIOD(5:1) NOT = "-"
006460         GO TO 2150-CHECK-PERIOD-FMT-X
006470     END-IF.
006480     IF BUD-PERIOD-MM NOT NUMERIC
006490         GO TO 2150-CHECK-PERIOD-FMT-X
006500     END-IF.
006510     MOVE "YES" TO WS-VALID-SW.
006520
006530 2150-CHECK-PERIOD-FMT-X.
006540     EXIT.
006550
006560*  BUILD THE BUDGET'S STATUS ROW, SCAN THE IN-MEMORY LEDGER FOR
006570*  THIS BUDGET'S USER/CATEGORY/PERIOD TO ACCUMULATE THE AMOUNT
006580*  SPENT, THEN COMPUTE AMOUNT REMAINING AND PERCENT OF LIMIT USED.
006590 2200-CALC-BUDGET.
006600     ADD 1 TO WS-BST-TABLE-CTR.
006610     SET WS-BST-IDX TO WS-BST-TABLE-CTR.
006620     MOVE BUD-ID                          TO WS-BST-ID(WS-BST-IDX).
006630     MOVE BUD-USER-ID                     TO WS-BST-USER-ID(WS-BST-IDX).
006640     MOVE BUD-CAT-ID                      TO WS-BST-CAT-ID(WS-BST-IDX).
006650*    CR0931 - WS-SUB-CAT IS ZERO WHEN THE CATEGORY NO LONGER
006660*    RESOLVES; THE STATUS ROW STILL GETS BUILT, JUST WITH THE
006670*    PLACEHOLDER NAME INSTEAD OF A LOOKUP INTO WS-CAT-T-NAME.
006680     IF WS-SUB-CAT = ZERO
006690         MOVE "UNKNOWN CATEGORY" TO WS-BST-CAT-NAME(WS-BST-IDX)
006700     ELSE
006710         MOVE WS-CAT-T-NAME(WS-SUB-CAT)
006720             TO WS-BST-CAT-NAME(WS-BST-IDX)
006730     END-IF.
006740     MOVE BUD-PERIOD                      TO WS-BST-PERIOD(WS-BST-IDX).
006750     MOVE BUD-LIMIT                       TO WS-BST-LIMIT(WS-BST-IDX).
006760     MOVE ZERO                            TO WS-BST-SPENT(WS-BST-IDX).
006770
006780*    THE LEDGER SCAN MATCHES ON USER, CATEGORY ID, TYPE "E", AND
006790*    PERIOD STRAIGHT OFF THE LEDGER ROWS THEMSELVES - IT NEVER
006800*    NEEDS THE CATEGORY MASTER, SO AN UNKNOWN CATEGORY STILL
006810*    ACCUMULATES SPENDING CORRECTLY.
006820     PERFORM 2210-ADD-LEDGER-AMOUNT
006830         VARYING WS-LED-IDX FROM 1 BY 1
006840             UNTIL WS-LED-IDX > WS-LED-TABLE-CTR.
006850
006860     COMPUTE WS-BST-REMAINING(WS-BST-IDX) =
006870             WS-BST-LIMIT(WS-BST-IDX) - WS-BST-SPENT(WS-BST-IDX).
006880
006890*    CR0481 - A ZERO OR NEGATIVE LIMIT USED TO ABEND ON THE
006900*    DIVIDE BELOW; PCT USED IS SIMPLY LEFT AT ZERO INSTEAD.
006910     IF WS-BST-LIMIT(WS-BST-IDX) > ZERO
006920*        CR0312 - ROUNDED, NOT TRUNCATED.
006930         COMPUTE WS-BST-PCT-USED(WS-BST-IDX) ROUNDED =
006940             WS-BST-SPENT(WS-BST-IDX) / WS-BST-LIMIT(WS-BST-IDX) * 100
006950     ELSE
006960         MOVE ZERO TO WS-BST-PCT-USED(WS-BST-IDX)
006970     END-IF.
006980
006990 2200-CALC-BUDGET-X.
007000     EXIT.
007010
007020*  TESTS ONE LEDGER TABLE ROW AGAINST THE BUDGET'S USER, CATEGORY,
007030*  TYPE, AND PERIOD; ADDS THE AMOUNT IN WHEN ALL FOUR MATCH.  THE
007040*  PERIOD COMPARE USES REFERENCE MODIFICATION TO TAKE ONLY THE
007050*  FIRST 7 BYTES (YYYY-MM) OF THE LEDGER DATE.
007060 2210-ADD-LEDGER-AMOUNT.
007070     IF WS-LED-T-USER-ID(WS-LED-IDX) = BUD-USER-ID
007080     AND WS-LED-T-CAT-ID(WS-LED-IDX) = BUD-CAT-ID
007090     AND WS-LED-T-TYPE(WS-LED-IDX) = "E"
007100     AND WS-LED-T-DATE(WS-LED-IDX)(1:7) = BUD-PERIOD
007110         ADD WS-LED-T-AMOUNT(WS-LED-IDX)
007120             TO WS-BST-SPENT(WS-BST-IDX)
007130     END-IF.
007140
007150*  WRITE THE REJECTED BUDGET'S IMAGE PLUS THE REASON TEXT
007160*  2100-VALIDATE-BUD ALREADY MOVED TO REJ-REASON.
007170 2400-REJECT-BUD.
007180     MOVE BUD-REC TO REJ-BUD-IMAGE.
007190     WRITE REJ-LINE.
007200
007210 2400-REJECT-BUD-X.
007220     EXIT.
007230
007240*  END OF RUN - SORT THE STATUS TABLE, PUT UP PAGE ONE'S HEADING,
007250*  AND PRINT THE BUDGET STATUS REPORT.
007260 3000-CLOSING.
007270     PERFORM 3100-SORT-BUDGETS
007280         THRU 3100-SORT-BUDGETS-X.
007290     PERFORM 9100-HEADINGS
007300         THRU 9100-HEADINGS-X.
007310     PERFORM 3200-PRINT-BUDGET-REPORT
007320         THRU 3200-PRINT-BUDGET-REPORT-X.
007330
007340     CLOSE CAT-MASTER LED-INPUT BUD-MASTER REJ-OUTPUT RPT-OUTPUT.
007350
007360 3000-CLOSING-X.
007370     EXIT.
007380
007390*  HAND-ROLLED EXCHANGE SORT - USER ID ASCENDING (SO THE REPORT
007400*  PRINTS ONE USER BLOCK AT A TIME), PCT USED DESCENDING WITHIN
007410*  THE USER (CR0366 - HIGHEST-RISK BUDGETS REVIEW FIRST).
007420 3100-SORT-BUDGETS.
007430*    ZERO OR ONE ROW IS ALREADY IN ORDER BY DEFINITION.
007440     IF WS-BST-TABLE-CTR < 2
007450         GO TO 3100-SORT-BUDGETS-X
007460     END-IF.
007470*    CLASSIC BUBBLE SORT - N-1 OUTER PASSES FOR N ROWS.
007480     PERFORM 3120-SORT-BUDGETS-OUTER
007490         VARYING WS-SUB-SORT-I FROM 1 BY 1
007500             UNTIL WS-SUB-SORT-I > WS-BST-TABLE-CTR - 1.
007510
007520 3100-SORT-BUDGETS-X.
007530     EXIT.
007540
007550*  OUTER PASS OF THE BUBBLE SORT - ONE INNER PASS PER OUTER
007560*  ITERATION, SHRINKING BY ONE EACH TIME.
007570 3120-SORT-BUDGETS-OUTER.
007580     PERFORM 3130-SORT-BUDGETS-INNER
007590         VARYING WS-SUB-SORT-J FROM 1 BY 1
007600             UNTIL WS-SUB-SORT-J > WS-BST-TABLE-CTR - WS-SUB-SORT-I.
007610
007620*  COMPARE TWO ADJACENT ROWS - USER ID IS THE PRIMARY KEY (HIGH
007630*  ROW SWAPS DOWN), PCT USED IS THE SECONDARY KEY WITHIN A SINGLE
007640*  USER (LOWER PCT SWAPS DOWN SO THE HIGHEST PCT SORTS FIRST).
007650 3130-SORT-BUDGETS-INNER.
007660*    PRIMARY KEY OUT OF ORDER - SWAP REGARDLESS OF PCT USED.
007670     IF WS-BST-USER-ID(WS-SUB-SORT-J) >
007680        WS-BST-USER-ID(WS-SUB-SORT-J + 1)
007690         PERFORM 3110-SWAP-BUDGETS
007700             THRU 3110-SWAP-BUDGETS-X
007710     ELSE
007720*    SAME USER - FALL BACK TO THE SECONDARY KEY, PCT DESCENDING.
007730         IF WS-BST-USER-ID(WS-SUB-SORT-J) =
007740            WS-BST-USER-ID(WS-SUB-SORT-J + 1)
007750         AND WS-BST-PCT-USED(WS-SUB-SORT-J) <
007760             WS-BST-PCT-USED(WS-SUB-SORT-J + 1)
007770             PERFORM 3110-SWAP-BUDGETS
007780                 THRU 3110-SWAP-BUDGETS-X
007790         END-IF
007800     END-IF.
007810
007820*  THE ACTUAL EXCHANGE - ROW J INTO THE SCRATCH GROUP, ROW J+1
007830*  DOWN INTO J'S SLOT, SCRATCH GROUP UP INTO J+1'S SLOT.
007840 3110-SWAP-BUDGETS.
007850     MOVE WS-BST-ENTRY(WS-SUB-SORT-J)     TO WS-BST-WORK.
007860     MOVE WS-BST-ENTRY(WS-SUB-SORT-J + 1)
007870         TO WS-BST-ENTRY(WS-SUB-SORT-J).
007880     MOVE WS-BST-WORK TO WS-BST-ENTRY(WS-SUB-SORT-J + 1).
007890
007900 3110-SWAP-BUDGETS-X.
007910     EXIT.
007920
007930*  DRIVES THE PRINT LOOP OVER THE NOW-SORTED BUDGET STATUS TABLE
007940*  AND PRINTS THE LAST USER'S TOTAL LINE AFTER THE LOOP ENDS
007950*  (THE CONTROL BREAK LOGIC IN 3215 ONLY CATCHES THE TOTAL LINE
007960*  FOR EVERY BREAK EXCEPT THE VERY LAST ONE).
007970 3200-PRINT-BUDGET-REPORT.
007980*    RESET TO ZERO SO THE VERY FIRST ROW ALWAYS TRIGGERS A FRESH
007990*    HEADING, NO MATTER WHAT USER ID IT CARRIES.
008000     MOVE ZERO TO WS-HIS-LAST-USER-ID.
008010     MOVE ZERO TO WS-GT-LIMIT WS-GT-SPENT.
008020
008030     PERFORM 3215-PRINT-BUDGET-ENTRY
008040         VARYING WS-BST-IDX FROM 1 BY 1
008050             UNTIL WS-BST-IDX > WS-BST-TABLE-CTR.
008060
008070     IF WS-BST-TABLE-CTR > ZERO
008080         PERFORM 3220-PRINT-USER-TOTAL
008090             THRU 3220-PRINT-USER-TOTAL-X
008100     END-IF.
008110
008120 3200-PRINT-BUDGET-REPORT-X.
008130     EXIT.
008140
008150*  PER-ROW DRIVER - TESTS FOR A CONTROL BREAK ON USER ID BEFORE
008160*  PRINTING EACH BUDGET LINE.  THE PRIOR USER'S TOTAL LINE PRINTS
008170*  AT THE START OF THE NEW BREAK, NOT THE END, SINCE THIS SHOP'S
008180*  CONTROL-BREAK STYLE TESTS THE COMING RECORD RATHER THAN
008190*  BUFFERING A "LAST RECORD OF GROUP" FLAG.
008200 3215-PRINT-BUDGET-ENTRY.
008210     IF WS-BST-USER-ID(WS-BST-IDX) NOT = WS-HIS-LAST-USER-ID
008220*        DO NOT PRINT A TOTAL LINE AHEAD OF THE VERY FIRST USER -
008230*        THERE IS NOTHING YET TO TOTAL.
008240         IF WS-HIS-LAST-USER-ID NOT = ZERO
008250             PERFORM 3220-PRINT-USER-TOTAL
008260                 THRU 3220-PRINT-USER-TOTAL-X
008270         END-IF
008280         PERFORM 3210-PRINT-USER-BREAK
008290             THRU 3210-PRINT-USER-BREAK-X
008300     END-IF.
008310     PERFORM 3230-PRINT-BUDGET-LINE
008320         THRU 3230-PRINT-BUDGET-LINE-X.
008330
008340*  NEW ACCOUNT - REMEMBER ITS USER ID, RESET THE RUNNING TOTALS,
008350*  AND WRITE THE ACCOUNT HEADING, COLUMN HEADINGS, AND A BLANK
008360*  SEPARATOR LINE BEFORE THE FIRST DETAIL LINE OF THE NEW BLOCK.
008370 3210-PRINT-USER-BREAK.
008380     MOVE WS-BST-USER-ID(WS-BST-IDX) TO WS-HIS-LAST-USER-ID.
008390     MOVE WS-BST-USER-ID(WS-BST-IDX) TO RH-USER-ID.
008400     MOVE ZERO TO WS-GT-LIMIT WS-GT-SPENT.
008410     WRITE PRTLINE FROM USER-HEADING-LINE
008420         AFTER ADVANCING 2 LINES.
008430     WRITE PRTLINE FROM BUDGET-COLUMN-HEADINGS
008440         AFTER ADVANCING 1 LINE.
008450     WRITE PRTLINE FROM BLANK-LINE
008460         AFTER ADVANCING 1 LINE.
008470
008480 3210-PRINT-USER-BREAK-X.
008490     EXIT.
008500
008510*  PRINTS THE RUNNING LIMIT/SPENT TOTALS ACCUMULATED SINCE THE
008520*  LAST CONTROL BREAK (CR0409).
008530 3220-PRINT-USER-TOTAL.
008540     MOVE WS-GT-LIMIT TO BT-LIMIT.
008550     MOVE WS-GT-SPENT TO BT-SPENT.
008560     WRITE PRTLINE FROM BUDGET-TOTAL-LINE
008570         AFTER ADVANCING 2 LINES.
008580
008590 3220-PRINT-USER-TOTAL-X.
008600     EXIT.
008610
008620*  ONE DETAIL LINE PER VALID BUDGET.  AT-EOP STARTS A FRESH PAGE
008630*  MID-ACCOUNT IF THE LINAGE FOOTING IS REACHED PARTWAY THROUGH A
008640*  BLOCK.
008650 3230-PRINT-BUDGET-LINE.
008660     MOVE WS-BST-PERIOD(WS-BST-IDX)   TO BD-PERIOD.
008670     MOVE WS-BST-CAT-NAME(WS-BST-IDX) TO BD-CAT-NAME.
008680     MOVE WS-BST-LIMIT(WS-BST-IDX)    TO BD-LIMIT.
008690     MOVE WS-BST-SPENT(WS-BST-IDX)    TO BD-SPENT.
008700     MOVE WS-BST-REMAINING(WS-BST-IDX) TO BD-REMAINING.
008710     MOVE WS-BST-PCT-USED(WS-BST-IDX)  TO BD-PCT-USED.
008720*    "NOT < 100" RATHER THAN "> 100" SO A BUDGET SITTING EXACTLY
008730*    AT ITS LIMIT DOES NOT FLAG AS OVER.
008740     IF WS-BST-PCT-USED(WS-BST-IDX) > 100
008750         MOVE T-PCT-FLAG(2) TO BD-FLAG
008760     ELSE
008770         MOVE T-PCT-FLAG(1) TO BD-FLAG
008780     END-IF.
008790     ADD WS-BST-LIMIT(WS-BST-IDX) TO WS-GT-LIMIT.
008800     ADD WS-BST-SPENT(WS-BST-IDX) TO WS-GT-SPENT.
008810     WRITE PRTLINE FROM BUDGET-DETAIL-LINE
008820         AFTER ADVANCING 1 LINE
008830             AT EOP
008840                 PERFORM 9100-HEADINGS
008850                     THRU 9100-HEADINGS-X.
008860
008870 3230-PRINT-BUDGET-LINE-X.
008880     EXIT.
008890
008900*  STANDARD PAGE HEADING PARAGRAPH - BUMPS THE PAGE COUNTER AND
008910*  WRITES THE HEADING DATE LINE FOLLOWED BY A BLANK LINE.  CALLED
008920*  ONCE AT CLOSING FOR PAGE ONE AND AGAIN AT EVERY AT-EOP.
008930 9100-HEADINGS.
008940*    BUMP BEFORE MOVING SO PAGE ONE PRINTS AS "1", NOT "0".
008950     ADD 1 TO WS-PAGE-CTR.
008960     MOVE WS-PAGE-CTR TO RH-PAGE.
008970*    C01 IS THE SPECIAL-NAMES TOP-OF-FORM CHANNEL.
008980     WRITE PRTLINE FROM REPORT-HEADING-DATE
008990         AFTER ADVANCING C01.
009000     WRITE PRTLINE FROM BLANK-LINE
009010         AFTER ADVANCING 1 LINE.
009020
009030 9100-HEADINGS-X.
009040     EXIT.
009050
009060 END PROGRAM PFTBUDG1.
