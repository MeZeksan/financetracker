000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PFTGOAL1.
000120 AUTHOR.         T J ROUSE.
000130 INSTALLATION.   GREAT PLAINS STATE BANK - INFORMATION SYSTEMS DIV.
000140 DATE-WRITTEN.   01/12/87.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
000170***********************************************************************
000180*  PFTGOAL1  -  SAVINGS GOAL PROGRESS ENGINE                         *
000190*                                                                     *
000200*  LOADS THE GOAL MASTER INTO A WORKING STORAGE TABLE, THEN READS     *
000210*  THE CONTRIBUTION FILE AND, FOR EACH VALID CONTRIBUTION, ADDS THE   *
000220*  AMOUNT TO THE GOAL'S CURRENT BALANCE IN THE TABLE.  AFTER ALL      *
000230*  CONTRIBUTIONS ARE APPLIED, COMPUTES PROGRESS PERCENT AND AMOUNT    *
000240*  REMAINING FOR EVERY GOAL AND PRINTS THE GOAL PROGRESS REPORT       *
000250*  SORTED PERCENT ASCENDING.  APPENDS TO THE RUN'S SHARED REPORT.     *
000260*                                                                     *
000270*  THIS IS THE FOURTH PROGRAM OF THE NIGHTLY SUITE (POST, BUDGET,     *
000280*  ANALYTICS, GOAL) AND SHARES THE SHOP'S USUAL "LOAD THE SMALL       *
000290*  MASTER, READ THE BIG TRANSACTION FILE ONCE" SHAPE - THE GOAL       *
000300*  MASTER IS SMALL ENOUGH TO HOLD ENTIRELY IN STORAGE, SO THE         *
000310*  CONTRIBUTION UPDATES ARE POSTED STRAIGHT TO THE TABLE ROW RATHER   *
000320*  THAN REWRITTEN BACK TO THE MASTER FILE - THE MASTER ITSELF IS      *
000330*  LEFT UNTOUCHED ON DISK FOR THE NEXT RUN.                           *
000340*                                                                     *
000350*  CHANGE LOG                                                         *
000360*  ------------------------------------------------------------------ *
000370*  01/12/87  TJR  CR0180  INITIAL VERSION, ONE CONTRIB PER GOAL.  TK0180
000380*  06/09/88  TJR  CR0241  ALLOW MULTIPLE CONTRIBUTIONS PER GOAL.  TK0241
000390*  11/21/89  TJR  CR0275  REJECT LISTING ADDED FOR BAD CONTRIBS.  TK0275
000400*  04/15/91  MKO  CR0338  PROGRESS PCT NOW ALLOWED TO EXCEED 100. TK0338
000410*  09/02/92  MKO  CR0370  REMAINING NO LONGER GOES NEGATIVE.      TK0370
000420*  02/25/94  SJP  CR0421  SORT GOALS LOW TO HIGH PCT FOR FOLLOW-U TK0421
000430*  06/18/96  SJP  CR0525  TARGET DATE NOW PRINTS BLANK WHEN NONE. TK0525
000440*  12/02/98  MTO  CR0621  Y2K - TARGET DATE COMPARES NOW USE A    TK0621
000450*                 4-DIGIT YEAR; NO MORE 2-DIGIT CENTURY WINDOW.   TK0621
000460*  03/17/99  MTO  CR0635  Y2K - REPORT DATE HEADING EXPANDED CCYY TK0635
000470*  11/05/05  RGV  CR0761  REPORT NOW APPENDS TO THE SHARED RUN-BO TK0761
000480*                 PRINT FILE INSTEAD OF OPENING ITS OWN COPY.     TK0761
000490*  04/04/12  RGV  CR0843  RAISED GOAL TABLE SIZE TO 500 ENTRIES.  TK0843
000500***********************************************************************
000510*  ENVIRONMENT DIVISION FOLLOWS THE SHOP STANDARD - UPSI-0 IS THE
000520*  OPERATOR RERUN SWITCH SET AT THE CONSOLE BEFORE JCL SUBMISSION,
000530*  C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM ON THE
000540*  SHARED PRINT FILE, AND THE VALID-LEDGER-TYPE CLASS IS CARRIED
000550*  OVER FROM THE TRANSACTION PROGRAMS EVEN THOUGH THIS ONE DOES NOT
000560*  EDIT A TYPE CODE - KEPT FOR CONSISTENCY WITH THE OTHER THREE.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 ON STATUS IS RERUN-REQUESTED
000620            OFF STATUS IS NORMAL-RUN
000630     CLASS VALID-LEDGER-TYPE IS "E" "I".
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680*  GOAL MASTER - ONE ROW PER SAVINGS GOAL ON FILE, READ ONCE AT
000690*  INIT AND HELD IN WORKING STORAGE FOR THE REST OF THE RUN.
000700     SELECT GOL-MASTER ASSIGN TO "GOALMAST"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-GOALMAST.
000730
000740*  CONTRIBUTION TRANSACTIONS - ONE ROW PER DEPOSIT AGAINST A GOAL,
000750*  READ SEQUENTIALLY AND APPLIED OR REJECTED ONE AT A TIME.
000760     SELECT CON-INPUT ASSIGN TO "CONTRIB"
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS FS-CONTRIB.
000790
000800*  REJECT LISTING - BAD CONTRIBUTIONS, ONE LINE PER REJECT, SAME
000810*  "IMAGE OF THE INPUT PLUS REASON TEXT" SHAPE AS THE OTHER THREE
000820*  PROGRAMS' REJECT FILES.
000830     SELECT REJ-OUTPUT ASSIGN TO "REJECTS"
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS FS-REJECTS.
000860
000870*  SHARED PRINT FILE FOR THE WHOLE NIGHTLY SUITE - OPENED EXTEND SO
000880*  THIS PROGRAM'S GOAL PROGRESS REPORT LANDS AFTER WHATEVER THE
000890*  EARLIER THREE PROGRAMS ALREADY WROTE.
000900     SELECT RPT-OUTPUT ASSIGN TO "RPTOUT"
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS FS-RPTOUT.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970*  GOAL MASTER RECORD - GOL-ID IS THE KEY, GOL-USER-ID IS THE
000980*  OWNING ACCOUNT.  GOL-TGT-DATE IS BROKEN INTO YYYY/MM/DD GROUPS
000990*  WITH HYPHEN FILLERS THE SAME WAY THE LEDGER DATE IS IN THE
001000*  OTHER THREE PROGRAMS, EVEN THOUGH THIS PROGRAM NEVER NEEDS TO
001010*  COMPARE THE GROUPS INDIVIDUALLY - KEPT FOR FAMILY RESEMBLANCE.
001020 FD  GOL-MASTER
001030     LABEL RECORD IS STANDARD
001040     DATA RECORD IS GOL-REC
001050     RECORD CONTAINS 72 CHARACTERS.
001060
001070*    GOL-ID IS THE KEY.  GOL-TARGET/GOL-CURRENT ARE SIGNED ZONED
001080*    AMOUNTS, NOT PACKED - THIS SHOP HAS NEVER PACKED MONEY ON
001090*    ANY OF THE FOUR NIGHTLY PROGRAMS.
001100 01  GOL-REC.
001110     05  GOL-ID                  PIC 9(05).
001120     05  GOL-USER-ID             PIC 9(05).
001130     05  GOL-NAME                PIC X(30).
001140     05  GOL-TARGET              PIC S9(09)V99.
001150     05  GOL-CURRENT             PIC S9(09)V99.
001160*    TARGET DATE - SPACES WHEN THE GOAL IS OPEN-ENDED (CR0525).
001170*    BROKEN OUT AS YYYY/MM/DD GROUPS WITH LITERAL HYPHEN FILLERS
001180*    SO THE RAW RECORD IMAGE IS ALREADY PRINTABLE AS MM/DD/CCYY
001190*    WITHOUT ANY EDITING CODE IN THE PROCEDURE DIVISION.
001200     05  GOL-TGT-DATE.
001210         10  GOL-TGT-DATE-YYYY   PIC X(04).
001220         10  FILLER              PIC X(01)     VALUE "-".
001230         10  GOL-TGT-DATE-MM     PIC X(02).
001240         10  FILLER              PIC X(01)     VALUE "-".
001250         10  GOL-TGT-DATE-DD     PIC X(02).
001260
001270*  CONTRIBUTION TRANSACTION RECORD - CON-GOAL-ID MUST MATCH AN
001280*  ENTRY ON GOL-MASTER AND CON-USER-ID MUST MATCH THAT GOAL'S
001290*  OWNER OR THE CONTRIBUTION IS REJECTED (SEE 2100-VALIDATE-CON).
001300 FD  CON-INPUT
001310     LABEL RECORD IS STANDARD
001320     DATA RECORD IS CON-REC
001330     RECORD CONTAINS 21 CHARACTERS.
001340
001350*    21 BYTES, NO FILLER NEEDED - THE THREE FIELDS ADD UP TO THE
001360*    FULL RECORD WIDTH EXACTLY, THE SAME AS THE OTHER THREE
001370*    PROGRAMS' TRANSACTION RECORDS.
001380 01  CON-REC.
001390     05  CON-GOAL-ID             PIC 9(05).
001400     05  CON-USER-ID             PIC 9(05).
001410     05  CON-AMOUNT              PIC S9(09)V99.
001420
001430*  REJECT LISTING RECORD - THE FULL 21-BYTE CONTRIBUTION IMAGE
001440*  FOLLOWED BY ONE OF THE THREE REASON TEXTS IN T-REASON-MSG.
001450 FD  REJ-OUTPUT
001460     LABEL RECORD IS STANDARD
001470     DATA RECORD IS REJ-LINE
001480     RECORD CONTAINS 51 CHARACTERS.
001490
001500*    REJ-CON-IMAGE IS THE RAW INPUT RECORD, NOT ITS INDIVIDUAL
001510*    FIELDS BROKEN OUT - A SINGLE MOVE OF CON-REC FILLS IT, THE
001520*    SAME TRICK THE OTHER REJECT FILES IN THE SUITE USE.
001530 01  REJ-LINE.
001540     05  REJ-CON-IMAGE            PIC X(21).
001550     05  FILLER                  PIC X(01)     VALUE SPACE.
001560     05  REJ-REASON               PIC X(29).
001570
001580*  SHARED PRINT FILE - LABEL OMITTED, LINAGE 60/56 MATCHES THE
001590*  OTHER THREE PROGRAMS SO PAGE BREAKS LINE UP ACROSS THE WHOLE
001600*  PRINTED REPORT SET REGARDLESS OF WHICH PROGRAM WROTE THE PAGE.
001610 FD  RPT-OUTPUT
001620     LABEL RECORD IS OMITTED
001630     RECORD CONTAINS 132 CHARACTERS
001640     DATA RECORD IS PRTLINE
001650     LINAGE IS 60 WITH FOOTING AT 56.
001660
001670 01  PRTLINE                     PIC X(132).
001680
001690 WORKING-STORAGE SECTION.
001700
001710*  WS-VALID-SW IS FLIPPED "NO"/"YES" BY 2100-VALIDATE-CON AND
001720*  TESTED BY 2000-MAINLINE TO ROUTE THE CONTRIBUTION TO EITHER THE
001730*  APPLY PATH OR THE REJECT PATH.  WS-EOJ-SW STOPS THE MAIN READ
001740*  LOOP WHEN CON-INPUT HITS END OF FILE.
001750 77  WS-VALID-SW                 PIC X(03)     VALUE "YES".
001760 77  WS-EOJ-SW                   PIC X(03)     VALUE "NO ".
001770
001780*  FILE STATUS BYTES - "00" IS SUCCESSFUL COMPLETION, "10" IS AT
001790*  END ON A SEQUENTIAL READ.  TESTED AFTER EVERY OPEN AND READ.
001800 01  FS-STATUS.
001810*    GOAL MASTER - FAILING OPEN ABENDS THE RUN, SO ONLY THE TWO
001820*    NORMAL CONDITIONS ARE NAMED.
001830     05  FS-GOALMAST              PIC X(02).
001840         88  FS-GOALMAST-OK                    VALUE "00".
001850         88  FS-GOALMAST-EOF                   VALUE "10".
001860*    CONTRIBUTION INPUT - SAME TWO-CONDITION TREATMENT.
001870     05  FS-CONTRIB                PIC X(02).
001880         88  FS-CONTRIB-OK                     VALUE "00".
001890         88  FS-CONTRIB-EOF                    VALUE "10".
001900*    REJECT FILE IS WRITE-ONLY, SO THERE IS NO EOF CONDITION TO
001910*    NAME - ONLY THE SUCCESSFUL-WRITE STATUS MATTERS.
001920     05  FS-REJECTS                PIC X(02).
001930         88  FS-REJECTS-OK                     VALUE "00".
001940*    SAME FOR THE SHARED PRINT FILE.
001950     05  FS-RPTOUT                 PIC X(02).
001960         88  FS-RPTOUT-OK                      VALUE "00".
001970
001980*  TABLE SUBSCRIPTS - ALL COMP PER SHOP STANDARD.  WS-SUB-GOL IS
001990*  SET BY 2110-FIND-GOAL AND LEFT AT ZERO WHEN THE GOAL ID IS NOT
002000*  ON FILE.  WS-SUB-SORT-I/J DRIVE THE EXCHANGE SORT.  WS-SUB-MON
002010*  INDEXES THE MONTH-NAME CONSTANT TABLE FOR THE HEADING DATE.
002020 01  WS-SUBSCRIPTS.
002030*    RESULT OF THE GOAL-TABLE SEARCH - ZERO MEANS NOT FOUND.
002040     05  WS-SUB-GOL               PIC S9(04)   COMP.
002050*    OUTER/INNER LOOP CONTROLS FOR THE HAND-ROLLED EXCHANGE SORT.
002060     05  WS-SUB-SORT-I             PIC S9(04)   COMP.
002070     05  WS-SUB-SORT-J             PIC S9(04)   COMP.
002080*    NUMERIC MONTH (1-12) USED DIRECTLY AS THE MONTH-NAME SUBSCRIPT.
002090     05  WS-SUB-MON               PIC S9(04)   COMP.
002100
002110*  RUN COUNTERS - PRINTED NOWHERE ON THIS REPORT BUT KEPT FOR
002120*  CONSOLE DISPLAY DURING TESTING AND FOR ANY FUTURE CONTROL
002130*  TOTALS REPORT THE SHOP MAY ADD.
002140 01  WS-CONTROL-COUNTERS.
002150*    HOW MANY GOAL MASTER ROWS ARE CURRENTLY LOADED IN THE TABLE.
002160     05  WS-GOL-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002170*    TOTAL CONTRIBUTION RECORDS READ, WHETHER GOOD OR BAD.
002180     05  WS-CON-READ-CTR          PIC S9(07)   COMP  VALUE ZERO.
002190*    CONTRIBUTIONS THAT PASSED VALIDATION AND WERE POSTED.
002200     05  WS-CON-APPLIED-CTR       PIC S9(07)   COMP  VALUE ZERO.
002210*    CONTRIBUTIONS WRITTEN TO THE REJECT LISTING.
002220     05  WS-CON-REJECT-CTR        PIC S9(07)   COMP  VALUE ZERO.
002230*    PAGE NUMBER FOR THE SHARED REPORT - BUMPED IN 9100-HEADINGS.
002240     05  WS-PAGE-CTR              PIC S9(03)   COMP  VALUE ZERO.
002250
002260*  HOLDS THE USER ID OF THE ACCOUNT BLOCK CURRENTLY BEING PRINTED
002270*  SO 3215-PRINT-GOAL-ENTRY CAN TELL WHEN THE SORTED TABLE HAS
002280*  MOVED TO A NEW ACCOUNT AND A FRESH HEADING IS NEEDED.
002290 01  WS-HIS-LAST-USER-ID          PIC 9(05)    VALUE ZERO.
002300
002310*  RUN DATE/TIME BROKEN OUT OF FUNCTION CURRENT-DATE FOR THE
002320*  REPORT HEADING - ONLY THE DATE PORTION IS ACTUALLY USED.
002330 01  WS-CURRENT-DATE-FIELDS.
002340*    CCYY-MM-DD - CR0621/CR0635 MOVED THIS SHOP OFF THE OLD
002350*    2-DIGIT-YEAR CLOCK FIELDS FOR Y2K.
002360     05  WS-CURRENT-DATE.
002370         10  WS-CURRENT-YEAR      PIC 9(04).
002380         10  WS-CURRENT-MONTH     PIC 9(02).
002390         10  WS-CURRENT-DAY       PIC 9(02).
002400*    TIME-OF-DAY PORTION OF CURRENT-DATE - CARRIED HERE FOR
002410*    COMPLETENESS BUT NEVER MOVED TO THE REPORT HEADING.
002420     05  WS-CURRENT-TIME.
002430         10  WS-CURRENT-HH        PIC 9(02).
002440         10  WS-CURRENT-MN        PIC 9(02).
002450         10  WS-CURRENT-SS        PIC 9(02).
002460         10  WS-CURRENT-HS        PIC 9(02).
002470*    GMT OFFSET RETURNED BY THE INTRINSIC FUNCTION - UNUSED, KEPT
002480*    ONLY BECAUSE IT IS PART OF THE FUNCTION'S RETURN LAYOUT.
002490     05  WS-CURR-GMT-DIFF         PIC S9(04).
002500
002510*  GOAL MASTER LOADED AT 1000-INIT AND UPDATED IN PLACE AS
002520*  CONTRIBUTIONS ARE APPLIED; ALSO DOUBLES AS THE GOAL-PROGRESS
002530*  TABLE ONCE 3300-BUILD-PROGRESS HAS RUN.  EACH ENTRY CARRIES THE
002540*  SAME FIELDS AS GOL-REC PLUS THE TWO COMPUTED COLUMNS (PCT AND
002550*  REMAINING) THAT ONLY EXIST AFTER ALL CONTRIBUTIONS ARE IN.
002560 01  WS-GOL-TABLE.
002570*    500-ENTRY CAP RAISED BY CR0843 WHEN THE BANK'S GOAL VOLUME
002580*    OUTGREW THE ORIGINAL SIZING - INDEXED (NOT SUBSCRIPTED) SO
002590*    THE PERFORM VARYING CLAUSES CAN WALK IT BY INDEX DIRECTLY.
002600     05  WS-GOL-ENTRY OCCURS 500 TIMES
002610                       INDEXED BY WS-GOL-IDX.
002620         10  WS-GOL-T-ID          PIC 9(05).
002630         10  WS-GOL-T-USER-ID     PIC 9(05).
002640         10  WS-GOL-T-NAME        PIC X(30).
002650         10  WS-GOL-T-TARGET      PIC S9(09)V99.
002660         10  WS-GOL-T-CURRENT     PIC S9(09)V99.
002670         10  WS-GOL-T-TGT-DATE    PIC X(10).
002680*    THESE TWO ONLY HOLD VALID DATA AFTER 3300-BUILD-PROGRESS
002690*    RUNS AT CLOSING - BEFORE THAT THEY ARE JUNK.
002700         10  WS-GOL-T-PCT         PIC S9(03)V99.
002710         10  WS-GOL-T-REMAINING   PIC S9(09)V99.
002720*    SCRATCH GROUP FOR THE 3110-SWAP-GOALS EXCHANGE - ONE MOVE IN,
002730*    ONE MOVE OUT, ONE MOVE BACK, SAME AS THE OTHER PROGRAMS' SORTS.
002740*    FIELD-FOR-FIELD IDENTICAL TO WS-GOL-ENTRY SO A SINGLE GROUP
002750*    MOVE CAN PARK AN ENTIRE ROW HERE DURING THE SWAP.
002760     05  WS-GOL-WORK.
002770         10  WS-GOL-W-ID          PIC 9(05).
002780         10  WS-GOL-W-USER-ID     PIC 9(05).
002790         10  WS-GOL-W-NAME        PIC X(30).
002800         10  WS-GOL-W-TARGET      PIC S9(09)V99.
002810         10  WS-GOL-W-CURRENT     PIC S9(09)V99.
002820         10  WS-GOL-W-TGT-DATE    PIC X(10).
002830         10  WS-GOL-W-PCT         PIC S9(03)V99.
002840         10  WS-GOL-W-REMAINING   PIC S9(09)V99.
002850
002860*  CONSTANT TABLE OF REJECT REASON TEXT - SUBSCRIPTED 1 THRU 3 BY
002870*  2100-VALIDATE-CON IN THE ORDER THE RULES ARE CHECKED.
002880 01  REASON-MSG-INFO.
002890*    RULE 1 - NON-POSITIVE CONTRIBUTION AMOUNT.
002900     05 FILLER        PIC X(29) VALUE "CONTRIBUTION MUST BE POSITIVE".
002910*    RULE 2 - GOAL ID NOT ON THE MASTER TABLE.
002920     05 FILLER        PIC X(29) VALUE "GOAL NOT FOUND               ".
002930*    RULE 3 - CONTRIBUTOR DOES NOT OWN THE GOAL.
002940     05 FILLER        PIC X(29) VALUE "NO ACCESS TO GOAL            ".
002950
002960 01  REASON-MSG-TABLE REDEFINES REASON-MSG-INFO.
002970     05  T-REASON-MSG            PIC X(29)  OCCURS 3.
002980
002990*  MONTH NAMES FOR THE REPORT-HEADING RUN-DATE - SUBSCRIPTED BY
003000*  WS-SUB-MON, WHICH IS JUST THE NUMERIC MONTH FROM CURRENT-DATE.
003010 01  MONTH-NAME-INFO.
003020     05  FILLER                  PIC X(09)  VALUE "JANUARY  ".
003030     05  FILLER                  PIC X(09)  VALUE "FEBRUARY ".
003040     05  FILLER                  PIC X(09)  VALUE "MARCH    ".
003050     05  FILLER                  PIC X(09)  VALUE "APRIL    ".
003060     05  FILLER                  PIC X(09)  VALUE "MAY      ".
003070     05  FILLER                  PIC X(09)  VALUE "JUNE     ".
003080     05  FILLER                  PIC X(09)  VALUE "JULY     ".
003090     05  FILLER                  PIC X(09)  VALUE "AUGUST   ".
003100     05  FILLER                  PIC X(09)  VALUE "SEPTEMBER".
003110     05  FILLER                  PIC X(09)  VALUE "OCTOBER  ".
003120     05  FILLER                  PIC X(09)  VALUE "NOVEMBER ".
003130     05  FILLER                  PIC X(09)  VALUE "DECEMBER ".
003140
003150 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-INFO.
003160     05  T-MONTH-NAME             PIC X(09)  OCCURS 12.
003170
003180*  GOAL-ACHIEVED FLAG WORD PRINTED NEXT TO PROGRESS PCT - ENTRY 1
003190*  IS BLANK (STILL IN PROGRESS), ENTRY 2 IS "ACHIEVED" (PCT AT OR
003200*  OVER 100, PER CR0338 ALLOWING PCT TO EXCEED 100).
003210 01  GOAL-FLAG-INFO.
003220*    ENTRY 1 - STILL IN PROGRESS, NOTHING PRINTS.
003230     05  FILLER                  PIC X(10)  VALUE "          ".
003240*    ENTRY 2 - PCT AT OR OVER 100.
003250     05  FILLER                  PIC X(10)  VALUE "ACHIEVED  ".
003260
003270 01  GOAL-FLAG-TABLE REDEFINES GOAL-FLAG-INFO.
003280     05  T-GOAL-FLAG              PIC X(10)  OCCURS 2.
003290
003300*  REPORT HEADING LINE - RUN DATE, TITLE, AND PAGE NUMBER.  PAGE
003310*  IS MOVED IN BY 9100-HEADINGS EACH TIME A NEW PAGE IS STARTED.
003320 01  REPORT-HEADING-DATE.
003330*    "DATE: " LABEL, SPELLED-OUT MONTH FROM MONTH-NAME-INFO.
003340     05  FILLER                  PIC X(06)  VALUE "DATE: ".
003350     05  RH-MONTH-NAME            PIC X(09).
003360     05  FILLER                  PIC X(01)  VALUE SPACE.
003370*    DAY OF MONTH, ZERO-SUPPRESSED SO "4" PRINTS INSTEAD OF "04".
003380     05  RH-DAY                   PIC Z9.
003390     05  FILLER                  PIC X(02)  VALUE ", ".
003400     05  RH-YEAR                  PIC 9(04).
003410     05  FILLER                  PIC X(26)  VALUE SPACES.
003420*    FIXED REPORT TITLE, CENTERED BY THE SURROUNDING FILLER.
003430     05  FILLER                  PIC X(24)  VALUE
003440                                   "GOAL PROGRESS REPORT".
003450     05  FILLER                  PIC X(43)  VALUE SPACES.
003460     05  FILLER                  PIC X(06)  VALUE "PAGE: ".
003470*    PAGE COUNTER, INCREMENTED IN 3200-PRINT-GOAL-REPORT WHEN
003480*    AT-EOP FIRES AND AGAIN BY 9100-HEADINGS ON EVERY FRESH PAGE.
003490     05  RH-PAGE                  PIC Z9.
003500
003510*  PER-ACCOUNT CONTROL-BREAK HEADING - WRITTEN BY
003520*  3210-PRINT-USER-BREAK EVERY TIME THE SORTED GOAL TABLE MOVES TO
003530*  A NEW OWNING USER ID.
003540 01  USER-HEADING-LINE.
003550     05  FILLER                  PIC X(10)  VALUE "ACCOUNT:  ".
003560*    THE OWNING USER ID, NOT A NAME - THIS PROGRAM HAS NO ACCESS
003570*    TO THE USER MASTER, ONLY TO THE GOAL AND CONTRIBUTION FILES.
003580     05  RH-USER-ID               PIC 9(05).
003590     05  FILLER                  PIC X(117) VALUE SPACES.
003600
003610*  SPACER LINE BETWEEN THE COLUMN HEADINGS AND THE FIRST DETAIL
003620*  LINE OF A NEW ACCOUNT BLOCK.
003630 01  BLANK-LINE.
003640     05  FILLER                  PIC X(132) VALUE SPACES.
003650
003660*  COLUMN HEADINGS PRINTED UNDER EACH USER-HEADING-LINE - ONE
003670*  LITERAL PER REPORT COLUMN, POSITIONED OVER ITS DETAIL FIELD
003680*  BELOW BY THE SURROUNDING FILLER WIDTHS.
003690 01  GOAL-COLUMN-HEADINGS.
003700     05  FILLER                  PIC X(04)  VALUE "GOAL".
003710     05  FILLER                  PIC X(28)  VALUE SPACES.
003720     05  FILLER                  PIC X(06)  VALUE "TARGET".
003730     05  FILLER                  PIC X(07)  VALUE SPACES.
003740     05  FILLER                  PIC X(07)  VALUE "CURRENT".
003750     05  FILLER                  PIC X(06)  VALUE SPACES.
003760     05  FILLER                  PIC X(03)  VALUE "PCT".
003770     05  FILLER                  PIC X(05)  VALUE SPACES.
003780     05  FILLER                  PIC X(09)  VALUE "REMAINING".
003790     05  FILLER                  PIC X(05)  VALUE SPACES.
003800     05  FILLER                  PIC X(11)  VALUE "TARGET DATE".
003810     05  FILLER                  PIC X(36)  VALUE SPACES.
003820
003830*  ONE DETAIL LINE PER GOAL - GD-FLAG CARRIES "ACHIEVED" OR BLANK
003840*  FROM T-GOAL-FLAG, GD-TGT-DATE IS BLANKED WHEN THE GOAL HAS NO
003850*  TARGET DATE ON FILE (SEE CR0525 IN THE CHANGE LOG ABOVE).
003860 01  GOAL-DETAIL-LINE.
003870*    GOAL NAME AS KEYED ON THE ORIGINAL GOAL MASTER LOAD - NOT
003880*    EDITED OR TRUNCATED HERE, THE FIELD IS SIZED TO MATCH GOL-NAME.
003890     05  GD-NAME                   PIC X(30).
003900     05  FILLER                  PIC X(02)  VALUE SPACES.
003910*    SIGNED, COMMA-EDITED AMOUNT FIELDS - TARGET, CURRENT BALANCE,
003920*    AND REMAINING-TO-GO ALL SHARE THE SAME EDIT PICTURE SO THE
003930*    COLUMNS LINE UP.
003940     05  GD-TARGET                  PIC Z,ZZZ,ZZ9.99-.
003950     05  FILLER                  PIC X(02)  VALUE SPACES.
003960     05  GD-CURRENT                 PIC Z,ZZZ,ZZ9.99-.
003970     05  FILLER                  PIC X(02)  VALUE SPACES.
003980*    PERCENT COMPLETE, ROUNDED TO TWO DECIMALS BY 3310-BUILD-
003990*    PROGRESS-ENTRY - CAN EXCEED 100 IF THE GOAL WAS OVERFUNDED.
004000     05  GD-PCT                     PIC ZZ9.99-.
004010     05  FILLER                  PIC X(02)  VALUE SPACES.
004020     05  GD-REMAINING                PIC Z,ZZZ,ZZ9.99-.
004030     05  FILLER                  PIC X(02)  VALUE SPACES.
004040*    TARGET DATE, EDITED AS MM/DD/CCYY - LEFT AS SPACES WHEN THE
004050*    GOAL MASTER CARRIES NO TARGET DATE (CR0525).
004060     05  GD-TGT-DATE                PIC X(10).
004070     05  FILLER                  PIC X(02)  VALUE SPACES.
004080*    "ACHIEVED" OR BLANK - COPIED FROM T-GOAL-FLAG, NEVER BUILT
004090*    AS A LITERAL HERE SO THE WORDING ONLY LIVES IN ONE PLACE.
004100     05  GD-FLAG                    PIC X(10).
004110
004120 PROCEDURE DIVISION.
004130
004140*  MAINLINE - LOAD THE GOAL MASTER, WORK THE CONTRIBUTION FILE ONE
004150*  RECORD AT A TIME, THEN COMPUTE/SORT/PRINT THE PROGRESS REPORT.
004160*  SAME THREE-STEP SHAPE (INIT, PROCESS-UNTIL-EOF, CLOSING) AS THE
004170*  OTHER THREE PROGRAMS IN THE SUITE.
004180 0000-MAIN.
004190     PERFORM 1000-INIT
004200         THRU 1000-INIT-X.
004210     PERFORM 2000-MAINLINE
004220         THRU 2000-MAINLINE-X
004230         UNTIL WS-EOJ-SW = "YES".
004240     PERFORM 3000-CLOSING
004250         THRU 3000-CLOSING-X.
004260     STOP RUN.
004270
004280*  OPEN THE FILES, CHECK EACH OPEN'S FILE STATUS, BUILD THE REPORT
004290*  HEADING DATE FROM THE SYSTEM CLOCK, AND LOAD THE GOAL MASTER.
004300 1000-INIT.
004310*    UPSI-0 IS SET AT THE CONSOLE BEFORE SUBMITTING THE JOB WHEN
004320*    OPERATIONS IS RERUNNING A PRIOR STEP - NOTED ON THE CONSOLE
004330*    LOG BUT DOES NOT CHANGE HOW THIS PROGRAM PROCESSES.
004340     IF RERUN-REQUESTED
004350         DISPLAY "PFTGOAL1 - RERUN SWITCH UPSI-0 IS ON"
004360     END-IF.
004370
004380*    GOAL MASTER MUST OPEN CLEAN - THERE IS NO RECOVERY PATH IF
004390*    THE MASTER IS MISSING OR MISALLOCATED, SO THE RUN ABENDS.
004400     OPEN INPUT GOL-MASTER.
004410     IF NOT FS-GOALMAST-OK
004420         DISPLAY "PFTGOAL1 - ERROR OPENING GOALMAST " FS-GOALMAST
004430         STOP RUN
004440     END-IF.
004450*    SAME TREATMENT FOR THE CONTRIBUTION TRANSACTION FILE.
004460     OPEN INPUT CON-INPUT.
004470     IF NOT FS-CONTRIB-OK
004480         DISPLAY "PFTGOAL1 - ERROR OPENING CONTRIB " FS-CONTRIB
004490         STOP RUN
004500     END-IF.
004510*    REJECT AND REPORT FILES ARE OPENED EXTEND SO THIS RUN'S
004520*    OUTPUT APPENDS AFTER WHATEVER THE EARLIER PROGRAMS IN THE
004530*    SUITE ALREADY WROTE TO THE SAME TWO SHARED FILES.
004540     OPEN EXTEND REJ-OUTPUT.
004550     OPEN EXTEND RPT-OUTPUT.
004560
004570*    BREAK THE SYSTEM DATE INTO THE HEADING FIELDS AND LOOK UP
004580*    THE MONTH NAME FROM THE CONSTANT TABLE - THE NUMERIC MONTH
004590*    IS THE SUBSCRIPT, JANUARY = 1 THROUGH DECEMBER = 12.
004600     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
004610     MOVE WS-CURRENT-YEAR  TO RH-YEAR.
004620     MOVE WS-CURRENT-DAY   TO RH-DAY.
004630     MOVE WS-CURRENT-MONTH TO WS-SUB-MON.
004640     MOVE T-MONTH-NAME(WS-SUB-MON) TO RH-MONTH-NAME.
004650
004660     PERFORM 1100-LOAD-GOALS
004670         THRU 1100-LOAD-GOALS-X.
004680
004690 1000-INIT-X.
004700     EXIT.
004710
004720*  SELF-PERFORM-UNTIL-EOF LOAD OF THE GOAL MASTER - ONE RECORD
004730*  READ, ONE TABLE ROW BUILT, THEN THE PARAGRAPH CALLS ITSELF TO
004740*  CONTINUE UNTIL FS-GOALMAST-EOF.  THE COMPUTED COLUMNS (PCT,
004750*  REMAINING) ARE LEFT AT WHATEVER JUNK IS IN STORAGE HERE - THEY
004760*  ARE NOT FILLED IN UNTIL 3300-BUILD-PROGRESS RUNS AT CLOSING,
004770*  AFTER EVERY CONTRIBUTION HAS BEEN APPLIED.
004780 1100-LOAD-GOALS.
004790*    NO MORE ROWS - FALL OUT OF THE RECURSION.
004800     READ GOL-MASTER
004810         AT END
004820             GO TO 1100-LOAD-GOALS-X
004830     END-READ.
004840*    NEXT FREE SLOT IN THE TABLE.
004850     ADD 1 TO WS-GOL-TABLE-CTR.
004860     SET WS-GOL-IDX TO WS-GOL-TABLE-CTR.
004870*    COPY THE MASTER RECORD'S FIELDS STRAIGHT ACROSS - NO EDITING
004880*    IS DONE ON THE GOAL MASTER, IT IS TAKEN AS GIVEN INPUT.
004890     MOVE GOL-ID        TO WS-GOL-T-ID(WS-GOL-IDX).
004900     MOVE GOL-USER-ID   TO WS-GOL-T-USER-ID(WS-GOL-IDX).
004910     MOVE GOL-NAME      TO WS-GOL-T-NAME(WS-GOL-IDX).
004920     MOVE GOL-TARGET    TO WS-GOL-T-TARGET(WS-GOL-IDX).
004930     MOVE GOL-CURRENT   TO WS-GOL-T-CURRENT(WS-GOL-IDX).
004940     MOVE GOL-TGT-DATE  TO WS-GOL-T-TGT-DATE(WS-GOL-IDX).
004950*    CALL MYSELF TO PICK UP THE NEXT RECORD.
004960     PERFORM 1100-LOAD-GOALS
004970         THRU 1100-LOAD-GOALS-X
004980         UNTIL FS-GOALMAST-EOF.
004990
005000 1100-LOAD-GOALS-X.
005010     EXIT.
005020
005030*  ONE PASS PER CONTRIBUTION RECORD - READ, VALIDATE, THEN ROUTE
005040*  TO EITHER THE APPLY PARAGRAPH OR THE REJECT PARAGRAPH BASED ON
005050*  WS-VALID-SW.  RETURNS TO 0000-MAIN'S PERFORM UNTIL EOF.
005060 2000-MAINLINE.
005070*    END OF THE CONTRIBUTION FILE ENDS THE RUN - 0000-MAIN'S
005080*    PERFORM UNTIL TESTS WS-EOJ-SW ON EVERY RETURN FROM HERE.
005090     READ CON-INPUT
005100         AT END
005110             MOVE "YES" TO WS-EOJ-SW
005120             GO TO 2000-MAINLINE-X
005130     END-READ.
005140     ADD 1 TO WS-CON-READ-CTR.
005150     PERFORM 2100-VALIDATE-CON
005160         THRU 2100-VALIDATE-CON-X.
005170*    GOOD CONTRIBUTIONS ARE POSTED, BAD ONES ARE LOGGED TO THE
005180*    REJECT LISTING - NEVER BOTH, NEVER NEITHER.
005190     IF WS-VALID-SW = "YES"
005200         PERFORM 2200-APPLY-CONTRIB
005210             THRU 2200-APPLY-CONTRIB-X
005220     ELSE
005230         PERFORM 2400-REJECT-CON
005240             THRU 2400-REJECT-CON-X
005250     END-IF.
005260
005270 2000-MAINLINE-X.
005280     EXIT.
005290
005300*  VALIDATION FOLLOWS THE SHOP'S USUAL "SET THE SWITCH BAD, TEST
005310*  EACH RULE, FALL THROUGH TO THE EXIT ON THE FIRST FAILURE"
005320*  PATTERN ALSO USED BY PFTPOST1'S 2100-VALIDATE-TRN AND
005330*  PFTBUDG1'S 2100-VALIDATE-BUD.  THREE RULES, IN ORDER:
005340*    1. AMOUNT MUST BE POSITIVE.
005350*    2. THE GOAL ID MUST BE ON THE MASTER.
005360*    3. THE CONTRIBUTING USER MUST OWN THAT GOAL.
005370 2100-VALIDATE-CON.
005380*    ASSUME BAD UNTIL EVERY RULE PASSES - THE ONLY WAY OUT WITH
005390*    WS-VALID-SW = "YES" IS TO FALL ALL THE WAY THROUGH.
005400     MOVE "NO" TO WS-VALID-SW.
005410*    RULE 1 - CONTRIBUTION AMOUNT MUST BE STRICTLY POSITIVE.
005420     IF CON-AMOUNT NOT > ZERO
005430         MOVE T-REASON-MSG(1) TO REJ-REASON
005440         GO TO 2100-VALIDATE-CON-X
005450     END-IF.
005460*    RULE 2 - THE GOAL ID MUST RESOLVE ON THE MASTER TABLE.
005470     PERFORM 2110-FIND-GOAL
005480         THRU 2110-FIND-GOAL-X.
005490     IF WS-SUB-GOL = ZERO
005500         MOVE T-REASON-MSG(2) TO REJ-REASON
005510         GO TO 2100-VALIDATE-CON-X
005520     END-IF.
005530*    RULE 3 - THE CONTRIBUTOR MUST OWN THE GOAL THEY ARE FUNDING.
005540     IF WS-GOL-T-USER-ID(WS-SUB-GOL) NOT = CON-USER-ID
005550         MOVE T-REASON-MSG(3) TO REJ-REASON
005560         GO TO 2100-VALIDATE-CON-X
005570     END-IF.
005580*    ALL THREE RULES PASSED.
005590     MOVE "YES" TO WS-VALID-SW.
005600
005610 2100-VALIDATE-CON-X.
005620     EXIT.
005630
005640*  SEQUENTIAL SEARCH OF THE SMALL GOAL TABLE - LEAVES WS-SUB-GOL
005650*  AT ZERO WHEN THE GOAL ID IS NOT ON FILE, WHICH
005660*  2100-VALIDATE-CON TESTS FOR RIGHT AFTER THIS PERFORM RETURNS.
005670 2110-FIND-GOAL.
005680*    ZERO MEANS NOT FOUND UNTIL THE SCAN PROVES OTHERWISE.
005690     MOVE ZERO TO WS-SUB-GOL.
005700     PERFORM 2112-SCAN-GOAL
005710         VARYING WS-GOL-IDX FROM 1 BY 1
005720             UNTIL WS-GOL-IDX > WS-GOL-TABLE-CTR.
005730
005740 2110-FIND-GOAL-X.
005750     EXIT.
005760
005770*  STOPS THE SCAN EARLY BY DRIVING THE INDEX TO THE TABLE END THE
005780*  MOMENT A MATCH IS FOUND - THE SAME SHORT-CIRCUIT IDIOM USED BY
005790*  EVERY OTHER FIND/SCAN PAIR IN THE SUITE.
005800 2112-SCAN-GOAL.
005810     IF WS-GOL-T-ID(WS-GOL-IDX) = CON-GOAL-ID
005820         SET WS-SUB-GOL TO WS-GOL-IDX
005830         SET WS-GOL-IDX TO WS-GOL-TABLE-CTR
005840     END-IF.
005850
005860*  POST THE CONTRIBUTION STRAIGHT INTO THE GOAL'S TABLE ROW - NO
005870*  CAP, SO CON-AMOUNT MAY PUSH WS-GOL-T-CURRENT PAST TARGET (PER
005880*  CR0338, PROGRESS PCT IS ALLOWED TO EXCEED 100).
005890 2200-APPLY-CONTRIB.
005900*    WS-SUB-GOL IS STILL SET FROM THE 2110-FIND-GOAL CALL MADE
005910*    DURING VALIDATION - NO NEED TO LOOK THE GOAL UP AGAIN.
005920     ADD CON-AMOUNT TO WS-GOL-T-CURRENT(WS-SUB-GOL).
005930     ADD 1 TO WS-CON-APPLIED-CTR.
005940
005950 2200-APPLY-CONTRIB-X.
005960     EXIT.
005970
005980*  WRITE THE REJECTED CONTRIBUTION'S IMAGE PLUS THE REASON TEXT
005990*  2100-VALIDATE-CON ALREADY MOVED TO REJ-REASON.
006000 2400-REJECT-CON.
006010*    THE FULL 21-BYTE INPUT RECORD GOES OUT VERBATIM SO THE
006020*    OPERATOR CAN SEE EXACTLY WHAT WAS ON THE TRANSACTION.
006030     MOVE CON-REC TO REJ-CON-IMAGE.
006040     WRITE REJ-LINE.
006050     ADD 1 TO WS-CON-REJECT-CTR.
006060
006070 2400-REJECT-CON-X.
006080     EXIT.
006090
006100*  END OF RUN - NOW THAT EVERY CONTRIBUTION HAS BEEN APPLIED,
006110*  COMPUTE EACH GOAL'S PROGRESS FIGURES, SORT THE TABLE FOR
006120*  PRINTING, PUT UP PAGE ONE'S HEADING, AND PRINT THE REPORT.
006130 3000-CLOSING.
006140     PERFORM 3300-BUILD-PROGRESS
006150         THRU 3300-BUILD-PROGRESS-X.
006160     PERFORM 3100-SORT-GOALS
006170         THRU 3100-SORT-GOALS-X.
006180     PERFORM 9100-HEADINGS
006190         THRU 9100-HEADINGS-X.
006200     PERFORM 3200-PRINT-GOAL-REPORT
006210         THRU 3200-PRINT-GOAL-REPORT-X.
006220
006230     CLOSE GOL-MASTER CON-INPUT REJ-OUTPUT RPT-OUTPUT.
006240
006250 3000-CLOSING-X.
006260     EXIT.
006270
006280*  COMPUTE THE PROGRESS PERCENT AND REMAINING AMOUNT FOR EVERY GOAL
006290*  IN THE TABLE, NOW THAT ALL CONTRIBUTIONS HAVE BEEN APPLIED.
006300*  DRIVEN BY AN ORDINARY PERFORM VARYING SINCE EVERY ROW NEEDS THE
006310*  SAME CALCULATION - NO CONTROL BREAK INVOLVED HERE.
006320 3300-BUILD-PROGRESS.
006330     PERFORM 3310-BUILD-PROGRESS-ENTRY
006340         VARYING WS-GOL-IDX FROM 1 BY 1
006350             UNTIL WS-GOL-IDX > WS-GOL-TABLE-CTR.
006360
006370 3300-BUILD-PROGRESS-X.
006380     EXIT.
006390
006400*  PROGRESS PCT = CURRENT / TARGET * 100, ZERO WHEN TARGET IS ZERO
006410*  OR NEGATIVE (GUARDS AGAINST A ZERO-DIVIDE).  REMAINING = TARGET
006420*  LESS CURRENT, FLOORED AT ZERO SO AN OVER-ACHIEVED GOAL DOES NOT
006430*  SHOW A NEGATIVE "REMAINING" FIGURE (PER CR0370 ABOVE).
006440 3310-BUILD-PROGRESS-ENTRY.
006450*    PCT IS ROUNDED HALF-UP TO TWO DECIMALS BY THE ROUNDED CLAUSE
006460*    ITSELF - THE COMPILER'S DEFAULT ROUNDING MODE ON THIS SHOP'S
006470*    COMPILER HAS ALWAYS BEEN HALF-UP, SO NO EXPLICIT MODE CLAUSE
006480*    IS CODED (SAME AS EVERY OTHER ROUNDED COMPUTE IN THE SUITE).
006490     IF WS-GOL-T-TARGET(WS-GOL-IDX) > ZERO
006500         COMPUTE WS-GOL-T-PCT(WS-GOL-IDX) ROUNDED =
006510             WS-GOL-T-CURRENT(WS-GOL-IDX) /
006520             WS-GOL-T-TARGET(WS-GOL-IDX) * 100
006530     ELSE
006540         MOVE ZERO TO WS-GOL-T-PCT(WS-GOL-IDX)
006550     END-IF.
006560*    REMAINING ONLY MAKES SENSE WHILE THE GOAL IS SHORT OF
006570*    TARGET - ONCE CURRENT CATCHES UP OR PASSES IT, REMAINING
006580*    STAYS AT ZERO RATHER THAN GOING NEGATIVE.
006590     IF WS-GOL-T-TARGET(WS-GOL-IDX) > WS-GOL-T-CURRENT(WS-GOL-IDX)
006600         COMPUTE WS-GOL-T-REMAINING(WS-GOL-IDX) =
006610             WS-GOL-T-TARGET(WS-GOL-IDX) -
006620             WS-GOL-T-CURRENT(WS-GOL-IDX)
006630     ELSE
006640         MOVE ZERO TO WS-GOL-T-REMAINING(WS-GOL-IDX)
006650     END-IF.
006660
006670*  HAND-ROLLED EXCHANGE SORT - USER ID ASCENDING, PROGRESS PCT
006680*  ASCENDING WITHIN THE USER, SO EACH ACCOUNT'S WORST-PROGRESS
006690*  GOAL PRINTS FIRST UNDER ITS HEADING (PER CR0421 ABOVE, THE
006700*  ORIGINAL REASON BEING TO SURFACE GOALS NEEDING FOLLOW-UP).
006710*  A ONE-ROW TABLE NEEDS NO SORTING, SO THE GUARD AT THE TOP
006720*  SKIPS STRAIGHT TO THE EXIT.
006730 3100-SORT-GOALS.
006740*    ZERO OR ONE ROW IS ALREADY IN ORDER BY DEFINITION.
006750     IF WS-GOL-TABLE-CTR < 2
006760         GO TO 3100-SORT-GOALS-X
006770     END-IF.
006780*    CLASSIC BUBBLE SORT - N-1 OUTER PASSES FOR N ROWS.
006790     PERFORM 3120-SORT-GOALS-OUTER
006800         VARYING WS-SUB-SORT-I FROM 1 BY 1
006810             UNTIL WS-SUB-SORT-I > WS-GOL-TABLE-CTR - 1.
006820
006830 3100-SORT-GOALS-X.
006840     EXIT.
006850
006860*  OUTER PASS OF THE BUBBLE SORT - ONE INNER PASS PER OUTER
006870*  ITERATION, SHRINKING BY ONE EACH TIME AS THE BOTTOM OF THE
006880*  TABLE SETTLES INTO ORDER.
006890 3120-SORT-GOALS-OUTER.
006900     PERFORM 3130-SORT-GOALS-INNER
006910         VARYING WS-SUB-SORT-J FROM 1 BY 1
006920             UNTIL WS-SUB-SORT-J > WS-GOL-TABLE-CTR - WS-SUB-SORT-I.
006930
006940*  COMPARE TWO ADJACENT ROWS - USER ID IS THE PRIMARY KEY (HIGH
006950*  ROW SWAPS DOWN), PROGRESS PCT IS THE SECONDARY KEY WITHIN A
006960*  SINGLE USER (HIGH PCT SWAPS DOWN SO LOW PCT SORTS FIRST).
006970 3130-SORT-GOALS-INNER.
006980*    PRIMARY KEY OUT OF ORDER - SWAP REGARDLESS OF PCT.
006990     IF WS-GOL-T-USER-ID(WS-SUB-SORT-J) >
007000        WS-GOL-T-USER-ID(WS-SUB-SORT-J + 1)
007010         PERFORM 3110-SWAP-GOALS
007020             THRU 3110-SWAP-GOALS-X
007030     ELSE
007040*    SAME USER - FALL BACK TO THE SECONDARY KEY.
007050         IF WS-GOL-T-USER-ID(WS-SUB-SORT-J) =
007060            WS-GOL-T-USER-ID(WS-SUB-SORT-J + 1)
007070         AND WS-GOL-T-PCT(WS-SUB-SORT-J) >
007080             WS-GOL-T-PCT(WS-SUB-SORT-J + 1)
007090             PERFORM 3110-SWAP-GOALS
007100                 THRU 3110-SWAP-GOALS-X
007110         END-IF
007120     END-IF.
007130
007140*  THE ACTUAL EXCHANGE - ROW J INTO THE SCRATCH GROUP, ROW J+1
007150*  DOWN INTO J'S SLOT, SCRATCH GROUP UP INTO J+1'S SLOT.
007160 3110-SWAP-GOALS.
007170*    J GOES INTO THE SCRATCH GROUP FIRST SO IT IS NOT LOST WHEN
007180*    J+1 IS COPIED DOWN ON TOP OF IT.
007190     MOVE WS-GOL-ENTRY(WS-SUB-SORT-J)     TO WS-GOL-WORK.
007200     MOVE WS-GOL-ENTRY(WS-SUB-SORT-J + 1)
007210         TO WS-GOL-ENTRY(WS-SUB-SORT-J).
007220*    AND THE ORIGINAL J ROW, PARKED IN THE SCRATCH GROUP, MOVES UP
007230*    INTO WHAT WAS J+1.
007240     MOVE WS-GOL-WORK TO WS-GOL-ENTRY(WS-SUB-SORT-J + 1).
007250
007260 3110-SWAP-GOALS-X.
007270     EXIT.
007280
007290*  DRIVES THE PRINT LOOP OVER THE NOW-SORTED TABLE.  RESETS THE
007300*  LAST-USER-SEEN FIELD TO ZERO FIRST SO THE VERY FIRST ROW ALWAYS
007310*  TRIGGERS A FRESH HEADING, NO MATTER WHAT USER ID IT CARRIES.
007320 3200-PRINT-GOAL-REPORT.
007330     MOVE ZERO TO WS-HIS-LAST-USER-ID.
007340
007350     PERFORM 3215-PRINT-GOAL-ENTRY
007360         VARYING WS-GOL-IDX FROM 1 BY 1
007370             UNTIL WS-GOL-IDX > WS-GOL-TABLE-CTR.
007380
007390 3200-PRINT-GOAL-REPORT-X.
007400     EXIT.
007410
007420*  PER-ROW DRIVER - TESTS FOR A CONTROL BREAK ON USER ID BEFORE
007430*  PRINTING EACH GOAL LINE.  BECAUSE THE TABLE IS SORTED USER ID
007440*  ASCENDING, ALL OF ONE ACCOUNT'S GOALS ARE ADJACENT, SO A SIMPLE
007450*  "DID THE USER ID CHANGE" TEST IS ENOUGH TO DETECT THE BREAK.
007460 3215-PRINT-GOAL-ENTRY.
007470*    CONTROL BREAK TEST FIRST, THEN THE DETAIL LINE - EVERY ROW
007480*    GETS A DETAIL LINE, ONLY THE FIRST ROW OF EACH ACCOUNT ALSO
007490*    GETS THE HEADING BLOCK.
007500     IF WS-GOL-T-USER-ID(WS-GOL-IDX) NOT = WS-HIS-LAST-USER-ID
007510         PERFORM 3210-PRINT-USER-BREAK
007520             THRU 3210-PRINT-USER-BREAK-X
007530     END-IF.
007540     PERFORM 3230-PRINT-GOAL-LINE
007550         THRU 3230-PRINT-GOAL-LINE-X.
007560
007570*  NEW ACCOUNT - REMEMBER ITS USER ID, WRITE THE ACCOUNT HEADING,
007580*  THE COLUMN HEADINGS, AND A BLANK SEPARATOR LINE BEFORE THE
007590*  FIRST DETAIL LINE OF THE NEW BLOCK.
007600 3210-PRINT-USER-BREAK.
007610*    REMEMBER THE NEW USER ID SO THE NEXT ROW'S TEST IN
007620*    3215-PRINT-GOAL-ENTRY SEES NO CHANGE UNTIL THE TABLE MOVES
007630*    TO A DIFFERENT ACCOUNT AGAIN.
007640     MOVE WS-GOL-T-USER-ID(WS-GOL-IDX) TO WS-HIS-LAST-USER-ID.
007650     MOVE WS-GOL-T-USER-ID(WS-GOL-IDX) TO RH-USER-ID.
007660     WRITE PRTLINE FROM USER-HEADING-LINE
007670         AFTER ADVANCING 2 LINES.
007680     WRITE PRTLINE FROM GOAL-COLUMN-HEADINGS
007690         AFTER ADVANCING 1 LINE.
007700     WRITE PRTLINE FROM BLANK-LINE
007710         AFTER ADVANCING 1 LINE.
007720
007730 3210-PRINT-USER-BREAK-X.
007740     EXIT.
007750
007760*  ONE DETAIL LINE PER GOAL.  TARGET DATE PRINTS BLANK WHEN THE
007770*  GOAL CARRIES NO TARGET DATE ON FILE (CR0525), AND THE FLAG
007780*  COLUMN READS "ACHIEVED" ONCE PROGRESS PCT REACHES 100 OR MORE,
007790*  BLANK OTHERWISE.  AT-EOP STARTS A FRESH PAGE MID-ACCOUNT IF THE
007800*  LINAGE FOOTING IS REACHED PARTWAY THROUGH A BLOCK.
007810 3230-PRINT-GOAL-LINE.
007820*    STRAIGHT COLUMN-FOR-COLUMN MOVES FROM THE TABLE ROW TO THE
007830*    PRINT LINE - NO EDITING BEYOND WHAT THE PICTURE CLAUSES ON
007840*    THE RECEIVING FIELDS ALREADY DO.
007850     MOVE WS-GOL-T-NAME(WS-GOL-IDX)      TO GD-NAME.
007860     MOVE WS-GOL-T-TARGET(WS-GOL-IDX)    TO GD-TARGET.
007870     MOVE WS-GOL-T-CURRENT(WS-GOL-IDX)   TO GD-CURRENT.
007880     MOVE WS-GOL-T-PCT(WS-GOL-IDX)       TO GD-PCT.
007890     MOVE WS-GOL-T-REMAINING(WS-GOL-IDX) TO GD-REMAINING.
007900*    CR0525 - A GOAL CAN BE KEYED WITH NO TARGET DATE (OPEN-ENDED
007910*    SAVINGS GOAL), IN WHICH CASE THE MASTER FIELD COMES IN AS
007920*    SPACES AND MUST STAY SPACES ON THE REPORT RATHER THAN EDIT
007930*    INTO A BOGUS DATE.
007940     IF WS-GOL-T-TGT-DATE(WS-GOL-IDX) = SPACES
007950         MOVE SPACES TO GD-TGT-DATE
007960     ELSE
007970         MOVE WS-GOL-T-TGT-DATE(WS-GOL-IDX) TO GD-TGT-DATE
007980     END-IF.
007990*    "NOT < 100" CATCHES BOTH AN EXACT 100 PERCENT GOAL AND ANY
008000*    GOAL THAT RAN OVER TARGET, SO OVERFUNDED GOALS STILL SHOW
008010*    ACHIEVED RATHER THAN FALLING THROUGH TO BLANK.
008020     IF WS-GOL-T-PCT(WS-GOL-IDX) NOT < 100
008030         MOVE T-GOAL-FLAG(2) TO GD-FLAG
008040     ELSE
008050         MOVE T-GOAL-FLAG(1) TO GD-FLAG
008060     END-IF.
008070*    AT-EOP IS THE COMPILER-MANAGED LINAGE FOOTING TEST - WHEN THE
008080*    PRINT FILE'S LINAGE COUNTER REACHES THE FOOTING LINES LEFT ON
008090*    THIS PAGE, THE RUNTIME SKIPS TO A NEW PAGE AND THIS CLAUSE
008100*    FIRES SO THE NEW PAGE STARTS WITH A FRESH HEADING.
008110     WRITE PRTLINE FROM GOAL-DETAIL-LINE
008120         AFTER ADVANCING 1 LINE
008130             AT EOP
008140                 PERFORM 9100-HEADINGS
008150                     THRU 9100-HEADINGS-X.
008160
008170 3230-PRINT-GOAL-LINE-X.
008180     EXIT.
008190
008200*  STANDARD PAGE HEADING PARAGRAPH - BUMPS THE PAGE COUNTER AND
008210*  WRITES THE HEADING DATE LINE FOLLOWED BY A BLANK LINE.  CALLED
008220*  ONCE AT CLOSING FOR PAGE ONE AND AGAIN AT EVERY AT-EOP.
008230 9100-HEADINGS.
008240*    BUMP THE PAGE COUNTER BEFORE MOVING IT SO PAGE ONE PRINTS
008250*    AS "1", NOT "0".
008260     ADD 1 TO WS-PAGE-CTR.
008270     MOVE WS-PAGE-CTR TO RH-PAGE.
008280*    C01 IS THE SPECIAL-NAMES TOP-OF-FORM CHANNEL - ADVANCING TO
008290*    IT SKIPS TO THE CARRIAGE-CONTROL CHANNEL-1 PUNCH ON THE
008300*    FORMS, WHICH IS ALWAYS THE TOP LINE OF A FRESH PAGE.
008310     WRITE PRTLINE FROM REPORT-HEADING-DATE
008320         AFTER ADVANCING C01.
008330     WRITE PRTLINE FROM BLANK-LINE
008340         AFTER ADVANCING 1 LINE.
008350
008360 9100-HEADINGS-X.
008370     EXIT.
008380
008390 END PROGRAM PFTGOAL1.
