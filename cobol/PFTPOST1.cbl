000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PFTPOST1.
000120 AUTHOR.         D R KOWALSKI.
000130 INSTALLATION.   GREAT PLAINS STATE BANK - INFORMATION SYSTEMS DIV.
000140 DATE-WRITTEN.   03/14/86.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
000170***********************************************************************
000180*  PFTPOST1  -  LEDGER TRANSACTION POSTING AND VALIDATION            *
000190*                                                                     *
000200*  LOADS THE CATEGORY MASTER AND THE USER MASTER INTO WORKING        *
000210*  STORAGE TABLES, THEN READS THE RAW TRANSACTION FILE AND POSTS     *
000220*  EACH TRANSACTION TO THE LEDGER AFTER VALIDATING IT AGAINST THE     *
000230*  CATEGORY MASTER.  TRANSACTIONS THAT FAIL VALIDATION ARE WRITTEN    *
000240*  TO THE REJECT LISTING WITH A REASON CODE.  PRODUCES THE POSTING    *
000250*  CONTROL REPORT AND THE TRANSACTION HISTORY REPORT ON RPTOUT.       *
000260*                                                                     *
000270*  THIS IS THE FIRST PROGRAM OF THE NIGHTLY SUITE (POST, BUDGET,     *
000280*  ANALYTICS, GOAL).  IT OWNS THE LEDGER FILE AND THE SHARED REJECT   *
000290*  AND REPORT FILES - IT OPENS THEM OUTPUT (FRESH) WHILE THE LATER     *
000300*  THREE PROGRAMS OPEN THE SAME TWO SHARED FILES EXTEND, SO ONE       *
000310*  NIGHT'S RUN PRODUCES ONE CONTINUOUS REJECT LISTING AND ONE          *
000320*  CONTINUOUS PRINTED REPORT ACROSS ALL FOUR PROGRAMS.                *
000330*                                                                     *
000340*  CHANGE LOG                                                        *
000350*  -----------------------------------------------------------------  *
000360*  03/14/86  DRK  CR0091  INITIAL VERSION FOR ACCT RECONCILIATION TK0091
000370*  09/02/86  DRK  CR0114  ADDED REJECT LISTING PER AUDIT REQUEST. TK0114
000380*  04/11/87  DRK  CR0162  CORRECTED CATEGORY-TYPE MISMATCH REASON TK0162
000390*  05/19/88  TJR  CR0233  CATEGORY OWNERSHIP CHECK WAS BACKWARDS. TK0233
000400*  02/08/90  TJR  CR0301  ADDED RUN-DATE TO REPORT HEADINGS.      TK0301
000410*  11/14/91  MKO  CR0355  HISTORY NOW SORTS DATE DESCENDING.      TK0355
000420*  07/23/93  MKO  CR0402  SUPPORT FOR ZERO-BALANCE ACCOUNTS.      TK0402
000430*  01/30/95  SJP  CR0470  CONTROL TOTALS NOW SHOW BALANCE LINE.   TK0470
000440*  08/05/96  SJP  CR0521  WIDENED CAT-NAME COLUMN ON HISTORY RPT. TK0521
000450*  12/02/98  MTO  CR0619  Y2K - TRN-DATE COMPARES NOW USE 4-DIGIT TK0619
000460*                 YEAR THROUGHOUT; CENTURY WINDOW NO LONGER NEEDE TK0619
000470*  03/17/99  MTO  CR0633  Y2K - RUN-DATE HEADING EXPANDED TO CCYY TK0633
000480*  06/02/03  SJP  CR0702  HISTORY SHOWS BLANK CATEGORY NAME RATHE TK0702
000490*                 THAN REJECTING WHEN THE CATEGORY WAS DELETED.   TK0702
000500*  09/19/07  RGV  CR0788  ADDED INVALID-TYPE-CODE EDIT (CLASS TES TK0788
000510*  04/04/12  RGV  CR0841  RAISED CATEGORY AND USER TABLE SIZES.   TK0841
000520***********************************************************************
000530*  ENVIRONMENT DIVISION - SPECIAL-NAMES CARRIES THE OPERATOR RERUN
000540*  SWITCH (UPSI-0), THE TOP-OF-FORM CHANNEL FOR THE SHARED PRINT
000550*  FILE, AND THE VALID-LEDGER-TYPE CLASS USED TO EDIT TRN-TYPE.
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     UPSI-0 ON STATUS IS RERUN-REQUESTED
000610            OFF STATUS IS NORMAL-RUN
000620     CLASS VALID-LEDGER-TYPE IS "E" "I".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670*  CATEGORY MASTER - ONE ROW PER SPENDING/INCOME CATEGORY, READ
000680*  ONCE AT INIT AND HELD IN A WORKING STORAGE TABLE FOR THE REST
000690*  OF THE RUN.  EVERY TRANSACTION IS VALIDATED AGAINST THIS TABLE.
000700     SELECT CAT-MASTER ASSIGN TO "CATMAST"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-CATMAST.
000730
000740*  USER MASTER - ONE ROW PER ACCOUNT HOLDER, ALSO LOADED WHOLE AT
000750*  INIT.  USED ONLY TO CONFIRM A TRANSACTION'S USER ID IS A REAL
000760*  ACCOUNT BEFORE THE TRANSACTION IS ALLOWED TO POST.
000770     SELECT USR-MASTER ASSIGN TO "USERMAST"
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS FS-USERMAST.
000800
000810*  RAW TRANSACTION FILE - ONE ROW PER LEDGER ENTRY SUBMITTED
000820*  DURING THE DAY, READ SEQUENTIALLY AND POSTED OR REJECTED ONE
000830*  AT A TIME.
000840     SELECT TRN-INPUT ASSIGN TO "TRANSIN"
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS FS-TRANSIN.
000870
000880*  PERMANENT LEDGER - EVERY TRANSACTION THAT PASSES VALIDATION IS
000890*  WRITTEN HERE.  THIS PROGRAM OPENS IT OUTPUT (FRESH) SINCE IT
000900*  IS THE FIRST STEP IN THE NIGHTLY RUN.
000910     SELECT LED-OUTPUT ASSIGN TO "LEDGER"
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS FS-LEDGER.
000940
000950*  REJECT LISTING - SHARED ACROSS ALL FOUR NIGHTLY PROGRAMS.
000960*  THIS PROGRAM RUNS FIRST SO IT OPENS OUTPUT; THE LATER THREE
000970*  OPEN EXTEND AND APPEND BEHIND WHAT THIS RUN WRITES.
000980     SELECT REJ-OUTPUT ASSIGN TO "REJECTS"
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FS-REJECTS.
001010
001020*  SHARED PRINT FILE - SAME OUTPUT/EXTEND RELATIONSHIP AS THE
001030*  REJECT FILE ABOVE.
001040     SELECT RPT-OUTPUT ASSIGN TO "RPTOUT"
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS FS-RPTOUT.
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110*  CATEGORY MASTER RECORD - CAT-ID IS THE KEY, CAT-USER-ID TIES
001120*  THE CATEGORY TO ITS OWNING ACCOUNT, CAT-TYPE IS "I" OR "E" AND
001130*  CONSTRAINS WHICH TRANSACTION TYPES MAY POST AGAINST IT.
001140 FD  CAT-MASTER
001150     LABEL RECORD IS STANDARD
001160     DATA RECORD IS CAT-REC
001170     RECORD CONTAINS 41 CHARACTERS.
001180
001190 01  CAT-REC.
001200     05  CAT-ID                  PIC 9(05).
001210     05  CAT-USER-ID             PIC 9(05).
001220     05  CAT-NAME                PIC X(30).
001230     05  CAT-TYPE                PIC X(01).
001240
001250*  USER MASTER RECORD - ONLY USR-ID AND USR-FULL-NAME ARE ACTUALLY
001260*  USED BY THIS PROGRAM; THE REST OF THE RECORD RIDES ALONG
001270*  UNTOUCHED BECAUSE THE FILE IS SHARED WITH OTHER SYSTEMS.
001280 FD  USR-MASTER
001290     LABEL RECORD IS STANDARD
001300     DATA RECORD IS USR-REC
001310     RECORD CONTAINS 95 CHARACTERS.
001320
001330 01  USR-REC.
001340     05  USR-ID                  PIC 9(05).
001350     05  USR-FULL-NAME           PIC X(40).
001360     05  USR-EMAIL                PIC X(40).
001370*    ACCOUNT-OPENED DATE - NOT REFERENCED BY THIS PROGRAM, CARRIED
001380*    HERE ONLY BECAUSE THE RECORD LAYOUT MUST MATCH THE FILE.
001390     05  USR-CREATED.
001400         10  USR-CREATED-YYYY    PIC 9(04).
001410         10  FILLER              PIC X(01)     VALUE "-".
001420         10  USR-CREATED-MM      PIC 9(02).
001430         10  FILLER              PIC X(01)     VALUE "-".
001440         10  USR-CREATED-DD      PIC 9(02).
001450
001460*  RAW TRANSACTION RECORD - THE INPUT THIS PROGRAM VALIDATES AND
001470*  POSTS.  TRN-DATE IS BROKEN INTO YYYY/MM/DD GROUPS WITH LITERAL
001480*  HYPHEN FILLERS SO THE RAW IMAGE PRINTS READABLY ON THE REJECT
001490*  LISTING WITHOUT ANY EDITING CODE.
001500 FD  TRN-INPUT
001510     LABEL RECORD IS STANDARD
001520     DATA RECORD IS TRN-REC
001530     RECORD CONTAINS 77 CHARACTERS.
001540
001550 01  TRN-REC.
001560     05  TRN-ID                  PIC 9(05).
001570     05  TRN-USER-ID             PIC 9(05).
001580     05  TRN-CAT-ID              PIC 9(05).
001590     05  TRN-AMOUNT              PIC S9(09)V99.
001600     05  TRN-TYPE                PIC X(01).
001610     05  TRN-DATE.
001620         10  TRN-DATE-YYYY       PIC 9(04).
001630         10  FILLER              PIC X(01)     VALUE "-".
001640         10  TRN-DATE-MM         PIC 9(02).
001650         10  FILLER              PIC X(01)     VALUE "-".
001660         10  TRN-DATE-DD         PIC 9(02).
001670     05  TRN-DESC                PIC X(40).
001680
001690*  PERMANENT LEDGER RECORD - SAME FIELDS AS TRN-REC, CARRIED
001700*  FORWARD UNCHANGED ONCE A TRANSACTION PASSES VALIDATION.
001710*  LED-DATE IS ALPHANUMERIC RATHER THAN BROKEN INTO GROUPS SINCE
001720*  NOTHING DOWNSTREAM OF THE LEDGER NEEDS TO COMPARE ITS PIECES.
001730 FD  LED-OUTPUT
001740     LABEL RECORD IS STANDARD
001750     DATA RECORD IS LED-REC
001760     RECORD CONTAINS 77 CHARACTERS.
001770
001780 01  LED-REC.
001790     05  LED-ID                  PIC 9(05).
001800     05  LED-USER-ID             PIC 9(05).
001810     05  LED-CAT-ID              PIC 9(05).
001820     05  LED-AMOUNT              PIC S9(09)V99.
001830     05  LED-TYPE                PIC X(01).
001840     05  LED-DATE                PIC X(10).
001850     05  LED-DESC                PIC X(40).
001860
001870*  REJECT LISTING RECORD - THE FULL 77-BYTE TRANSACTION IMAGE
001880*  FOLLOWED BY ONE OF THE SIX REASON TEXTS IN T-REASON-MSG.
001890 FD  REJ-OUTPUT
001900     LABEL RECORD IS STANDARD
001910     DATA RECORD IS REJ-LINE
001920     RECORD CONTAINS 107 CHARACTERS.
001930
001940 01  REJ-LINE.
001950     05  REJ-TRN-IMAGE            PIC X(77).
001960     05  FILLER                  PIC X(01)     VALUE SPACE.
001970     05  REJ-REASON               PIC X(29).
001980
001990*  SHARED PRINT FILE - LABEL OMITTED, LINAGE 60/56 MATCHES THE
002000*  OTHER THREE PROGRAMS SO PAGE BREAKS LINE UP ACROSS THE WHOLE
002010*  PRINTED REPORT SET REGARDLESS OF WHICH PROGRAM WROTE THE PAGE.
002020 FD  RPT-OUTPUT
002030     LABEL RECORD IS OMITTED
002040     RECORD CONTAINS 132 CHARACTERS
002050     DATA RECORD IS PRTLINE
002060     LINAGE IS 60 WITH FOOTING AT 56.
002070
002080 01  PRTLINE                     PIC X(132).
002090
002100 WORKING-STORAGE SECTION.
002110
002120*  WS-MORE-TRN IS LEFT OVER FROM AN EARLIER VERSION OF THE
002130*  CATEGORY LOAD - KEPT SET BUT NO LONGER TESTED ANYWHERE, SINCE
002140*  1100-LOAD-CATEGORIES NOW TESTS FS-CATMAST-EOF DIRECTLY.
002150*  WS-VALID-SW/WS-EOJ-SW ARE THE USUAL "NO"/"YES" ROUTING SWITCHES.
002160 77  WS-MORE-TRN                 PIC X(03)     VALUE "YES".
002170 77  WS-VALID-SW                 PIC X(03)     VALUE "YES".
002180 77  WS-EOJ-SW                   PIC X(03)     VALUE "NO ".
002190
002200*  FILE STATUS BYTES - "00" IS SUCCESSFUL COMPLETION, "10" IS AT
002210*  END ON A SEQUENTIAL READ.  TESTED AFTER EVERY OPEN AND READ.
002220 01  FS-STATUS.
002230*    CATEGORY AND USER MASTERS MUST OPEN CLEAN - THERE IS NO
002240*    RECOVERY PATH IF EITHER MASTER IS MISSING OR MISALLOCATED.
002250     05  FS-CATMAST              PIC X(02).
002260         88  FS-CATMAST-OK                     VALUE "00".
002270         88  FS-CATMAST-EOF                    VALUE "10".
002280     05  FS-USERMAST             PIC X(02).
002290         88  FS-USERMAST-OK                    VALUE "00".
002300         88  FS-USERMAST-EOF                   VALUE "10".
002310     05  FS-TRANSIN               PIC X(02).
002320         88  FS-TRANSIN-OK                     VALUE "00".
002330         88  FS-TRANSIN-EOF                    VALUE "10".
002340*    OUTPUT FILES HAVE NO EOF CONDITION - ONLY THE SUCCESSFUL-
002350*    OPEN/WRITE STATUS IS EVER TESTED.
002360     05  FS-LEDGER                PIC X(02).
002370         88  FS-LEDGER-OK                      VALUE "00".
002380     05  FS-REJECTS                PIC X(02).
002390         88  FS-REJECTS-OK                     VALUE "00".
002400     05  FS-RPTOUT                 PIC X(02).
002410         88  FS-RPTOUT-OK                      VALUE "00".
002420
002430*  TABLE SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
002440 01  WS-SUBSCRIPTS.
002450*    SET BY 2110-FIND-CATEGORY, LEFT AT ZERO WHEN NOT FOUND.
002460     05  WS-SUB-CAT               PIC S9(04)   COMP.
002470*    RESERVED FOR A FUTURE USER-TABLE SEARCH - NOT CURRENTLY
002480*    SCANNED BY VALIDATION, SINCE THIS PROGRAM TRUSTS THE USER ID
002490*    ON EVERY TRANSACTION (THE CATEGORY OWNERSHIP CHECK IS WHAT
002500*    ACTUALLY GUARDS ACCESS - SEE CR0233 ABOVE).
002510     05  WS-SUB-USR               PIC S9(04)   COMP.
002520*    CURRENT SLOT IN THE HISTORY TABLE BEING BUILT/PRINTED.
002530     05  WS-SUB-HIS               PIC S9(04)   COMP.
002540*    OUTER/INNER LOOP CONTROLS FOR THE EXCHANGE SORT.
002550     05  WS-SUB-SORT-I             PIC S9(04)   COMP.
002560     05  WS-SUB-SORT-J             PIC S9(04)   COMP.
002570*    NUMERIC MONTH, USED DIRECTLY AS THE MONTH-NAME SUBSCRIPT.
002580     05  WS-SUB-MON               PIC S9(04)   COMP.
002590
002600*  HOLDS THE USER ID OF THE ACCOUNT BLOCK CURRENTLY BEING PRINTED
002610*  ON THE HISTORY REPORT SO THE CONTROL BREAK CAN BE DETECTED.
002620 01  WS-HIS-LAST-USER-ID          PIC 9(05)    VALUE ZERO.
002630
002640*  RUN COUNTERS - PRINTED ON THE POSTING CONTROL REPORT AT THE END
002650*  OF THE RUN (SEE 3200-PRINT-CONTROL-REPORT).
002660 01  WS-CONTROL-COUNTERS.
002670     05  WS-REC-READ-CTR          PIC S9(07)   COMP  VALUE ZERO.
002680     05  WS-REC-POSTED-CTR        PIC S9(07)   COMP  VALUE ZERO.
002690     05  WS-REC-REJECT-CTR        PIC S9(07)   COMP  VALUE ZERO.
002700     05  WS-CAT-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002710     05  WS-USR-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002720     05  WS-HIS-TABLE-CTR         PIC S9(05)   COMP  VALUE ZERO.
002730     05  WS-PAGE-CTR              PIC S9(03)   COMP  VALUE ZERO.
002740
002750*  RUNNING INCOME/EXPENSE TOTALS AND THE NET BALANCE COMPUTED FROM
002760*  THEM AT CLOSING (PER CR0470, THE BALANCE LINE WAS ADDED TO THE
002770*  CONTROL REPORT SO THE OPERATOR DOES NOT HAVE TO SUBTRACT BY HAND).
002780 01  WS-MONEY-TOTALS.
002790     05  WS-TOTAL-INCOME          PIC S9(09)V99 VALUE ZERO.
002800     05  WS-TOTAL-EXPENSE         PIC S9(09)V99 VALUE ZERO.
002810     05  WS-BALANCE               PIC S9(09)V99 VALUE ZERO.
002820
002830*  RUN DATE/TIME BROKEN OUT OF FUNCTION CURRENT-DATE FOR THE
002840*  REPORT HEADING - ONLY THE DATE PORTION IS ACTUALLY USED.
002850 01  WS-CURRENT-DATE-FIELDS.
002860*    CCYY-MM-DD - CR0619/CR0633 MOVED THIS SHOP OFF THE OLD
002870*    2-DIGIT-YEAR CLOCK FIELDS FOR Y2K.
002880     05  WS-CURRENT-DATE.
002890         10  WS-CURRENT-YEAR      PIC 9(04).
002900         10  WS-CURRENT-MONTH     PIC 9(02).
002910         10  WS-CURRENT-DAY       PIC 9(02).
002920*    TIME-OF-DAY PORTION - CARRIED FOR COMPLETENESS, NEVER MOVED
002930*    TO THE REPORT HEADING.
002940     05  WS-CURRENT-TIME.
002950         10  WS-CURRENT-HH        PIC 9(02).
002960         10  WS-CURRENT-MN        PIC 9(02).
002970         10  WS-CURRENT-SS        PIC 9(02).
002980         10  WS-CURRENT-HS        PIC 9(02).
002990*    GMT OFFSET FROM THE INTRINSIC FUNCTION - UNUSED.
003000     05  WS-CURR-GMT-DIFF         PIC S9(04).
003010
003020*  CATEGORY MASTER LOADED AT 1000-INIT, SEARCHED SEQUENTIALLY.
003030*  500-ENTRY CAP RAISED BY CR0841 AS THE BANK'S CATEGORY COUNT GREW.
003040 01  WS-CAT-TABLE.
003050     05  WS-CAT-ENTRY OCCURS 500 TIMES
003060                       INDEXED BY WS-CAT-IDX.
003070         10  WS-CAT-T-ID          PIC 9(05).
003080         10  WS-CAT-T-USER-ID     PIC 9(05).
003090         10  WS-CAT-T-NAME        PIC X(30).
003100         10  WS-CAT-T-TYPE        PIC X(01).
003110
003120*  USER MASTER LOADED AT 1000-INIT, USED ONLY TO CONFIRM THE USER
003130*  ID ON A TRANSACTION IS ON FILE BEFORE IT IS ALLOWED TO POST.
003140 01  WS-USR-TABLE.
003150     05  WS-USR-ENTRY OCCURS 500 TIMES
003160                       INDEXED BY WS-USR-IDX.
003170         10  WS-USR-T-ID          PIC 9(05).
003180         10  WS-USR-T-NAME        PIC X(40).
003190
003200*  POSTED-TRANSACTION HISTORY BUILT WHILE POSTING, PRINTED AFTER
003210*  A HAND-ROLLED EXCHANGE SORT ON DATE (DESCENDING).  2000 ENTRIES
003220*  IS THE BUSIEST SINGLE-NIGHT VOLUME THE SHOP HAS EVER SEEN.
003230 01  WS-HISTORY-TABLE.
003240     05  WS-HIS-ENTRY OCCURS 2000 TIMES
003250                       INDEXED BY WS-HIS-IDX.
003260         10  WS-HIS-USER-ID       PIC 9(05).
003270         10  WS-HIS-DATE          PIC X(10).
003280         10  WS-HIS-TYPE          PIC X(01).
003290         10  WS-HIS-CAT-NAME      PIC X(30).
003300         10  WS-HIS-AMOUNT        PIC S9(09)V99.
003310         10  WS-HIS-DESC          PIC X(40).
003320*    SCRATCH GROUP FOR THE 3110-SWAP-HISTORY EXCHANGE - FIELD-FOR-
003330*    FIELD IDENTICAL TO WS-HIS-ENTRY SO A SINGLE GROUP MOVE CAN
003340*    PARK AN ENTIRE ROW HERE DURING THE SWAP.
003350     05  WS-HIS-WORK.
003360         10  WS-HIS-WORK-USER-ID  PIC 9(05).
003370         10  WS-HIS-WORK-DATE     PIC X(10).
003380         10  WS-HIS-WORK-TYPE     PIC X(01).
003390         10  WS-HIS-WORK-CAT-NAME PIC X(30).
003400         10  WS-HIS-WORK-AMOUNT   PIC S9(09)V99.
003410         10  WS-HIS-WORK-DESC     PIC X(40).
003420
003430*  CONSTANT TABLE OF REJECT REASON TEXT, SAME "LOAD-A-LITERAL-THEN-
003440*  REDEFINE-AS-A-TABLE" IDIOM USED THROUGHOUT THIS SHOP'S EDIT RUNS.
003450*  SUBSCRIPTED 1 THRU 6 BY 2100-VALIDATE-TRN IN RULE-CHECK ORDER.
003460 01  REASON-MSG-INFO.
003470*    RULE 1 - NON-POSITIVE AMOUNT.
003480     05 FILLER        PIC X(29) VALUE "AMOUNT MUST BE POSITIVE     ".
003490*    RULE 3 - CATEGORY ID NOT ON THE MASTER TABLE.
003500     05 FILLER        PIC X(29) VALUE "CATEGORY NOT FOUND          ".
003510*    RULE 4 - TRANSACTION USER DOES NOT OWN THE CATEGORY.
003520     05 FILLER        PIC X(29) VALUE "NO ACCESS TO CATEGORY       ".
003530*    RULE 5 - AN INCOME CATEGORY WAS POSTED AS AN EXPENSE.
003540     05 FILLER        PIC X(29) VALUE "TYPE MUST BE INCOME         ".
003550*    RULE 6 - AN EXPENSE CATEGORY WAS POSTED AS INCOME.
003560     05 FILLER        PIC X(29) VALUE "TYPE MUST BE EXPENSE        ".
003570*    RULE 2 - TRN-TYPE IS SOMETHING OTHER THAN "I" OR "E"
003580*    (CR0788 ADDED THIS EDIT AFTER A DATA-ENTRY ERROR LET A BLANK
003590*    TYPE CODE THROUGH TO THE LEDGER).
003600     05 FILLER        PIC X(29) VALUE "INVALID TRANSACTION TYPE COD".
003610
003620 01  REASON-MSG-TABLE REDEFINES REASON-MSG-INFO.
003630     05  T-REASON-MSG            PIC X(29)  OCCURS 6.
003640
003650*  MONTH NAMES FOR THE REPORT-HEADING RUN-DATE, SPELLED OUT THE WAY
003660*  THIS SHOP HAS ALWAYS PRINTED ITS BATCH DATES.
003670 01  MONTH-NAME-INFO.
003680     05  FILLER                  PIC X(09)  VALUE "JANUARY  ".
003690     05  FILLER                  PIC X(09)  VALUE "FEBRUARY ".
003700     05  FILLER                  PIC X(09)  VALUE "MARCH    ".
003710     05  FILLER                  PIC X(09)  VALUE "APRIL    ".
003720     05  FILLER                  PIC X(09)  VALUE "MAY      ".
003730     05  FILLER                  PIC X(09)  VALUE "JUNE     ".
003740     05  FILLER                  PIC X(09)  VALUE "JULY     ".
003750     05  FILLER                  PIC X(09)  VALUE "AUGUST   ".
003760     05  FILLER                  PIC X(09)  VALUE "SEPTEMBER".
003770     05  FILLER                  PIC X(09)  VALUE "OCTOBER  ".
003780     05  FILLER                  PIC X(09)  VALUE "NOVEMBER ".
003790     05  FILLER                  PIC X(09)  VALUE "DECEMBER ".
003800
003810 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-INFO.
003820     05  T-MONTH-NAME             PIC X(09)  OCCURS 12.
003830
003840*  INCOME/EXPENSE WORD LABELS FOR THE HISTORY AND CONTROL REPORTS -
003850*  ENTRY 1 IS INCOME, ENTRY 2 IS EXPENSE, SELECTED BY TRN-TYPE/
003860*  WS-HIS-TYPE BEING "I" OR NOT.
003870 01  TYPE-LABEL-INFO.
003880     05  FILLER                  PIC X(07)  VALUE "INCOME ".
003890     05  FILLER                  PIC X(07)  VALUE "EXPENSE".
003900
003910 01  TYPE-LABEL-TABLE REDEFINES TYPE-LABEL-INFO.
003920     05  T-TYPE-LABEL             PIC X(07)  OCCURS 2.
003930
003940*  REPORT HEADING LINE - RUN DATE, TITLE, AND PAGE NUMBER.  PAGE
003950*  IS MOVED IN BY 9100-HEADINGS EACH TIME A NEW PAGE IS STARTED.
003960 01  REPORT-HEADING-DATE.
003970     05  FILLER                  PIC X(06)  VALUE "DATE: ".
003980     05  RH-MONTH-NAME            PIC X(09).
003990     05  FILLER                  PIC X(01)  VALUE SPACE.
004000     05  RH-DAY                   PIC Z9.
004010     05  FILLER                  PIC X(02)  VALUE ", ".
004020     05  RH-YEAR                  PIC 9(04).
004030     05  FILLER                  PIC X(27)  VALUE SPACES.
004040     05  FILLER                  PIC X(29)  VALUE
004050                                   "PFTPOST1 - LEDGER POSTING RUN".
004060     05  FILLER                  PIC X(37)  VALUE SPACES.
004070     05  FILLER                  PIC X(06)  VALUE "PAGE: ".
004080     05  RH-PAGE                  PIC Z9.
004090
004100*  PER-ACCOUNT CONTROL-BREAK HEADING WRITTEN BY 3320-PRINT-USER-
004110*  BREAK EVERY TIME THE SORTED HISTORY TABLE MOVES TO A NEW USER.
004120 01  USER-HEADING-LINE.
004130     05  FILLER                  PIC X(10)  VALUE "ACCOUNT:  ".
004140     05  RH-USER-ID               PIC 9(05).
004150     05  FILLER                  PIC X(117) VALUE SPACES.
004160
004170*  SPACER LINE REUSED THROUGHOUT BOTH REPORTS ON THIS FILE.
004180 01  BLANK-LINE.
004190     05  FILLER                  PIC X(132) VALUE SPACES.
004200
004210 01  CONTROL-REPORT-TITLE.
004220     05  FILLER                  PIC X(46)  VALUE SPACES.
004230     05  FILLER                  PIC X(22)  VALUE
004240                                   "POSTING CONTROL REPORT".
004250     05  FILLER                  PIC X(64)  VALUE SPACES.
004260
004270*  ONE LINE PER CONTROL TOTAL - LABEL ON THE LEFT, SIGNED AMOUNT
004280*  ON THE RIGHT.  CR-VALUE DOUBLES AS A PLAIN COUNT FIELD FOR THE
004290*  THREE TRANSACTION-COUNT LINES SINCE THE EDIT PICTURE STILL
004300*  DISPLAYS A WHOLE NUMBER CLEANLY.
004310 01  CONTROL-DETAIL-LINE.
004320     05  FILLER                  PIC X(04)  VALUE SPACES.
004330     05  CR-LABEL                 PIC X(30).
004340     05  CR-VALUE                 PIC Z,ZZZ,ZZ9.99-.
004350     05  FILLER                  PIC X(92)  VALUE SPACES.
004360
004370 01  HISTORY-REPORT-TITLE.
004380     05  FILLER                  PIC X(50)  VALUE SPACES.
004390     05  FILLER                  PIC X(19)  VALUE
004400                                   "TRANSACTION HISTORY".
004410     05  FILLER                  PIC X(63)  VALUE SPACES.
004420
004430*  COLUMN HEADINGS PRINTED UNDER EACH USER-HEADING-LINE.
004440 01  HISTORY-COLUMN-HEADINGS.
004450     05  FILLER                  PIC X(04)  VALUE "DATE".
004460     05  FILLER                  PIC X(06)  VALUE SPACES.
004470     05  FILLER                  PIC X(04)  VALUE "TYPE".
004480     05  FILLER                  PIC X(04)  VALUE SPACES.
004490     05  FILLER                  PIC X(08)  VALUE "CATEGORY".
004500     05  FILLER                  PIC X(24)  VALUE SPACES.
004510     05  FILLER                  PIC X(06)  VALUE "AMOUNT".
004520     05  FILLER                  PIC X(09)  VALUE SPACES.
004530     05  FILLER                  PIC X(11)  VALUE "DESCRIPTION".
004540     05  FILLER                  PIC X(52)  VALUE SPACES.
004550
004560*  ONE DETAIL LINE PER POSTED TRANSACTION.  HD-CAT-NAME PRINTS
004570*  BLANK RATHER THAN REJECTING WHEN THE CATEGORY WAS LATER DELETED
004580*  FROM THE MASTER (SEE CR0702 IN THE CHANGE LOG ABOVE).
004590 01  HISTORY-DETAIL-LINE.
004600     05  HD-DATE                  PIC X(10).
004610     05  FILLER                  PIC X(04)  VALUE SPACES.
004620     05  HD-TYPE                  PIC X(07).
004630     05  FILLER                  PIC X(04)  VALUE SPACES.
004640     05  HD-CAT-NAME               PIC X(30).
004650     05  FILLER                  PIC X(02)  VALUE SPACES.
004660     05  HD-AMOUNT                 PIC Z,ZZZ,ZZ9.99-.
004670     05  FILLER                  PIC X(04)  VALUE SPACES.
004680     05  HD-DESC                   PIC X(40).
004690
004700 PROCEDURE DIVISION.
004710
004720*  MAINLINE - LOAD THE CATEGORY AND USER MASTERS, WORK THE
004730*  TRANSACTION FILE ONE RECORD AT A TIME, THEN SORT/PRINT THE
004740*  CONTROL AND HISTORY REPORTS.  SAME THREE-STEP SHAPE (INIT,
004750*  PROCESS-UNTIL-EOF, CLOSING) AS THE OTHER THREE PROGRAMS IN THE
004760*  NIGHTLY SUITE.
004770 0000-MAIN.
004780     PERFORM 1000-INIT
004790         THRU 1000-INIT-X.
004800     PERFORM 2000-MAINLINE
004810         THRU 2000-MAINLINE-X
004820         UNTIL WS-EOJ-SW = "YES".
004830     PERFORM 3000-CLOSING
004840         THRU 3000-CLOSING-X.
004850     STOP RUN.
004860
004870*  OPEN THE FILES, CHECK EACH OPEN'S FILE STATUS, BUILD THE REPORT
004880*  HEADING DATE FROM THE SYSTEM CLOCK, AND LOAD BOTH MASTERS.
004890 1000-INIT.
004900*    UPSI-0 IS SET AT THE CONSOLE BEFORE SUBMITTING THE JOB WHEN
004910*    OPERATIONS IS RERUNNING A PRIOR STEP - NOTED ON THE CONSOLE
004920*    LOG BUT DOES NOT CHANGE HOW THIS PROGRAM PROCESSES.
004930     IF RERUN-REQUESTED
004940         DISPLAY "PFTPOST1 - RERUN SWITCH UPSI-0 IS ON"
004950     END-IF.
004960
004970*    BOTH MASTERS MUST OPEN CLEAN - THERE IS NO RECOVERY PATH IF
004980*    EITHER IS MISSING OR MISALLOCATED, SO THE RUN ABENDS.
004990     OPEN INPUT CAT-MASTER.
005000     IF NOT FS-CATMAST-OK
005010         DISPLAY "PFTPOST1 - ERROR OPENING CATMAST " FS-CATMAST
005020         STOP RUN
005030     END-IF.
005040     OPEN INPUT USR-MASTER.
005050     IF NOT FS-USERMAST-OK
005060         DISPLAY "PFTPOST1 - ERROR OPENING USERMAST " FS-USERMAST
005070         STOP RUN
005080     END-IF.
005090*    SAME TREATMENT FOR THE TRANSACTION FILE.
005100     OPEN INPUT TRN-INPUT.
005110     IF NOT FS-TRANSIN-OK
005120         DISPLAY "PFTPOST1 - ERROR OPENING TRANSIN " FS-TRANSIN
005130         STOP RUN
005140     END-IF.
005150*    THIS PROGRAM RUNS FIRST IN THE NIGHTLY SUITE, SO THE LEDGER,
005160*    REJECT, AND REPORT FILES ARE ALL OPENED OUTPUT (FRESH) RATHER
005170*    THAN EXTEND - THE LATER THREE PROGRAMS APPEND BEHIND THESE.
005180*    NO FILE STATUS CHECK IS DONE ON THESE THREE OPENS - THEY ARE
005190*    BRAND NEW FILES EACH NIGHT AND HAVE NEVER FAILED TO OPEN.
005200     OPEN OUTPUT LED-OUTPUT.
005210     OPEN OUTPUT REJ-OUTPUT.
005220     OPEN OUTPUT RPT-OUTPUT.
005230
005240*    BREAK THE SYSTEM DATE INTO THE HEADING FIELDS AND LOOK UP
005250*    THE MONTH NAME FROM THE CONSTANT TABLE - THE NUMERIC MONTH
005260*    IS THE SUBSCRIPT, JANUARY = 1 THROUGH DECEMBER = 12.
005270     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
005280     MOVE WS-CURRENT-YEAR  TO RH-YEAR.
005290     MOVE WS-CURRENT-DAY   TO RH-DAY.
005300     MOVE WS-CURRENT-MONTH TO WS-SUB-MON.
005310     MOVE T-MONTH-NAME(WS-SUB-MON) TO RH-MONTH-NAME.
005320
005330     PERFORM 1100-LOAD-CATEGORIES
005340         THRU 1100-LOAD-CATEGORIES-X.
005350     PERFORM 1200-LOAD-USERS
005360         THRU 1200-LOAD-USERS-X.
005370
005380 1000-INIT-X.
005390     EXIT.
005400
005410*  SELF-PERFORM-UNTIL-EOF LOAD OF THE CATEGORY MASTER.  NOTE THE
005420*  READ-AHEAD SHAPE - 1110-ADD-CATEGORY READS THE NEXT RECORD
005430*  ITSELF AFTER BUILDING A TABLE ROW, SO THIS PARAGRAPH ONLY NEEDS
005440*  TO TEST FS-CATMAST-EOF ON THE WAY BACK IN.
005450 1100-LOAD-CATEGORIES.
005460*    FIRST READ OF THE FILE - IF IT IS EMPTY, FALL OUT IMMEDIATELY.
005470     READ CAT-MASTER
005480         AT END
005490             MOVE "YES" TO WS-MORE-TRN
005500             GO TO 1100-LOAD-CATEGORIES-X
005510     END-READ.
005520     PERFORM 1110-ADD-CATEGORY
005530         THRU 1110-ADD-CATEGORY-X.
005540*    CALL MYSELF TO CONTINUE UNTIL THE READ-AHEAD IN
005550*    1110-ADD-CATEGORY HITS END OF FILE.
005560     PERFORM 1100-LOAD-CATEGORIES
005570         THRU 1100-LOAD-CATEGORIES-X
005580         UNTIL FS-CATMAST-EOF.
005590
005600 1100-LOAD-CATEGORIES-X.
005610     EXIT.
005620
005630*  BUILD ONE TABLE ROW FROM THE RECORD ALREADY IN THE BUFFER, THEN
005640*  READ AHEAD TO THE NEXT RECORD (OR EOF) BEFORE RETURNING.
005650 1110-ADD-CATEGORY.
005660     ADD 1 TO WS-CAT-TABLE-CTR.
005670     SET WS-CAT-IDX TO WS-CAT-TABLE-CTR.
005680*    STRAIGHT COPY - NO EDITING IS DONE ON THE CATEGORY MASTER.
005690     MOVE CAT-ID        TO WS-CAT-T-ID(WS-CAT-IDX).
005700     MOVE CAT-USER-ID   TO WS-CAT-T-USER-ID(WS-CAT-IDX).
005710     MOVE CAT-NAME      TO WS-CAT-T-NAME(WS-CAT-IDX).
005720     MOVE CAT-TYPE      TO WS-CAT-T-TYPE(WS-CAT-IDX).
005730*    READ-AHEAD - AT END JUST FALLS THROUGH TO THE EXIT, LEAVING
005740*    FS-CATMAST-EOF SET FOR 1100-LOAD-CATEGORIES TO TEST.
005750     READ CAT-MASTER
005760         AT END
005770             CONTINUE
005780     END-READ.
005790
005800 1110-ADD-CATEGORY-X.
005810     EXIT.
005820
005830*  SAME SELF-PERFORM-UNTIL-EOF SHAPE AS THE CATEGORY LOAD ABOVE,
005840*  BUT WITHOUT A READ-AHEAD - THE USER MASTER IS SMALL ENOUGH THAT
005850*  THE SIMPLER READ-THEN-TEST FORM WAS NEVER WORTH CHANGING.
005860 1200-LOAD-USERS.
005870     READ USR-MASTER
005880         AT END
005890             GO TO 1200-LOAD-USERS-X
005900     END-READ.
005910     ADD 1 TO WS-USR-TABLE-CTR.
005920     SET WS-USR-IDX TO WS-USR-TABLE-CTR.
005930     MOVE USR-ID        TO WS-USR-T-ID(WS-USR-IDX).
005940     MOVE USR-FULL-NAME TO WS-USR-T-NAME(WS-USR-IDX).
005950     PERFORM 1200-LOAD-USERS
005960         THRU 1200-LOAD-USERS-X
005970         UNTIL FS-USERMAST-EOF.
005980
005990 1200-LOAD-USERS-X.
006000     EXIT.
006010
006020*  ONE PASS PER TRANSACTION RECORD - READ, VALIDATE, THEN ROUTE TO
006030*  EITHER THE POSTING PARAGRAPH OR THE REJECT PARAGRAPH BASED ON
006040*  WS-VALID-SW.  RETURNS TO 0000-MAIN'S PERFORM UNTIL EOF.
006050 2000-MAINLINE.
006060*    9000-READ-TRN SETS WS-EOJ-SW DIRECTLY RATHER THAN RETURNING A
006070*    SEPARATE CONDITION, SO THE CHECK RIGHT AFTER THE PERFORM IS
006080*    ALL THAT IS NEEDED TO END THE RUN.
006090     PERFORM 9000-READ-TRN
006100         THRU 9000-READ-TRN-X.
006110     IF WS-EOJ-SW = "YES"
006120         GO TO 2000-MAINLINE-X
006130     END-IF.
006140     ADD 1 TO WS-REC-READ-CTR.
006150     PERFORM 2100-VALIDATE-TRN
006160         THRU 2100-VALIDATE-TRN-X.
006170*    GOOD TRANSACTIONS ARE POSTED, BAD ONES ARE LOGGED TO THE
006180*    REJECT LISTING - NEVER BOTH, NEVER NEITHER.
006190     IF WS-VALID-SW = "YES"
006200         PERFORM 2200-POST-TRN
006210             THRU 2200-POST-TRN-X
006220     ELSE
006230         PERFORM 2400-REJECT-TRN
006240             THRU 2400-REJECT-TRN-X
006250     END-IF.
006260
006270 2000-MAINLINE-X.
006280     EXIT.
006290
006300*  2100-VALIDATE-TRN FOLLOWS THE SHOP'S USUAL "SET THE SWITCH BAD,
006310*  TEST EACH RULE, FALL THROUGH TO THE EXIT ON THE FIRST FAILURE"
006320*  VALIDATION PATTERN, ALSO USED BY PFTGOAL1'S 2100-VALIDATE-CON
006330*  AND PFTBUDG1'S 2100-VALIDATE-BUD.  SIX RULES, IN ORDER:
006340*    1. AMOUNT MUST BE POSITIVE.
006350*    2. TYPE CODE MUST BE "I" OR "E" (CR0788).
006360*    3. THE CATEGORY ID MUST BE ON THE MASTER.
006370*    4. THE TRANSACTION'S USER MUST OWN THAT CATEGORY.
006380*    5. AN INCOME-ONLY CATEGORY MAY NOT TAKE AN EXPENSE POSTING.
006390*    6. AN EXPENSE-ONLY CATEGORY MAY NOT TAKE AN INCOME POSTING.
006400 2100-VALIDATE-TRN.
006410*    ASSUME BAD UNTIL EVERY RULE PASSES.
006420     MOVE "NO" TO WS-VALID-SW.
006430*    RULE 1 - TRANSACTION AMOUNT MUST BE STRICTLY POSITIVE.
006440     IF TRN-AMOUNT NOT > ZERO
006450         MOVE T-REASON-MSG(1) TO REJ-REASON
006460         GO TO 2100-VALIDATE-TRN-X
006470     END-IF.
006480*    RULE 2 - CLASS TEST AGAINST VALID-LEDGER-TYPE ("E" OR "I").
006490     IF TRN-TYPE IS NOT VALID-LEDGER-TYPE
006500         MOVE T-REASON-MSG(6) TO REJ-REASON
006510         GO TO 2100-VALIDATE-TRN-X
006520     END-IF.
006530*    RULE 3 - THE CATEGORY ID MUST RESOLVE ON THE MASTER TABLE.
006540     PERFORM 2110-FIND-CATEGORY
006550         THRU 2110-FIND-CATEGORY-X.
006560     IF WS-SUB-CAT = ZERO
006570         MOVE T-REASON-MSG(2) TO REJ-REASON
006580         GO TO 2100-VALIDATE-TRN-X
006590     END-IF.
006600*    RULE 4 - THE POSTING USER MUST OWN THE CATEGORY THEY ARE
006610*    POSTING AGAINST (CR0233 - THIS TEST WAS ORIGINALLY CODED
006620*    BACKWARDS AND HAD TO BE CORRECTED).
006630     IF WS-CAT-T-USER-ID(WS-SUB-CAT) NOT = TRN-USER-ID
006640         MOVE T-REASON-MSG(3) TO REJ-REASON
006650         GO TO 2100-VALIDATE-TRN-X
006660     END-IF.
006670*    RULE 5 - INCOME-TYPE CATEGORY, NON-INCOME TRANSACTION.
006680     IF WS-CAT-T-TYPE(WS-SUB-CAT) = "I" AND TRN-TYPE NOT = "I"
006690         MOVE T-REASON-MSG(4) TO REJ-REASON
006700         GO TO 2100-VALIDATE-TRN-X
006710     END-IF.
006720*    RULE 6 - EXPENSE-TYPE CATEGORY, NON-EXPENSE TRANSACTION.
006730     IF WS-CAT-T-TYPE(WS-SUB-CAT) = "E" AND TRN-TYPE NOT = "E"
006740         MOVE T-REASON-MSG(5) TO REJ-REASON
006750         GO TO 2100-VALIDATE-TRN-X
006760     END-IF.
006770*    ALL SIX RULES PASSED.
006780     MOVE "YES" TO WS-VALID-SW.
006790
006800 2100-VALIDATE-TRN-X.
006810     EXIT.
006820
006830*  SEQUENTIAL SEARCH OF THE SMALL CATEGORY TABLE - LEAVES WS-SUB-CAT
006840*  AT ZERO WHEN THE CATEGORY ID IS NOT ON FILE.
006850 2110-FIND-CATEGORY.
006860*    ZERO MEANS NOT FOUND UNTIL THE SCAN PROVES OTHERWISE.
006870     MOVE ZERO TO WS-SUB-CAT.
006880     PERFORM 2112-SCAN-CATEGORY
006890         VARYING WS-CAT-IDX FROM 1 BY 1
006900             UNTIL WS-CAT-IDX > WS-CAT-TABLE-CTR.
006910
006920 2110-FIND-CATEGORY-X.
006930     EXIT.
006940
006950*  STOPS THE SCAN EARLY BY DRIVING THE INDEX TO THE TABLE END THE
006960*  MOMENT A MATCH IS FOUND - THE SAME SHORT-CIRCUIT IDIOM USED BY
006970*  EVERY OTHER FIND/SCAN PAIR IN THE SUITE.
006980 2112-SCAN-CATEGORY.
006990     IF WS-CAT-T-ID(WS-CAT-IDX) = TRN-CAT-ID
007000         SET WS-SUB-CAT TO WS-CAT-IDX
007010         SET WS-CAT-IDX TO WS-CAT-TABLE-CTR
007020     END-IF.
007030
007040*  POST THE TRANSACTION TO THE LEDGER, ROLL IT INTO THE RUNNING
007050*  INCOME/EXPENSE TOTAL, AND BUILD ITS HISTORY-TABLE ROW FOR THE
007060*  HISTORY REPORT PRINTED AT CLOSING.
007070 2200-POST-TRN.
007080*    WRITE THE PERMANENT LEDGER RECORD FIRST - THIS IS THE
007090*    SYSTEM OF RECORD, EVERYTHING ELSE IS DERIVED FROM IT.
007100     MOVE TRN-ID        TO LED-ID.
007110     MOVE TRN-USER-ID    TO LED-USER-ID.
007120     MOVE TRN-CAT-ID     TO LED-CAT-ID.
007130     MOVE TRN-AMOUNT     TO LED-AMOUNT.
007140     MOVE TRN-TYPE       TO LED-TYPE.
007150     MOVE TRN-DATE       TO LED-DATE.
007160     MOVE TRN-DESC       TO LED-DESC.
007170     WRITE LED-REC.
007180
007190     ADD 1 TO WS-REC-POSTED-CTR.
007200*    TYPE "I" ROLLS INTO INCOME, ANYTHING ELSE (ALWAYS "E" PAST
007210*    VALIDATION) ROLLS INTO EXPENSE.
007220     IF TRN-TYPE = "I"
007230         ADD TRN-AMOUNT TO WS-TOTAL-INCOME
007240     ELSE
007250         ADD TRN-AMOUNT TO WS-TOTAL-EXPENSE
007260     END-IF.
007270
007280*    WS-SUB-CAT IS STILL SET FROM THE 2110-FIND-CATEGORY CALL MADE
007290*    DURING VALIDATION - THE CATEGORY NAME IS CAPTURED HERE, AT
007300*    POSTING TIME, RATHER THAN LOOKED UP AGAIN AT PRINT TIME.
007310     ADD 1 TO WS-HIS-TABLE-CTR.
007320     SET WS-HIS-IDX TO WS-HIS-TABLE-CTR.
007330     MOVE TRN-USER-ID                    TO WS-HIS-USER-ID(WS-HIS-IDX).
007340     MOVE TRN-DATE                       TO WS-HIS-DATE(WS-HIS-IDX).
007350     MOVE TRN-TYPE                       TO WS-HIS-TYPE(WS-HIS-IDX).
007360     MOVE WS-CAT-T-NAME(WS-SUB-CAT)      TO WS-HIS-CAT-NAME(WS-HIS-IDX).
007370     MOVE TRN-AMOUNT                     TO WS-HIS-AMOUNT(WS-HIS-IDX).
007380     MOVE TRN-DESC                       TO WS-HIS-DESC(WS-HIS-IDX).
007390
007400 2200-POST-TRN-X.
007410     EXIT.
007420
007430*  WRITE THE REJECTED TRANSACTION'S IMAGE PLUS THE REASON TEXT
007440*  2100-VALIDATE-TRN ALREADY MOVED TO REJ-REASON.
007450 2400-REJECT-TRN.
007460*    THE FULL 77-BYTE INPUT RECORD GOES OUT VERBATIM SO THE
007470*    OPERATOR CAN SEE EXACTLY WHAT WAS ON THE TRANSACTION.
007480     MOVE TRN-REC TO REJ-TRN-IMAGE.
007490     WRITE REJ-LINE.
007500     ADD 1 TO WS-REC-REJECT-CTR.
007510
007520 2400-REJECT-TRN-X.
007530     EXIT.
007540
007550*  END OF RUN - COMPUTE THE NET BALANCE, SORT THE HISTORY TABLE,
007560*  PUT UP PAGE ONE'S HEADING, AND PRINT BOTH REPORTS.
007570 3000-CLOSING.
007580     COMPUTE WS-BALANCE = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
007590     PERFORM 3100-SORT-HISTORY
007600         THRU 3100-SORT-HISTORY-X.
007610     PERFORM 9100-HEADINGS
007620         THRU 9100-HEADINGS-X.
007630     PERFORM 3200-PRINT-CONTROL-REPORT
007640         THRU 3200-PRINT-CONTROL-REPORT-X.
007650     PERFORM 3300-PRINT-HISTORY-REPORT
007660         THRU 3300-PRINT-HISTORY-REPORT-X.
007670
007680     CLOSE CAT-MASTER USR-MASTER TRN-INPUT LED-OUTPUT
007690           REJ-OUTPUT RPT-OUTPUT.
007700
007710 3000-CLOSING-X.
007720     EXIT.
007730
007740*  HAND-ROLLED EXCHANGE SORT - THE SAME TECHNIQUE THIS SHOP HAS
007750*  ALWAYS USED IN PLACE OF THE SORT VERB FOR A SMALL IN-MEMORY
007760*  TABLE.  PRIMARY KEY IS USER ID ASCENDING SO EACH ACCOUNT PRINTS
007770*  AS ONE BLOCK; WITHIN A USER THE KEY IS DATE DESCENDING SO THE
007780*  MOST RECENT ACTIVITY PRINTS FIRST (PER CR0355 ABOVE).
007790 3100-SORT-HISTORY.
007800*    ZERO OR ONE ROW IS ALREADY IN ORDER BY DEFINITION.
007810     IF WS-HIS-TABLE-CTR < 2
007820         GO TO 3100-SORT-HISTORY-X
007830     END-IF.
007840*    CLASSIC BUBBLE SORT - N-1 OUTER PASSES FOR N ROWS.
007850     PERFORM 3120-SORT-HISTORY-OUTER
007860         VARYING WS-SUB-SORT-I FROM 1 BY 1
007870             UNTIL WS-SUB-SORT-I > WS-HIS-TABLE-CTR - 1.
007880
007890 3100-SORT-HISTORY-X.
007900     EXIT.
007910
007920*  OUTER PASS OF THE BUBBLE SORT - ONE INNER PASS PER OUTER
007930*  ITERATION, SHRINKING BY ONE EACH TIME AS THE BOTTOM OF THE
007940*  TABLE SETTLES INTO ORDER.
007950 3120-SORT-HISTORY-OUTER.
007960     PERFORM 3130-SORT-HISTORY-INNER
007970         VARYING WS-SUB-SORT-J FROM 1 BY 1
007980             UNTIL WS-SUB-SORT-J > WS-HIS-TABLE-CTR - WS-SUB-SORT-I.
007990
008000*  COMPARE TWO ADJACENT ROWS - USER ID IS THE PRIMARY KEY (HIGH
008010*  ROW SWAPS DOWN), DATE IS THE SECONDARY KEY WITHIN A SINGLE USER
008020*  (EARLIER DATE SWAPS DOWN SO THE LATEST DATE SORTS FIRST).
008030 3130-SORT-HISTORY-INNER.
008040*    PRIMARY KEY OUT OF ORDER - SWAP REGARDLESS OF DATE.
008050     IF WS-HIS-USER-ID(WS-SUB-SORT-J) >
008060        WS-HIS-USER-ID(WS-SUB-SORT-J + 1)
008070         PERFORM 3110-SWAP-HISTORY
008080             THRU 3110-SWAP-HISTORY-X
008090     ELSE
008100*    SAME USER - FALL BACK TO THE SECONDARY KEY, DATE DESCENDING.
008110         IF WS-HIS-USER-ID(WS-SUB-SORT-J) =
008120            WS-HIS-USER-ID(WS-SUB-SORT-J + 1)
008130         AND WS-HIS-DATE(WS-SUB-SORT-J) <
008140             WS-HIS-DATE(WS-SUB-SORT-J + 1)
008150             PERFORM 3110-SWAP-HISTORY
008160                 THRU 3110-SWAP-HISTORY-X
008170         END-IF
008180     END-IF.
008190
008200*  THE ACTUAL EXCHANGE - ROW J INTO THE SCRATCH GROUP, ROW J+1
008210*  DOWN INTO J'S SLOT, SCRATCH GROUP UP INTO J+1'S SLOT.
008220 3110-SWAP-HISTORY.
008230*    J GOES INTO THE SCRATCH GROUP FIRST SO IT IS NOT LOST WHEN
008240*    J+1 IS COPIED DOWN ON TOP OF IT.
008250     MOVE WS-HIS-ENTRY(WS-SUB-SORT-J)     TO WS-HIS-WORK.
008260     MOVE WS-HIS-ENTRY(WS-SUB-SORT-J + 1) TO WS-HIS-ENTRY(WS-SUB-SORT-J).
008270*    AND THE ORIGINAL J ROW, PARKED IN THE SCRATCH GROUP, MOVES UP
008280*    INTO WHAT WAS J+1.
008290     MOVE WS-HIS-WORK TO WS-HIS-ENTRY(WS-SUB-SORT-J + 1).
008300
008310 3110-SWAP-HISTORY-X.
008320     EXIT.
008330
008340*  POSTING CONTROL REPORT - READ/POSTED/REJECTED COUNTS FOLLOWED
008350*  BY THE INCOME, EXPENSE, AND NET BALANCE TOTALS (PER CR0470).
008360 3200-PRINT-CONTROL-REPORT.
008370     WRITE PRTLINE FROM CONTROL-REPORT-TITLE
008380         AFTER ADVANCING 2 LINES.
008390     WRITE PRTLINE FROM BLANK-LINE
008400         AFTER ADVANCING 1 LINE.
008410
008420*    CR-VALUE IS A SIGNED-AMOUNT EDIT PICTURE, BUT IT PRINTS A
008430*    PLAIN TRANSACTION COUNT CLEANLY HERE SINCE A COUNT IS ALWAYS
008440*    A WHOLE, NON-NEGATIVE NUMBER.
008450     MOVE "TRANSACTIONS READ" TO CR-LABEL.
008460     MOVE WS-REC-READ-CTR TO CR-VALUE.
008470     WRITE PRTLINE FROM CONTROL-DETAIL-LINE
008480         AFTER ADVANCING 1 LINE.
008490
008500*    POSTED PLUS REJECTED SHOULD ALWAYS FOOT BACK TO THE READ
008510*    COUNT ABOVE - OPERATIONS CHECKS THIS BY EYE EVERY NIGHT.
008520     MOVE "TRANSACTIONS POSTED" TO CR-LABEL.
008530     MOVE WS-REC-POSTED-CTR TO CR-VALUE.
008540     WRITE PRTLINE FROM CONTROL-DETAIL-LINE
008550         AFTER ADVANCING 1 LINE.
008560
008570     MOVE "TRANSACTIONS REJECTED" TO CR-LABEL.
008580     MOVE WS-REC-REJECT-CTR TO CR-VALUE.
008590     WRITE PRTLINE FROM CONTROL-DETAIL-LINE
008600         AFTER ADVANCING 1 LINE.
008610
008620*    TWO BLANK LINES SEPARATE THE COUNT LINES FROM THE MONEY
008630*    TOTALS SO THE REPORT READS AS TWO DISTINCT BLOCKS.
008640     MOVE "TOTAL INCOME" TO CR-LABEL.
008650     MOVE WS-TOTAL-INCOME TO CR-VALUE.
008660     WRITE PRTLINE FROM CONTROL-DETAIL-LINE
008670         AFTER ADVANCING 2 LINES.
008680
008690     MOVE "TOTAL EXPENSE" TO CR-LABEL.
008700     MOVE WS-TOTAL-EXPENSE TO CR-VALUE.
008710     WRITE PRTLINE FROM CONTROL-DETAIL-LINE
008720         AFTER ADVANCING 1 LINE.
008730
008740*    BALANCE WAS COMPUTED BACK IN 3000-CLOSING BEFORE THIS
008750*    PARAGRAPH WAS EVER CALLED (CR0470).
008760     MOVE "BALANCE (INCOME LESS EXPENSE)" TO CR-LABEL.
008770     MOVE WS-BALANCE TO CR-VALUE.
008780     WRITE PRTLINE FROM CONTROL-DETAIL-LINE
008790         AFTER ADVANCING 1 LINE.
008800
008810 3200-PRINT-CONTROL-REPORT-X.
008820     EXIT.
008830
008840*  DRIVES THE PRINT LOOP OVER THE NOW-SORTED HISTORY TABLE.
008850*  RESETS THE LAST-USER-SEEN FIELD TO ZERO FIRST SO THE VERY FIRST
008860*  ROW ALWAYS TRIGGERS A FRESH HEADING, NO MATTER WHAT USER ID IT
008870*  CARRIES.
008880 3300-PRINT-HISTORY-REPORT.
008890     WRITE PRTLINE FROM HISTORY-REPORT-TITLE
008900         AFTER ADVANCING C01.
008910     MOVE ZERO TO WS-HIS-LAST-USER-ID.
008920
008930     PERFORM 3305-PRINT-HISTORY-ENTRY
008940         VARYING WS-HIS-IDX FROM 1 BY 1
008950             UNTIL WS-HIS-IDX > WS-HIS-TABLE-CTR.
008960
008970 3300-PRINT-HISTORY-REPORT-X.
008980     EXIT.
008990
009000*  PER-ROW DRIVER - TESTS FOR A CONTROL BREAK ON USER ID BEFORE
009010*  PRINTING EACH HISTORY LINE.  BECAUSE THE TABLE IS SORTED USER
009020*  ID ASCENDING, ALL OF ONE ACCOUNT'S ENTRIES ARE ADJACENT, SO A
009030*  SIMPLE "DID THE USER ID CHANGE" TEST IS ENOUGH TO DETECT IT.
009040 3305-PRINT-HISTORY-ENTRY.
009050*    CONTROL BREAK TEST FIRST, THEN THE DETAIL LINE - EVERY ROW
009060*    GETS A DETAIL LINE, ONLY THE FIRST ROW OF EACH ACCOUNT ALSO
009070*    GETS THE HEADING BLOCK.
009080     IF WS-HIS-USER-ID(WS-HIS-IDX) NOT = WS-HIS-LAST-USER-ID
009090         PERFORM 3320-PRINT-USER-BREAK
009100             THRU 3320-PRINT-USER-BREAK-X
009110     END-IF.
009120     PERFORM 3310-PRINT-HISTORY-LINE
009130         THRU 3310-PRINT-HISTORY-LINE-X.
009140
009150*  NEW ACCOUNT - REMEMBER ITS USER ID, WRITE THE ACCOUNT HEADING,
009160*  THE COLUMN HEADINGS, AND A BLANK SEPARATOR LINE BEFORE THE
009170*  FIRST DETAIL LINE OF THE NEW BLOCK.
009180 3320-PRINT-USER-BREAK.
009190*    REMEMBER THE NEW USER ID SO THE NEXT ROW'S TEST IN
009200*    3305-PRINT-HISTORY-ENTRY SEES NO CHANGE UNTIL THE TABLE MOVES
009210*    TO A DIFFERENT ACCOUNT AGAIN.
009220     MOVE WS-HIS-USER-ID(WS-HIS-IDX) TO WS-HIS-LAST-USER-ID.
009230     MOVE WS-HIS-USER-ID(WS-HIS-IDX) TO RH-USER-ID.
009240     WRITE PRTLINE FROM USER-HEADING-LINE
009250         AFTER ADVANCING 2 LINES.
009260     WRITE PRTLINE FROM HISTORY-COLUMN-HEADINGS
009270         AFTER ADVANCING 1 LINE.
009280     WRITE PRTLINE FROM BLANK-LINE
009290         AFTER ADVANCING 1 LINE.
009300
009310 3320-PRINT-USER-BREAK-X.
009320     EXIT.
009330
009340*  ONE DETAIL LINE PER POSTED TRANSACTION.  AT-EOP STARTS A FRESH
009350*  PAGE MID-ACCOUNT IF THE LINAGE FOOTING IS REACHED PARTWAY
009360*  THROUGH A BLOCK.
009370 3310-PRINT-HISTORY-LINE.
009380     MOVE WS-HIS-DATE(WS-HIS-IDX) TO HD-DATE.
009390*    "I" SELECTS THE INCOME LABEL, ANYTHING ELSE SELECTS EXPENSE -
009400*    VALIDATION HAS ALREADY GUARANTEED THE TYPE IS ONE OR THE OTHER.
009410     IF WS-HIS-TYPE(WS-HIS-IDX) = "I"
009420         MOVE T-TYPE-LABEL(1) TO HD-TYPE
009430     ELSE
009440         MOVE T-TYPE-LABEL(2) TO HD-TYPE
009450     END-IF.
009460     MOVE WS-HIS-CAT-NAME(WS-HIS-IDX) TO HD-CAT-NAME.
009470     MOVE WS-HIS-AMOUNT(WS-HIS-IDX) TO HD-AMOUNT.
009480     MOVE WS-HIS-DESC(WS-HIS-IDX) TO HD-DESC.
009490*    AT-EOP IS THE COMPILER-MANAGED LINAGE FOOTING TEST - WHEN THE
009500*    PRINT FILE'S LINAGE COUNTER REACHES THE FOOTING LINES LEFT ON
009510*    THIS PAGE, THE RUNTIME SKIPS TO A NEW PAGE AND THIS CLAUSE
009520*    FIRES SO THE NEW PAGE STARTS WITH A FRESH HEADING.
009530     WRITE PRTLINE FROM HISTORY-DETAIL-LINE
009540         AFTER ADVANCING 1 LINE
009550             AT EOP
009560                 PERFORM 9100-HEADINGS
009570                     THRU 9100-HEADINGS-X.
009580
009590 3310-PRINT-HISTORY-LINE-X.
009600     EXIT.
009610
009620*  READ ONE TRANSACTION RECORD, SETTING WS-EOJ-SW AT END OF FILE.
009630*  NO FILE STATUS CHECK BEYOND THE AT END CLAUSE ITSELF - ANY
009640*  OTHER STATUS ON A SEQUENTIAL READ WOULD BE AN ENVIRONMENT
009650*  PROBLEM THIS PROGRAM HAS NEVER NEEDED TO TRAP SEPARATELY.
009660 9000-READ-TRN.
009670     READ TRN-INPUT
009680         AT END
009690             MOVE "YES" TO WS-EOJ-SW
009700     END-READ.
009710
009720 9000-READ-TRN-X.
009730     EXIT.
009740
009750*  STANDARD PAGE HEADING PARAGRAPH - BUMPS THE PAGE COUNTER AND
009760*  WRITES THE HEADING DATE LINE FOLLOWED BY A BLANK LINE.  CALLED
009770*  ONCE AT CLOSING FOR PAGE ONE AND AGAIN AT EVERY AT-EOP.
009780 9100-HEADINGS.
009790*    BUMP THE PAGE COUNTER BEFORE MOVING IT SO PAGE ONE PRINTS
009800*    AS "1", NOT "0".
009810     ADD 1 TO WS-PAGE-CTR.
009820     MOVE WS-PAGE-CTR TO RH-PAGE.
009830*    C01 IS THE SPECIAL-NAMES TOP-OF-FORM CHANNEL - ADVANCING TO
009840*    IT SKIPS TO THE CARRIAGE-CONTROL CHANNEL-1 PUNCH ON THE
009850*    FORMS, WHICH IS ALWAYS THE TOP LINE OF A FRESH PAGE.
009860     WRITE PRTLINE FROM REPORT-HEADING-DATE
009870         AFTER ADVANCING C01.
009880     WRITE PRTLINE FROM BLANK-LINE
009890         AFTER ADVANCING 1 LINE.
009900
009910 9100-HEADINGS-X.
009920     EXIT.
009930
009940 END PROGRAM PFTPOST1.
